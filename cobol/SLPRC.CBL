000100*---------------------------------------------------------------          
000200*  SLPRC.CBL - FILE-CONTROL entry for the purchase-prices                 
000300*  (retail price list) raw input.                                         
000400*---------------------------------------------------------------          
000500*  1989-03-14  RJP  CR-4410  Original.                                    
000600*---------------------------------------------------------------          
000700     SELECT PURCHASE-PRICES-FILE                                          
000800         ASSIGN TO "PURCHASE-PRICES"                                      
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
001000         FILE STATUS IS WS-PRC-STATUS.                                    
