000100*---------------------------------------------------------------          
000200*  SLWPR.CBL - FILE-CONTROL entry for the purchase-prices work            
000300*  file written by PURCHASE-PRICES-INGEST and loaded into the             
000400*  in-memory brand/price table by PURCHASE-SUMMARY.                       
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800     SELECT WORK-PURCHASE-PRICES-FILE                                     
000900         ASSIGN TO "WPR-WORK"                                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-WPR-STATUS.                                    
