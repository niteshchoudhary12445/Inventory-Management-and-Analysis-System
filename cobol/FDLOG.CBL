000100*---------------------------------------------------------------          
000200*  FDLOG.CBL - run-log output record; one stamped progress or             
000300*  warning line per WRITE (see PLGENERAL.CBL LOG-MESSAGE).                
000400*---------------------------------------------------------------          
000500*  1989-03-14  RJP  CR-4410  Original.                                    
000600*---------------------------------------------------------------          
000700 FD  RUN-LOG-FILE                                                         
000800     LABEL RECORDS ARE STANDARD.                                          
000900*                                                                         
001000 01  LOG-RECORD                  PIC X(80).                               
