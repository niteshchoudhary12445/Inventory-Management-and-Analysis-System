000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              SALES-INGEST.                                   
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  SALES-INGEST                                                           
001000*  Reads the raw sales feed, edits VendorNo and Brand numeric and         
001100*  writes accepted rows to the validated work file consumed by            
001200*  SALES-SUMMARY.  Rejects are counted, not aborted.                      
001300*---------------------------------------------------------------          
001400*  CHANGE LOG                                                             
001500*  ----------                                                             
001600*  1989-03-14  RJP  CR-4410  Original program.                            
001700*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
001800*  2003-06-19  THK  CR-5117  Reject count broken out by field in          
001900*            the run log instead of one combined total.                   
002000*---------------------------------------------------------------          
002100 ENVIRONMENT DIVISION.                                                    
002200 CONFIGURATION SECTION.                                                   
002300 SPECIAL-NAMES.                                                           
002400     C01 IS TOP-OF-FORM.                                                  
002500 INPUT-OUTPUT SECTION.                                                    
002600 FILE-CONTROL.                                                            
002700*                                                                         
002800     COPY "SLSAL.CBL".                                                    
002900     COPY "SLWSA.CBL".                                                    
003000     COPY "SLLOG.CBL".                                                    
003100*                                                                         
003200 DATA DIVISION.                                                           
003300 FILE SECTION.                                                            
003400*                                                                         
003500     COPY "FDSAL.CBL".                                                    
003600     COPY "FDWSA.CBL".                                                    
003700     COPY "FDLOG.CBL".                                                    
003800*                                                                         
003900 WORKING-STORAGE SECTION.                                                 
004000*                                                                         
004100     COPY "WSRUNCTL.CBL".                                                 
004200*                                                                         
004300 01  WS-SAL-TOKENS.                                                       
004400     05  WS-SAL-TOKEN-VENDOR     PIC X(15).                               
004500     05  WS-SAL-TOKEN-BRAND      PIC X(15).                               
004600     05  WS-SAL-TOKEN-QUANTITY   PIC X(15).                               
004700     05  WS-SAL-TOKEN-DOLLARS    PIC X(24).                               
004800     05  WS-SAL-TOKEN-PRICE      PIC X(24).                               
004900     05  WS-SAL-TOKEN-TAX        PIC X(24).                               
005000*                                                                         
005100 01  WS-SAL-TOKENS-R  REDEFINES WS-SAL-TOKENS.                            
005200     05  FILLER                  PIC X(117).                              
005300*                                                                         
005400 01  WS-AMOUNT-SPLIT.                                                     
005500     05  WS-AMOUNT-INT-PART      PIC 9(16).                               
005600     05  WS-AMOUNT-DEC-PART      PIC 99.                                  
005700     05  FILLER                  PIC X(01).                               
005800*                                                                         
005900 01  WS-AMOUNT-SPLIT-R  REDEFINES WS-AMOUNT-SPLIT.                        
006000     05  WS-AMOUNT-DIGITS        PIC 9(18).                               
006100     05  FILLER                  PIC X(01).                               
006200*                                                                         
006300 01  WS-EDIT-SWITCHES.                                                    
006400     05  WS-VENDOR-NUMERIC-SW    PIC X(01)  VALUE "N".                    
006500         88  VENDOR-NUMBER-IS-NUMERIC       VALUE "Y".                    
006600     05  WS-BRAND-NUMERIC-SW     PIC X(01)  VALUE "N".                    
006700         88  BRAND-IS-NUMERIC               VALUE "Y".                    
006800     05  FILLER                  PIC X(01)  VALUE SPACES.                 
006900*                                                                         
007000 01  WS-EDIT-SWITCHES-R  REDEFINES WS-EDIT-SWITCHES.                      
007100     05  WS-EDIT-SWITCHES-COMBO  PIC X(03).                               
007200*                                                                         
007300 PROCEDURE DIVISION.                                                      
007400*                                                                         
007500 MAIN-CONTROL.                                                            
007600*                                                                         
007700     OPEN     INPUT  SALES-FILE.                                          
007800     OPEN     OUTPUT WORK-SALES-FILE.                                     
007900     OPEN     EXTEND RUN-LOG-FILE.                                        
008000*                                                                         
008100     MOVE     "SALES-INGEST STARTING"         TO LOG-TEXT.                
008200     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
008300*                                                                         
008400     READ     SALES-FILE                                                  
008500         AT END                                                           
008600             MOVE "Y"           TO WS-END-OF-INPUT.                       
008700*                                                                         
008800     IF       END-OF-INPUT                                                
008900         MOVE "SALES-INGEST - INPUT FILE IS EMPTY"                        
009000                                TO LOG-TEXT                               
009100         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
009200     ELSE                                                                 
009300         PERFORM EDIT-ONE-RECORD THRU EDIT-ONE-RECORD-EXIT                
009400             UNTIL END-OF-INPUT.                                          
009500*                                                                         
009600     STRING   "SALES-INGEST READ "            DELIMITED BY SIZE           
009700              WS-READ-CNT                     DELIMITED BY SIZE           
009800              " ACCEPTED "                    DELIMITED BY SIZE           
009900              WS-ACCEPT-CNT                   DELIMITED BY SIZE           
010000              " REJECTED "                    DELIMITED BY SIZE           
010100              WS-REJECT-CNT                   DELIMITED BY SIZE           
010200         INTO LOG-TEXT.                                                   
010300     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
010400*                                                                         
010500     CLOSE    SALES-FILE                                                  
010600              WORK-SALES-FILE                                             
010700              RUN-LOG-FILE.                                               
010800*                                                                         
010900     EXIT PROGRAM.                                                        
011000     STOP RUN.                                                            
011100*-----------------------------------------------------------------        
011200 EDIT-ONE-RECORD.                                                         
011300*                                                                         
011400     ADD      1                 TO WS-READ-CNT.                           
011500     MOVE     SPACES            TO WS-SAL-TOKENS.                         
011600     UNSTRING SALES-RAW-RECORD DELIMITED BY ","                           
011700         INTO WS-SAL-TOKEN-VENDOR                                         
011800              WS-SAL-TOKEN-BRAND                                          
011900              WS-SAL-TOKEN-QUANTITY                                       
012000              WS-SAL-TOKEN-DOLLARS                                        
012100              WS-SAL-TOKEN-PRICE                                          
012200              WS-SAL-TOKEN-TAX.                                           
012300*                                                                         
012400     PERFORM  EDIT-VENDOR-NUMBER THRU EDIT-VENDOR-NUMBER-EXIT.            
012500     PERFORM  EDIT-BRAND THRU EDIT-BRAND-EXIT.                            
012600*                                                                         
012700     IF       VENDOR-NUMBER-IS-NUMERIC                                    
012800          AND BRAND-IS-NUMERIC                                            
012900         PERFORM BUILD-AND-WRITE-WORK-RECORD                              
013000             THRU BUILD-AND-WRITE-WORK-RECORD-EXIT                        
013100         ADD     1              TO WS-ACCEPT-CNT                          
013200     ELSE                                                                 
013300         ADD      1              TO WS-REJECT-CNT.                        
013400*                                                                         
013500     READ     SALES-FILE                                                  
013600         AT END                                                           
013700             MOVE "Y"           TO WS-END-OF-INPUT.                       
013800*                                                                         
013900 EDIT-ONE-RECORD-EXIT.                                                    
014000     EXIT.                                                                
014100*-----------------------------------------------------------------        
014200 EDIT-VENDOR-NUMBER.                                                      
014300*                                                                         
014400     MOVE     "N"               TO WS-VENDOR-NUMERIC-SW.                  
014500     IF       WS-SAL-TOKEN-VENDOR IS NUMERIC                              
014600         MOVE "Y"               TO WS-VENDOR-NUMERIC-SW                   
014700     ELSE                                                                 
014800         ADD  1                 TO WS-VENDOR-REJECT-CNT.                  
014900*                                                                         
015000 EDIT-VENDOR-NUMBER-EXIT.                                                 
015100     EXIT.                                                                
015200*-----------------------------------------------------------------        
015300 EDIT-BRAND.                                                              
015400*                                                                         
015500     MOVE     "N"               TO WS-BRAND-NUMERIC-SW.                   
015600     IF       WS-SAL-TOKEN-BRAND IS NUMERIC                               
015700         MOVE "Y"               TO WS-BRAND-NUMERIC-SW                    
015800     ELSE                                                                 
015900         ADD  1                 TO WS-BRAND-REJECT-CNT.                   
016000*                                                                         
016100 EDIT-BRAND-EXIT.                                                         
016200     EXIT.                                                                
016300*-----------------------------------------------------------------        
016400 BUILD-AND-WRITE-WORK-RECORD.                                             
016500*                                                                         
016600     MOVE     WS-SAL-TOKEN-VENDOR    TO WSA-VENDOR-NUMBER.                
016700     MOVE     WS-SAL-TOKEN-BRAND     TO WSA-BRAND.                        
016800     MOVE     WS-SAL-TOKEN-QUANTITY  TO WSA-SALES-QUANTITY.               
016900*                                                                         
017000     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.                  
017100     UNSTRING WS-SAL-TOKEN-DOLLARS DELIMITED BY "."                       
017200         INTO WS-AMOUNT-INT-PART                                          
017300              WS-AMOUNT-DEC-PART.                                         
017400     COMPUTE  WSA-SALES-DOLLARS = WS-AMOUNT-INT-PART                      
017500                           + (WS-AMOUNT-DEC-PART / 100).                  
017600*                                                                         
017700     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.                  
017800     UNSTRING WS-SAL-TOKEN-PRICE DELIMITED BY "."                         
017900         INTO WS-AMOUNT-INT-PART                                          
018000              WS-AMOUNT-DEC-PART.                                         
018100     COMPUTE  WSA-SALES-PRICE = WS-AMOUNT-INT-PART                        
018200                           + (WS-AMOUNT-DEC-PART / 100).                  
018300*                                                                         
018400     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.                  
018500     UNSTRING WS-SAL-TOKEN-TAX DELIMITED BY "."                           
018600         INTO WS-AMOUNT-INT-PART                                          
018700              WS-AMOUNT-DEC-PART.                                         
018800     COMPUTE  WSA-EXCISE-TAX = WS-AMOUNT-INT-PART                         
018900                           + (WS-AMOUNT-DEC-PART / 100).                  
019000*                                                                         
019100     WRITE    WSA-RECORD.                                                 
019200*                                                                         
019300 BUILD-AND-WRITE-WORK-RECORD-EXIT.                                        
019400     EXIT.                                                                
019500*-----------------------------------------------------------------        
019600     COPY "PLGENERAL.CBL".                                                
