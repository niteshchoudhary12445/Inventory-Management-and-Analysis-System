000100*---------------------------------------------------------------          
000200*  FDPSM.CBL - one row per vendor/brand purchase group (BATCH             
000300*  FLOW, purchase summarizer).  Carries the price-list lookup             
000400*  fields (ActualPrice/Volume) picked up on the inner join so             
000500*  VENDOR-BRAND-MERGE does not have to re-derive them.                    
000600*---------------------------------------------------------------          
000700*  1989-03-14  RJP  CR-4410  Original.                                    
000800*---------------------------------------------------------------          
000900 FD  PURCHASE-SUMMARY-FILE                                                
001000     LABEL RECORDS ARE STANDARD.                                          
001100*                                                                         
001200 01  PSM-RECORD.                                                          
001300     05  PSM-VENDOR-NUMBER       PIC S9(10).                              
001400     05  PSM-VENDOR-NAME         PIC X(50).                               
001500     05  PSM-BRAND               PIC S9(10).                              
001600     05  PSM-DESCRIPTION         PIC X(50).                               
001700     05  PSM-PURCHASE-PRICE      PIC S9(16)V99.                           
001800     05  PSM-ACTUAL-PRICE        PIC S9(16)V99.                           
001900     05  PSM-VOLUME              PIC S9(10).                              
002000     05  PSM-TOT-PUR-QUANTITY    PIC S9(10).                              
002100     05  PSM-TOT-PUR-DOLLARS     PIC S9(16)V99.                           
002200     05  FILLER                  PIC X(20).                               
