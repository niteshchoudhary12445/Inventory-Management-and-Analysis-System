000100*---------------------------------------------------------------          
000200*  WSFRTTBL.CBL - in-memory vendor/freight lookup table, loaded           
000300*  once from FREIGHT-SUMMARY-FILE and searched by                         
000400*  PL-SEARCH-FREIGHT-TABLE.CBL when the merge program needs a             
000500*  vendor's freight total.                                                
000600*---------------------------------------------------------------          
000700*  2006-02-27  MDC  CR-5560  Original.                                    
000800*---------------------------------------------------------------          
000900 01  FREIGHT-TABLE.                                                       
001000     05  FREIGHT-TABLE-ENTRY  OCCURS 1 TO 9999 TIMES                      
001100                               DEPENDING ON WS-FREIGHT-TABLE-CNT          
001200                               ASCENDING KEY IS FT-VENDOR-NUMBER          
001300                               INDEXED BY FT-IDX.                         
001400         10  FT-VENDOR-NUMBER      PIC S9(10).                            
001500         10  FT-FREIGHT-COST       PIC S9(16)V99.                         
001600         10  FILLER                PIC X(02).                             
001700*                                                                         
001800 01  WS-FREIGHT-TABLE-CNT         PIC S9(05) COMP  VALUE ZERO.            
001900 01  WS-FREIGHT-FOUND-SWITCH      PIC X(01)        VALUE "N".             
002000     88  FREIGHT-FOUND                            VALUE "Y".              
