000100*---------------------------------------------------------------          
000200*  PL-SEARCH-FREIGHT-TABLE.CBL                                            
000300*  Loads the vendor-level freight table once (ascending on                
000400*  vendor, a precondition of SEARCH ALL) and offers                       
000500*  SEARCH-FREIGHT-TABLE so every purchase-group row of a vendor           
000600*  can carry that vendor's full freight total - vendor with no            
000700*  freight invoice on file defaults to zero.                              
000800*---------------------------------------------------------------          
000900*  2006-02-27  MDC  CR-5560  Original.                                    
001000*  2006-03-16  MDC  CR-5562  LOAD-ONE-FREIGHT-ENTRY now checks the        
001100*            load count against WS-FREIGHT-TABLE-MAX before the           
001200*            table is stuffed any further, same guard added to            
001300*            the price and sales table loaders.                           
001400*---------------------------------------------------------------          
001500 LOAD-FREIGHT-TABLE.                                                      
001600*                                                                         
001700     MOVE     ZERO              TO WS-FREIGHT-TABLE-CNT.                  
001800     MOVE     "N"               TO WS-END-OF-FREIGHT-LOAD.                
001900*                                                                         
002000     READ     FREIGHT-SUMMARY-FILE                                        
002100         AT END                                                           
002200             MOVE "Y"           TO WS-END-OF-FREIGHT-LOAD.                
002300*                                                                         
002400     PERFORM  LOAD-ONE-FREIGHT-ENTRY                                      
002500         THRU LOAD-ONE-FREIGHT-ENTRY-EXIT                                 
002600         UNTIL END-OF-FREIGHT-LOAD.                                       
002700*                                                                         
002800 LOAD-FREIGHT-TABLE-EXIT.                                                 
002900     EXIT.                                                                
003000*-----------------------------------------------------------------        
003100 LOAD-ONE-FREIGHT-ENTRY.                                                  
003200*                                                                         
003300     ADD      1                 TO WS-FREIGHT-TABLE-CNT.                  
003400*                                                                         
003500     IF       WS-FREIGHT-TABLE-CNT > WS-FREIGHT-TABLE-MAX                 
003600         MOVE "Y"               TO WS-ABEND-SWITCH                        
003700         MOVE "FREIGHT TABLE CAPACITY EXCEEDED - RUN ABENDED"             
003800                                TO LOG-TEXT                               
003900         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
004000         STOP RUN.                                                        
004100*                                                                         
004200     MOVE     FRT-VENDOR-NUMBER TO FT-VENDOR-NUMBER                       
004300                                    (WS-FREIGHT-TABLE-CNT).               
004400     MOVE     FRT-FREIGHT-COST  TO FT-FREIGHT-COST                        
004500                                    (WS-FREIGHT-TABLE-CNT).               
004600*                                                                         
004700     READ     FREIGHT-SUMMARY-FILE                                        
004800         AT END                                                           
004900             MOVE "Y"           TO WS-END-OF-FREIGHT-LOAD.                
005000*                                                                         
005100 LOAD-ONE-FREIGHT-ENTRY-EXIT.                                             
005200     EXIT.                                                                
005300*-----------------------------------------------------------------        
005400 SEARCH-FREIGHT-TABLE.                                                    
005500*                                                                         
005600     MOVE     "N"               TO WS-FREIGHT-FOUND-SWITCH.               
005700     SEARCH ALL FREIGHT-TABLE-ENTRY                                       
005800         AT END                                                           
005900             MOVE "N"           TO WS-FREIGHT-FOUND-SWITCH                
006000         WHEN FT-VENDOR-NUMBER (FT-IDX) = PSM-VENDOR-NUMBER               
006100             MOVE "Y"           TO WS-FREIGHT-FOUND-SWITCH.               
006200*                                                                         
006300 SEARCH-FREIGHT-TABLE-EXIT.                                               
006400     EXIT.                                                                
