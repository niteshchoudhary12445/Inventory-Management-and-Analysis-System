000100*---------------------------------------------------------------          
000200*  PL-SEARCH-PRICE-TABLE.CBL                                              
000300*  Loads the brand/price lookup table once (ascending on brand,           
000400*  a precondition of SEARCH ALL) and offers SEARCH-PRICE-TABLE            
000500*  for the per-purchase-record inner join.  Replaces the                  
000600*  indexed-file READ idiom the rest of this shop's CRUD programs          
000700*  use for lookups with an in-memory table, since the price list          
000800*  fits in storage and the purchase side is already sorted for            
000900*  its own control break.                                                 
001000*---------------------------------------------------------------          
001100*  2006-02-27  MDC  CR-5560  Original - table-driven brand join.          
001200*  2006-03-16  MDC  CR-5562  Now loads off PRC-SORT-WORK-FILE (the        
001300*            brand-sorted price work file) instead of the raw             
001400*            price work file - the raw file is not guaranteed to          
001500*            come off the host in brand order, and SEARCH ALL             
001600*            silently misses or mismatches entries when its key           
001700*            is not actually ascending.                                   
001800*  2006-03-16  MDC  CR-5562  LOAD-ONE-PRICE-ENTRY now checks the          
001900*            load count against WS-PRICE-TABLE-MAX before the             
002000*            table is stuffed any further, so a price list bigger         
002100*            than the table's OCCURS capacity abends with a log           
002200*            message instead of running past the table and                
002300*            corrupting working storage.                                  
002400*---------------------------------------------------------------          
002500 LOAD-PRICE-TABLE.                                                        
002600*                                                                         
002700     MOVE     ZERO             TO WS-PRICE-TABLE-CNT.                     
002800     MOVE     "N"               TO WS-END-OF-PRICE-LOAD.                  
002900*                                                                         
003000     READ     PRC-SORT-WORK-FILE                                          
003100         AT END                                                           
003200             MOVE "Y"           TO WS-END-OF-PRICE-LOAD.                  
003300*                                                                         
003400     PERFORM  LOAD-ONE-PRICE-ENTRY                                        
003500         THRU LOAD-ONE-PRICE-ENTRY-EXIT                                   
003600         UNTIL END-OF-PRICE-LOAD.                                         
003700*                                                                         
003800 LOAD-PRICE-TABLE-EXIT.                                                   
003900     EXIT.                                                                
004000*-----------------------------------------------------------------        
004100 LOAD-ONE-PRICE-ENTRY.                                                    
004200*                                                                         
004300     ADD      1                 TO WS-PRICE-TABLE-CNT.                    
004400*                                                                         
004500     IF       WS-PRICE-TABLE-CNT > WS-PRICE-TABLE-MAX                     
004600         MOVE "Y"               TO WS-ABEND-SWITCH                        
004700         MOVE "PRICE TABLE CAPACITY EXCEEDED - RUN ABENDED"               
004800                                TO LOG-TEXT                               
004900         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
005000         STOP RUN.                                                        
005100*                                                                         
005200     MOVE     PW-BRAND          TO PT-BRAND (WS-PRICE-TABLE-CNT).         
005300     MOVE     PW-PRICE          TO PT-PRICE (WS-PRICE-TABLE-CNT).         
005400     MOVE     PW-VOLUME         TO PT-VOLUME (WS-PRICE-TABLE-CNT).        
005500*                                                                         
005600     READ     PRC-SORT-WORK-FILE                                          
005700         AT END                                                           
005800             MOVE "Y"           TO WS-END-OF-PRICE-LOAD.                  
005900*                                                                         
006000 LOAD-ONE-PRICE-ENTRY-EXIT.                                               
006100     EXIT.                                                                
006200*-----------------------------------------------------------------        
006300 SEARCH-PRICE-TABLE.                                                      
006400*                                                                         
006500     MOVE     "N"               TO WS-PRICE-FOUND-SWITCH.                 
006600     SEARCH ALL PRICE-TABLE-ENTRY                                         
006700         AT END                                                           
006800             MOVE "N"           TO WS-PRICE-FOUND-SWITCH                  
006900         WHEN PT-BRAND (PT-IDX) = WPU-BRAND                               
007000             MOVE "Y"           TO WS-PRICE-FOUND-SWITCH.                 
007100*                                                                         
007200 SEARCH-PRICE-TABLE-EXIT.                                                 
007300     EXIT.                                                                
