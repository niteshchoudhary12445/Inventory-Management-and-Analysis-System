000100*---------------------------------------------------------------          
000200*  FDWPU.CBL - validated purchases work record, rebuilt off the           
000300*  old PURCHASE layout; VendorName has already had its leading            
000400*  blanks trimmed and VendorNumber/Brand/PurchasePrice have               
000500*  already passed PURCHASES-INGEST's numeric/positive edit by             
000600*  the time a record lands here - no downstream program has to            
000700*  repeat either check.                                                   
000800*---------------------------------------------------------------          
000900*  1989-03-14  RJP  CR-4410  Original.                                    
001000*  2003-06-19  THK  CR-5117  Trailing FILLER pad widened to the           
001100*            shop standard; see WVI change of the same date.              
001200*---------------------------------------------------------------          
001300 FD  WORK-PURCHASES-FILE                                                  
001400     LABEL RECORDS ARE STANDARD.                                          
001500*                                                                         
001600 01  WPU-RECORD.                                                          
001700     05  WPU-VENDOR-NUMBER       PIC S9(10).                              
001800     05  WPU-VENDOR-NAME         PIC X(50).                               
001900     05  WPU-BRAND               PIC S9(10).                              
002000     05  WPU-DESCRIPTION         PIC X(50).                               
002100     05  WPU-PURCHASE-PRICE      PIC S9(16)V99.                           
002200     05  WPU-QUANTITY            PIC S9(10).                              
002300     05  WPU-DOLLARS             PIC S9(16)V99.                           
002400     05  FILLER                  PIC X(20).                               
