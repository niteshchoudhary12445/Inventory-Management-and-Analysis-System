000100*---------------------------------------------------------------          
000200*  PL-SEARCH-SALES-TABLE.CBL                                              
000300*  Loads the vendor/brand sales table once (ascending on vendor           
000400*  then brand, a precondition of SEARCH ALL) and offers                   
000500*  SEARCH-SALES-TABLE so a purchase group with no matching sales          
000600*  group defaults all four sales totals to zero.                          
000700*---------------------------------------------------------------          
000800*  2006-02-27  MDC  CR-5560  Original.                                    
000900*  2006-03-16  MDC  CR-5562  LOAD-ONE-SALES-ENTRY now checks the          
001000*            load count against WS-SALES-TABLE-MAX before the             
001100*            table is stuffed any further, same guard added to            
001200*            the price and freight table loaders.                         
001300*---------------------------------------------------------------          
001400 LOAD-SALES-TABLE.                                                        
001500*                                                                         
001600     MOVE     ZERO              TO WS-SALES-TABLE-CNT.                    
001700     MOVE     "N"               TO WS-END-OF-SALES-LOAD.                  
001800*                                                                         
001900     READ     SALES-SUMMARY-FILE                                          
002000         AT END                                                           
002100             MOVE "Y"           TO WS-END-OF-SALES-LOAD.                  
002200*                                                                         
002300     PERFORM  LOAD-ONE-SALES-ENTRY                                        
002400         THRU LOAD-ONE-SALES-ENTRY-EXIT                                   
002500         UNTIL END-OF-SALES-LOAD.                                         
002600*                                                                         
002700 LOAD-SALES-TABLE-EXIT.                                                   
002800     EXIT.                                                                
002900*-----------------------------------------------------------------        
003000 LOAD-ONE-SALES-ENTRY.                                                    
003100*                                                                         
003200     ADD      1                 TO WS-SALES-TABLE-CNT.                    
003300*                                                                         
003400     IF       WS-SALES-TABLE-CNT > WS-SALES-TABLE-MAX                     
003500         MOVE "Y"               TO WS-ABEND-SWITCH                        
003600         MOVE "SALES TABLE CAPACITY EXCEEDED - RUN ABENDED"               
003700                                TO LOG-TEXT                               
003800         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
003900         STOP RUN.                                                        
004000*                                                                         
004100     MOVE     SSM-VENDOR-NUMBER TO ST-VENDOR-NUMBER                       
004200                                    (WS-SALES-TABLE-CNT).                 
004300     MOVE     SSM-BRAND         TO ST-BRAND                               
004400                                    (WS-SALES-TABLE-CNT).                 
004500     MOVE     SSM-TOT-SALES-QUANTITY                                      
004600                                TO ST-SALES-QUANTITY                      
004700                                    (WS-SALES-TABLE-CNT).                 
004800     MOVE     SSM-TOT-SALES-DOLLARS                                       
004900                                TO ST-SALES-DOLLARS                       
005000                                    (WS-SALES-TABLE-CNT).                 
005100     MOVE     SSM-TOT-SALES-PRICE                                         
005200                                TO ST-SALES-PRICE                         
005300                                    (WS-SALES-TABLE-CNT).                 
005400     MOVE     SSM-TOT-EXCISE-TAX                                          
005500                                TO ST-EXCISE-TAX                          
005600                                    (WS-SALES-TABLE-CNT).                 
005700*                                                                         
005800     READ     SALES-SUMMARY-FILE                                          
005900         AT END                                                           
006000             MOVE "Y"           TO WS-END-OF-SALES-LOAD.                  
006100*                                                                         
006200 LOAD-ONE-SALES-ENTRY-EXIT.                                               
006300     EXIT.                                                                
006400*-----------------------------------------------------------------        
006500 SEARCH-SALES-TABLE.                                                      
006600*                                                                         
006700     MOVE     "N"               TO WS-SALES-FOUND-SWITCH.                 
006800     SEARCH ALL SALES-TABLE-ENTRY                                         
006900         AT END                                                           
007000             MOVE "N"           TO WS-SALES-FOUND-SWITCH                  
007100         WHEN ST-VENDOR-NUMBER (ST-IDX) = PSM-VENDOR-NUMBER               
007200          AND ST-BRAND (ST-IDX)         = PSM-BRAND                       
007300             MOVE "Y"           TO WS-SALES-FOUND-SWITCH.                 
007400*                                                                         
007500 SEARCH-SALES-TABLE-EXIT.                                                 
007600     EXIT.                                                                
