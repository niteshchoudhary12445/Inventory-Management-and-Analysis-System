000100*---------------------------------------------------------------          
000200*  FDWVI.CBL - validated vendor-invoice work record, rebuilt at           
000300*  production width off the old VENDOR-INVOICE layout;                    
000400*  VendorNumber has already passed VENDOR-INVOICE-INGEST's                
000500*  numeric edit by the time a record lands here.                          
000600*---------------------------------------------------------------          
000700*  1989-03-14  RJP  CR-4410  Original.                                    
000800*  2003-06-19  THK  CR-5117  Added trailing FILLER pad to bring           
000900*            the record up to the shop standard 40-byte work              
001000*            record width (room to grow without a file rebuild).          
001100*---------------------------------------------------------------          
001200 FD  WORK-VENDOR-INVOICE-FILE                                             
001300     LABEL RECORDS ARE STANDARD.                                          
001400*                                                                         
001500 01  WVI-RECORD.                                                          
001600     05  WVI-VENDOR-NUMBER       PIC S9(10).                              
001700     05  WVI-FREIGHT             PIC S9(16)V99.                           
001800     05  FILLER                  PIC X(12).                               
