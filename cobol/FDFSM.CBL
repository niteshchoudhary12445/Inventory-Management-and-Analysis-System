000100*---------------------------------------------------------------          
000200*  FDFSM.CBL - final-summary output record.  One row per                  
000300*  vendor/brand, purchase/sales/freight totals plus the four              
000400*  derived profitability metrics (gross profit, profit margin,            
000500*  stock turnover, sales-to-purchase ratio).                              
000600*---------------------------------------------------------------          
000700*  1989-03-14  RJP  CR-4410  Original.                                    
000800*  2006-02-27  MDC  CR-5560  Widened FSM-PROFIT-MARGIN and the            
000900*            other two ratio fields from S9(9)V99 after the               
001000*            Crown Royal line tripped the old limit.                      
001100*---------------------------------------------------------------          
001200 FD  FINAL-SUMMARY-FILE                                                   
001300     LABEL RECORDS ARE STANDARD.                                          
001400*                                                                         
001500 01  FSM-RECORD.                                                          
001600     05  FSM-VENDOR-NUMBER       PIC S9(10).                              
001700     05  FSM-VENDOR-NAME         PIC X(50).                               
001800     05  FSM-BRAND               PIC S9(10).                              
001900     05  FSM-DESCRIPTION         PIC X(50).                               
002000     05  FSM-PURCHASE-PRICE      PIC S9(16)V99.                           
002100     05  FSM-ACTUAL-PRICE        PIC S9(16)V99.                           
002200     05  FSM-VOLUME              PIC S9(10).                              
002300     05  FSM-TOT-PUR-QUANTITY    PIC S9(10).                              
002400     05  FSM-TOT-PUR-DOLLARS     PIC S9(16)V99.                           
002500     05  FSM-TOT-SALES-QUANTITY  PIC S9(10).                              
002600     05  FSM-TOT-SALES-DOLLARS   PIC S9(16)V99.                           
002700     05  FSM-TOT-SALES-PRICE     PIC S9(16)V99.                           
002800     05  FSM-TOT-EXCISE-TAX      PIC S9(16)V99.                           
002900     05  FSM-FREIGHT-COST        PIC S9(16)V99.                           
003000     05  FSM-GROSS-PROFIT        PIC S9(16)V99.                           
003100     05  FSM-PROFIT-MARGIN       PIC S9(14)V99.                           
003200     05  FSM-STOCK-TURNOVER      PIC S9(14)V99.                           
003300     05  FSM-SALES-TO-PUR-RATIO  PIC S9(14)V99.                           
003400     05  FILLER                  PIC X(24).                               
