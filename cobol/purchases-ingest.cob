000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              PURCHASES-INGEST.                               
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  PURCHASES-INGEST                                                       
001000*  Reads the raw purchases feed, trims the leading blanks off             
001100*  VendorName, edits VendorNumber/Brand numeric and                       
001200*  PurchasePrice numeric-and-positive, and writes accepted rows           
001300*  to the validated work file consumed by PURCHASE-SUMMARY.               
001400*---------------------------------------------------------------          
001500*  CHANGE LOG                                                             
001600*  ----------                                                             
001700*  1989-03-14  RJP  CR-4410  Original program (patterned after            
001800*            the field-by-field edit style in the old vendor              
001900*            maintenance screen).                                         
002000*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
002100*  2003-06-19  THK  CR-5117  Reject count broken out per field.           
002200*  2006-02-27  MDC  CR-5560  PurchasePrice zero/negative rows now         
002300*            counted separately from non-numeric ones so Ops can          
002400*            tell a bad feed from a credit-memo line.                     
002500*---------------------------------------------------------------          
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM.                                                  
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200*                                                                         
003300     COPY "SLPUR.CBL".                                                    
003400     COPY "SLWPU.CBL".                                                    
003500     COPY "SLLOG.CBL".                                                    
003600*                                                                         
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900*                                                                         
004000     COPY "FDPUR.CBL".                                                    
004100     COPY "FDWPU.CBL".                                                    
004200     COPY "FDLOG.CBL".                                                    
004300*                                                                         
004400 WORKING-STORAGE SECTION.                                                 
004500*                                                                         
004600     COPY "WSRUNCTL.CBL".                                                 
004700*                                                                         
004800 01  WS-PUR-TOKENS.                                                       
004900     05  WS-PUR-TOKEN-VENDOR     PIC X(15).                               
005000     05  WS-PUR-TOKEN-NAME       PIC X(50).                               
005100     05  WS-PUR-TOKEN-BRAND      PIC X(15).                               
005200     05  WS-PUR-TOKEN-DESC       PIC X(50).                               
005300     05  WS-PUR-TOKEN-PRICE      PIC X(24).                               
005400     05  WS-PUR-TOKEN-QUANTITY   PIC X(15).                               
005500     05  WS-PUR-TOKEN-DOLLARS    PIC X(24).                               
005600*                                                                         
005700 01  WS-PUR-TOKENS-R  REDEFINES WS-PUR-TOKENS.                            
005800     05  FILLER                  PIC X(193).                              
005900*                                                                         
006000 01  WS-AMOUNT-SPLIT.                                                     
006100     05  WS-AMOUNT-INT-PART      PIC 9(16).                               
006200     05  WS-AMOUNT-DEC-PART      PIC 99.                                  
006300     05  FILLER                  PIC X(01).                               
006400*                                                                         
006500 01  WS-AMOUNT-SPLIT-R  REDEFINES WS-AMOUNT-SPLIT.                        
006600     05  WS-AMOUNT-DIGITS        PIC 9(18).                               
006700     05  FILLER                  PIC X(01).                               
006800*                                                                         
006900 01  WS-EDIT-SWITCHES.                                                    
007000     05  WS-VENDOR-NUMERIC-SW    PIC X(01)  VALUE "N".                    
007100         88  VENDOR-NUMBER-IS-NUMERIC       VALUE "Y".                    
007200     05  WS-BRAND-NUMERIC-SW     PIC X(01)  VALUE "N".                    
007300         88  BRAND-IS-NUMERIC                VALUE "Y".                   
007400     05  WS-PRICE-VALID-SW       PIC X(01)  VALUE "N".                    
007500         88  PURCHASE-PRICE-IS-VALID         VALUE "Y".                   
007600     05  FILLER                  PIC X(01)  VALUE SPACES.                 
007700*                                                                         
007800 01  WS-EDIT-SWITCHES-R  REDEFINES WS-EDIT-SWITCHES.                      
007900     05  WS-EDIT-SWITCHES-COMBO  PIC X(04).                               
008000*                                                                         
008100 01  WS-TRIM-WORK-AREA.                                                   
008200     05  WS-TRIM-LEAD-CNT        PIC S9(04) COMP  VALUE ZERO.             
008300     05  WS-TRIM-POINTER         PIC S9(04) COMP  VALUE ZERO.             
008400     05  FILLER                  PIC X(02).                               
008500*                                                                         
008600 PROCEDURE DIVISION.                                                      
008700*                                                                         
008800 MAIN-CONTROL.                                                            
008900*                                                                         
009000     OPEN     INPUT  PURCHASES-FILE.                                      
009100     OPEN     OUTPUT WORK-PURCHASES-FILE.                                 
009200     OPEN     EXTEND RUN-LOG-FILE.                                        
009300*                                                                         
009400     MOVE     "PURCHASES-INGEST STARTING"      TO LOG-TEXT.               
009500     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
009600*                                                                         
009700     READ     PURCHASES-FILE                                              
009800         AT END                                                           
009900             MOVE "Y"           TO WS-END-OF-INPUT.                       
010000*                                                                         
010100     IF       END-OF-INPUT                                                
010200         MOVE "PURCHASES-INGEST - INPUT FILE IS EMPTY"                    
010300                                TO LOG-TEXT                               
010400         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
010500     ELSE                                                                 
010600         PERFORM EDIT-ONE-RECORD THRU EDIT-ONE-RECORD-EXIT                
010700             UNTIL END-OF-INPUT.                                          
010800*                                                                         
010900     STRING   "PURCHASES-INGEST READ "        DELIMITED BY SIZE           
011000              WS-READ-CNT                     DELIMITED BY SIZE           
011100              " ACCEPTED "                    DELIMITED BY SIZE           
011200              WS-ACCEPT-CNT                   DELIMITED BY SIZE           
011300              " REJECTED "                    DELIMITED BY SIZE           
011400              WS-REJECT-CNT                   DELIMITED BY SIZE           
011500         INTO LOG-TEXT.                                                   
011600     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
011700*                                                                         
011800     CLOSE    PURCHASES-FILE                                              
011900              WORK-PURCHASES-FILE                                         
012000              RUN-LOG-FILE.                                               
012100*                                                                         
012200     EXIT PROGRAM.                                                        
012300     STOP RUN.                                                            
012400*-----------------------------------------------------------------        
012500 EDIT-ONE-RECORD.                                                         
012600*                                                                         
012700     ADD      1                 TO WS-READ-CNT.                           
012800     MOVE     SPACES            TO WS-PUR-TOKENS.                         
012900     UNSTRING PURCHASES-RAW-RECORD DELIMITED BY ","                       
013000         INTO WS-PUR-TOKEN-VENDOR                                         
013100              WS-PUR-TOKEN-NAME                                           
013200              WS-PUR-TOKEN-BRAND                                          
013300              WS-PUR-TOKEN-DESC                                           
013400              WS-PUR-TOKEN-PRICE                                          
013500              WS-PUR-TOKEN-QUANTITY                                       
013600              WS-PUR-TOKEN-DOLLARS.                                       
013700*                                                                         
013800     PERFORM  EDIT-VENDOR-NUMBER THRU EDIT-VENDOR-NUMBER-EXIT.            
013900     PERFORM  EDIT-BRAND THRU EDIT-BRAND-EXIT.                            
014000     PERFORM  EDIT-PURCHASE-PRICE THRU EDIT-PURCHASE-PRICE-EXIT.          
014100*                                                                         
014200     IF       VENDOR-NUMBER-IS-NUMERIC                                    
014300          AND BRAND-IS-NUMERIC                                            
014400          AND PURCHASE-PRICE-IS-VALID                                     
014500         PERFORM BUILD-AND-WRITE-WORK-RECORD                              
014600             THRU BUILD-AND-WRITE-WORK-RECORD-EXIT                        
014700         ADD     1              TO WS-ACCEPT-CNT                          
014800     ELSE                                                                 
014900         ADD      1              TO WS-REJECT-CNT.                        
015000*                                                                         
015100     READ     PURCHASES-FILE                                              
015200         AT END                                                           
015300             MOVE "Y"           TO WS-END-OF-INPUT.                       
015400*                                                                         
015500 EDIT-ONE-RECORD-EXIT.                                                    
015600     EXIT.                                                                
015700*-----------------------------------------------------------------        
015800 EDIT-VENDOR-NUMBER.                                                      
015900*                                                                         
016000     MOVE     "N"               TO WS-VENDOR-NUMERIC-SW.                  
016100     IF       WS-PUR-TOKEN-VENDOR IS NUMERIC                              
016200         MOVE "Y"               TO WS-VENDOR-NUMERIC-SW                   
016300     ELSE                                                                 
016400         ADD  1                 TO WS-VENDOR-REJECT-CNT.                  
016500*                                                                         
016600 EDIT-VENDOR-NUMBER-EXIT.                                                 
016700     EXIT.                                                                
016800*-----------------------------------------------------------------        
016900 EDIT-BRAND.                                                              
017000*                                                                         
017100     MOVE     "N"               TO WS-BRAND-NUMERIC-SW.                   
017200     IF       WS-PUR-TOKEN-BRAND IS NUMERIC                               
017300         MOVE "Y"               TO WS-BRAND-NUMERIC-SW                    
017400     ELSE                                                                 
017500         ADD  1                 TO WS-BRAND-REJECT-CNT.                   
017600*-----------------------------------------------------------------        
017700 EDIT-BRAND-EXIT.                                                         
017800     EXIT.                                                                
017900*-----------------------------------------------------------------        
018000 EDIT-PURCHASE-PRICE.                                                     
018100*                                                                         
018200     MOVE     "N"               TO WS-PRICE-VALID-SW.                     
018300     MOVE     ZERO               TO WS-AMOUNT-SPLIT.                      
018400     UNSTRING WS-PUR-TOKEN-PRICE DELIMITED BY "."                         
018500         INTO WS-AMOUNT-INT-PART                                          
018600              WS-AMOUNT-DEC-PART.                                         
018700*                                                                         
018800     IF       WS-AMOUNT-DIGITS IS NUMERIC                                 
018900         COMPUTE WPU-PURCHASE-PRICE = WS-AMOUNT-INT-PART                  
019000                               + (WS-AMOUNT-DEC-PART / 100)               
019100         IF   WPU-PURCHASE-PRICE > ZERO                                   
019200             MOVE "Y"           TO WS-PRICE-VALID-SW                      
019300         ELSE                                                             
019400             ADD 1              TO WS-PRICE-REJECT-CNT                    
019500     ELSE                                                                 
019600         ADD  1                 TO WS-PRICE-REJECT-CNT.                   
019700*                                                                         
019800 EDIT-PURCHASE-PRICE-EXIT.                                                
019900     EXIT.                                                                
020000*-----------------------------------------------------------------        
020100 BUILD-AND-WRITE-WORK-RECORD.                                             
020200*                                                                         
020300     MOVE     WS-PUR-TOKEN-VENDOR    TO WPU-VENDOR-NUMBER.                
020400     MOVE     WS-PUR-TOKEN-BRAND     TO WPU-BRAND.                        
020500     MOVE     WS-PUR-TOKEN-DESC      TO WPU-DESCRIPTION.                  
020600*                                                                         
020700     PERFORM  TRIM-VENDOR-NAME THRU TRIM-VENDOR-NAME-EXIT.                
020800*                                                                         
020900     MOVE     WS-PUR-TOKEN-QUANTITY  TO WPU-QUANTITY.                     
021000*                                                                         
021100     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.                  
021200     UNSTRING WS-PUR-TOKEN-DOLLARS DELIMITED BY "."                       
021300         INTO WS-AMOUNT-INT-PART                                          
021400              WS-AMOUNT-DEC-PART.                                         
021500     COMPUTE  WPU-DOLLARS = WS-AMOUNT-INT-PART                            
021600                           + (WS-AMOUNT-DEC-PART / 100).                  
021700*                                                                         
021800     WRITE    WPU-RECORD.                                                 
021900*                                                                         
022000 BUILD-AND-WRITE-WORK-RECORD-EXIT.                                        
022100     EXIT.                                                                
022200*-----------------------------------------------------------------        
022300 TRIM-VENDOR-NAME.                                                        
022400*                                                                         
022500*    LEADING BLANKS COME OUT BEFORE THE NAME EVER REACHES A               
022600*    WORK FILE, SO NO DOWNSTREAM PROGRAM HAS TO REPEAT THE TRIM.          
022700*    TRAILING BLANKS NEED NO WORK - THE RECEIVING PIC X FIELD IS          
022800*    SPACE-FILLED ON THE MOVE/UNSTRING.                                   
022900*                                                                         
023000     MOVE     SPACES                 TO WPU-VENDOR-NAME.                  
023100     MOVE     ZERO                   TO WS-TRIM-LEAD-CNT.                 
023200     INSPECT  WS-PUR-TOKEN-NAME TALLYING WS-TRIM-LEAD-CNT                 
023300                  FOR LEADING SPACE.                                      
023400*                                                                         
023500     IF       WS-TRIM-LEAD-CNT = 50                                       
023600         CONTINUE                                                         
023700     ELSE                                                                 
023800         ADD  1                      TO WS-TRIM-LEAD-CNT                  
023900              GIVING WS-TRIM-POINTER                                      
024000         UNSTRING WS-PUR-TOKEN-NAME DELIMITED BY SIZE                     
024100             INTO WPU-VENDOR-NAME                                         
024200             WITH POINTER WS-TRIM-POINTER.                                
024300*                                                                         
024400 TRIM-VENDOR-NAME-EXIT.                                                   
024500     EXIT.                                                                
024600*-----------------------------------------------------------------        
024700     COPY "PLGENERAL.CBL".                                                
