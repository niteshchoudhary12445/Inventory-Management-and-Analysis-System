000100*---------------------------------------------------------------          
000200*  SLFRT.CBL - FILE-CONTROL entry for the vendor-level freight            
000300*  summary work file written by FREIGHT-SUMMARY and loaded into           
000400*  the in-memory vendor/freight table by VENDOR-BRAND-MERGE.              
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800     SELECT FREIGHT-SUMMARY-FILE                                          
000900         ASSIGN TO "FRT-WORK"                                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-FRT-STATUS.                                    
