000100*---------------------------------------------------------------          
000200*  WSRUNCTL.CBL                                                           
000300*  Shared run-control working storage for the vendor/brand                
000400*  inventory summary batch.  COPY'd into every step program so            
000500*  the record counters, switches and run date/time stamp are              
000600*  kept in one place and do not drift between programs.                   
000700*---------------------------------------------------------------          
000800*  1989-03-14  RJP  CR-4410  Original copybook - four-file load.          
000900*  1999-01-08  RJP  CR-4410  Y2K - WS-RUN-CCYYMMDD widened to             
001000*            century; callers no longer windowing the year.               
001100*  2003-06-19  THK  CR-5117  Added WS-BRAND-REJECT-CNT for the            
001200*            purchases/sales per-field reject breakdown.                  
001300*  2006-02-27  MDC  CR-5560  FREIGHT/PRICE table sizes bumped to          
001400*            9999 entries after the Simmons account blew the old          
001500*            limit of 999 vendors.                                        
001600*  2006-03-09  MDC  CR-5561  WS-RUN-CCYYMMDD and WS-RUN-HHMMSS            
001700*            taken off COMP - the log line was showing garbage            
001800*            for the date/time once the ACCEPT FROM DATE value            
001900*            got split through WS-RUN-DATE-TIME-R.                        
002000*  2006-03-16  MDC  CR-5562  WS-PRICE-TABLE-MAX/WS-FREIGHT-TABLE-         
002100*            MAX/WS-SALES-TABLE-MAX are now actually checked by           
002200*            the three table loaders before each entry is added,          
002300*            so the CR-5560 size bump is enforced at run time and         
002400*            not just carried in the OCCURS clause literal.               
002500*---------------------------------------------------------------          
002600*    1999-01-08 Y2K FIX ALSO DROPPED THE COMP USAGE ON THE TWO            
002700*    FIELDS BELOW - A BINARY FIELD CANNOT BE SPLIT BY A DISPLAY           
002800*    REDEFINES AND GIVE BACK ITS DECIMAL DIGITS, SO CCYYMMDD AND          
002900*    HHMMSS HAVE TO STAY ZONED DECIMAL FOR WS-RUN-DATE-TIME-R TO          
003000*    WORK.                                                                
003100*                                                                         
003200 01  WS-RUN-DATE-TIME.                                                    
003300     05  WS-RUN-CCYYMMDD         PIC 9(08).                               
003400     05  WS-RUN-HHMMSS           PIC 9(06).                               
003500     05  FILLER                  PIC X(02).                               
003600*                                                                         
003700 01  WS-RUN-DATE-TIME-R  REDEFINES WS-RUN-DATE-TIME.                      
003800     05  WS-RUN-CCYY             PIC 9(04).                               
003900     05  WS-RUN-MM               PIC 9(02).                               
004000     05  WS-RUN-DD               PIC 9(02).                               
004100     05  WS-RUN-HH               PIC 9(02).                               
004200     05  WS-RUN-MN               PIC 9(02).                               
004300     05  WS-RUN-SS               PIC 9(02).                               
004400     05  FILLER                  PIC X(02).                               
004500*                                                                         
004600 01  WS-FILE-STATUS-SWITCHES.                                             
004700     05  WS-VINV-STATUS          PIC X(02)  VALUE SPACES.                 
004800     05  WS-PUR-STATUS           PIC X(02)  VALUE SPACES.                 
004900     05  WS-PRC-STATUS           PIC X(02)  VALUE SPACES.                 
005000     05  WS-SAL-STATUS           PIC X(02)  VALUE SPACES.                 
005100     05  WS-FRT-STATUS           PIC X(02)  VALUE SPACES.                 
005200     05  WS-PSM-STATUS           PIC X(02)  VALUE SPACES.                 
005300     05  WS-SSM-STATUS           PIC X(02)  VALUE SPACES.                 
005400     05  WS-FSM-STATUS           PIC X(02)  VALUE SPACES.                 
005500     05  WS-LOG-STATUS           PIC X(02)  VALUE SPACES.                 
005600     05  WS-WVI-STATUS           PIC X(02)  VALUE SPACES.                 
005700     05  WS-WPU-STATUS           PIC X(02)  VALUE SPACES.                 
005800     05  WS-WPR-STATUS           PIC X(02)  VALUE SPACES.                 
005900     05  WS-WSA-STATUS           PIC X(02)  VALUE SPACES.                 
006000     05  FILLER                  PIC X(02).                               
006100*                                                                         
006200 01  WS-END-OF-FILE-SWITCHES.                                             
006300     05  WS-END-OF-INPUT         PIC X(01)  VALUE "N".                    
006400         88  END-OF-INPUT                   VALUE "Y".                    
006500     05  WS-END-OF-PRICE-LOAD    PIC X(01)  VALUE "N".                    
006600         88  END-OF-PRICE-LOAD              VALUE "Y".                    
006700     05  WS-END-OF-FREIGHT-LOAD  PIC X(01)  VALUE "N".                    
006800         88  END-OF-FREIGHT-LOAD            VALUE "Y".                    
006900     05  WS-END-OF-SALES-LOAD    PIC X(01)  VALUE "N".                    
007000         88  END-OF-SALES-LOAD              VALUE "Y".                    
007100     05  FILLER                  PIC X(01).                               
007200*                                                                         
007300 01  WS-RUN-COUNTERS.                                                     
007400     05  WS-READ-CNT             PIC S9(09) COMP-3  VALUE ZERO.           
007500     05  WS-ACCEPT-CNT           PIC S9(09) COMP-3  VALUE ZERO.           
007600     05  WS-REJECT-CNT           PIC S9(09) COMP-3  VALUE ZERO.           
007700     05  WS-VENDOR-REJECT-CNT    PIC S9(09) COMP-3  VALUE ZERO.           
007800     05  WS-BRAND-REJECT-CNT     PIC S9(09) COMP-3  VALUE ZERO.           
007900     05  WS-PRICE-REJECT-CNT     PIC S9(09) COMP-3  VALUE ZERO.           
008000     05  WS-GROUP-CNT            PIC S9(09) COMP-3  VALUE ZERO.           
008100     05  WS-WRITE-CNT            PIC S9(09) COMP-3  VALUE ZERO.           
008200     05  FILLER                  PIC X(02).                               
008300*                                                                         
008400 01  WS-TABLE-LIMITS.                                                     
008500     05  WS-PRICE-TABLE-MAX      PIC S9(05) COMP    VALUE 9999.           
008600     05  WS-FREIGHT-TABLE-MAX    PIC S9(05) COMP    VALUE 9999.           
008700     05  WS-SALES-TABLE-MAX      PIC S9(05) COMP    VALUE 9999.           
008800     05  FILLER                  PIC X(02).                               
008900*                                                                         
009000 01  WS-ABEND-SWITCH             PIC X(01)  VALUE "N".                    
009100     88  WS-EMPTY-FILE-WARNING               VALUE "Y".                   
009200*                                                                         
009300 01  LOG-TEXT                    PIC X(60)  VALUE SPACES.                 
