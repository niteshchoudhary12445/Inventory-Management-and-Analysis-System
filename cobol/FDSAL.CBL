000100*---------------------------------------------------------------          
000200*  FDSAL.CBL - sales raw input file.  One sale line item per              
000300*  line, comma-delimited; SALES-INGEST unstrings and edits it             
000400*  into WORK-SALES-FILE.                                                  
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800 FD  SALES-FILE                                                           
000900     LABEL RECORDS ARE STANDARD.                                          
001000*                                                                         
001100 01  SALES-RAW-RECORD            PIC X(300).                              
