000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              FREIGHT-SUMMARY.                                
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  FREIGHT-SUMMARY                                                        
001000*  Sorts the validated vendor-invoice work file by VendorNumber           
001100*  and rolls every invoice line for a vendor into one freight             
001200*  total, one row per vendor, on FREIGHT-SUMMARY-FILE.  Modeled           
001300*  on the old deductibles sort/control-break job - same SORT ...          
001400*  USING ... GIVING skeleton, different key and accumulator.              
001500*---------------------------------------------------------------          
001600*  CHANGE LOG                                                             
001700*  ----------                                                             
001800*  1989-03-14  RJP  CR-4410  Original program.                            
001900*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
002000*  2006-02-27  MDC  CR-5560  Rewritten from the old per-invoice           
002100*            freight report to a vendor-level roll-up after the           
002200*            summary merger was introduced (CR-5555).                     
002300*---------------------------------------------------------------          
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-FORM.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000*                                                                         
003100     COPY "SLWVI.CBL".                                                    
003200     COPY "SLFRT.CBL".                                                    
003300     COPY "SLLOG.CBL".                                                    
003400*                                                                         
003500     SELECT WVI-SORT-WORK-FILE                                            
003600         ASSIGN TO "WVI-SRTWK"                                            
003700         ORGANIZATION IS SEQUENTIAL.                                      
003800*                                                                         
003900     SELECT SORT-FILE                                                     
004000         ASSIGN TO "SORTWK01".                                            
004100*                                                                         
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400*                                                                         
004500     COPY "FDWVI.CBL".                                                    
004600     COPY "FDFRT.CBL".                                                    
004700     COPY "FDLOG.CBL".                                                    
004800*                                                                         
004900 FD  WVI-SORT-WORK-FILE                                                   
005000     LABEL RECORDS ARE STANDARD.                                          
005100*                                                                         
005200 01  WVI-SORTED-RECORD.                                                   
005300     05  SW-VENDOR-NUMBER        PIC S9(10).                              
005400     05  SW-FREIGHT              PIC S9(16)V99.                           
005500     05  FILLER                  PIC X(12).                               
005600*                                                                         
005700 01  WVI-SORTED-RECORD-R  REDEFINES WVI-SORTED-RECORD.                    
005800     05  FILLER                  PIC X(40).                               
005900*                                                                         
006000 SD  SORT-FILE.                                                           
006100*                                                                         
006200 01  SORT-RECORD.                                                         
006300     05  SR-VENDOR-NUMBER        PIC S9(10).                              
006400     05  SR-FREIGHT              PIC S9(16)V99.                           
006500     05  FILLER                  PIC X(12).                               
006600*                                                                         
006700 01  SORT-RECORD-R  REDEFINES SORT-RECORD.                                
006800     05  FILLER                  PIC X(40).                               
006900*                                                                         
007000 WORKING-STORAGE SECTION.                                                 
007100*                                                                         
007200     COPY "WSRUNCTL.CBL".                                                 
007300*                                                                         
007400 01  WS-FREIGHT-ACCUM.                                                    
007500     05  WS-CURRENT-VENDOR       PIC S9(10) COMP-3  VALUE ZERO.           
007600     05  WS-VENDOR-FREIGHT-TOT   PIC S9(16)V99      VALUE ZERO.           
007700*                                                                         
007800 01  WS-FREIGHT-ACCUM-R  REDEFINES WS-FREIGHT-ACCUM.                      
007900     05  FILLER                  PIC X(24).                               
008000*                                                                         
008100 01  WS-END-OF-SORT-SW           PIC X(01)  VALUE "N".                    
008200     88  END-OF-SORTED-INVOICES             VALUE "Y".                    
008300*                                                                         
008400 PROCEDURE DIVISION.                                                      
008500*                                                                         
008600 MAIN-CONTROL.                                                            
008700*                                                                         
008800     OPEN     EXTEND RUN-LOG-FILE.                                        
008900     MOVE     "FREIGHT-SUMMARY STARTING"      TO LOG-TEXT.                
009000     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
009100*                                                                         
009200     SORT     SORT-FILE                                                   
009300         ON ASCENDING KEY SR-VENDOR-NUMBER                                
009400         USING WORK-VENDOR-INVOICE-FILE                                   
009500         GIVING WVI-SORT-WORK-FILE.                                       
009600*                                                                         
009700     OPEN     INPUT  WVI-SORT-WORK-FILE.                                  
009800     OPEN     OUTPUT FREIGHT-SUMMARY-FILE.                                
009900*                                                                         
010000     READ     WVI-SORT-WORK-FILE                                          
010100         AT END                                                           
010200             MOVE "Y"           TO WS-END-OF-SORT-SW.                     
010300*                                                                         
010400     IF       END-OF-SORTED-INVOICES                                      
010500         MOVE "FREIGHT-SUMMARY - NO INVOICE LINES TO SUMMARIZE"           
010600                                TO LOG-TEXT                               
010700         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
010800     ELSE                                                                 
010900         PERFORM ROLL-UP-ONE-VENDOR THRU ROLL-UP-ONE-VENDOR-EXIT          
011000             UNTIL END-OF-SORTED-INVOICES.                                
011100*                                                                         
011200     STRING   "FREIGHT-SUMMARY WROTE "        DELIMITED BY SIZE           
011300              WS-WRITE-CNT                    DELIMITED BY SIZE           
011400              " VENDOR TOTALS"                DELIMITED BY SIZE           
011500         INTO LOG-TEXT.                                                   
011600     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
011700*                                                                         
011800     CLOSE    WVI-SORT-WORK-FILE                                          
011900              FREIGHT-SUMMARY-FILE                                        
012000              RUN-LOG-FILE.                                               
012100*                                                                         
012200     EXIT PROGRAM.                                                        
012300     STOP RUN.                                                            
012400*-----------------------------------------------------------------        
012500 ROLL-UP-ONE-VENDOR.                                                      
012600*                                                                         
012700     MOVE     SW-VENDOR-NUMBER      TO WS-CURRENT-VENDOR.                 
012800     MOVE     ZERO                  TO WS-VENDOR-FREIGHT-TOT.             
012900*                                                                         
013000     PERFORM  ACCUMULATE-ONE-LINE THRU ACCUMULATE-ONE-LINE-EXIT           
013100         UNTIL SW-VENDOR-NUMBER NOT = WS-CURRENT-VENDOR                   
013200            OR END-OF-SORTED-INVOICES.                                    
013300*                                                                         
013400     MOVE     WS-CURRENT-VENDOR     TO FRT-VENDOR-NUMBER.                 
013500     MOVE     WS-VENDOR-FREIGHT-TOT TO FRT-FREIGHT-COST.                  
013600     WRITE    FRT-RECORD.                                                 
013700     ADD      1                    TO WS-WRITE-CNT.                       
013800*                                                                         
013900 ROLL-UP-ONE-VENDOR-EXIT.                                                 
014000     EXIT.                                                                
014100*-----------------------------------------------------------------        
014200 ACCUMULATE-ONE-LINE.                                                     
014300*                                                                         
014400     ADD      SW-FREIGHT            TO WS-VENDOR-FREIGHT-TOT.             
014500     ADD      1                     TO WS-READ-CNT.                       
014600*                                                                         
014700     READ     WVI-SORT-WORK-FILE                                          
014800         AT END                                                           
014900             MOVE "Y"           TO WS-END-OF-SORT-SW.                     
015000*                                                                         
015100 ACCUMULATE-ONE-LINE-EXIT.                                                
015200     EXIT.                                                                
015300*-----------------------------------------------------------------        
015400     COPY "PLGENERAL.CBL".                                                
