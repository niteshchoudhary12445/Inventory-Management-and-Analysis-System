000100*---------------------------------------------------------------          
000200*  SLPUR.CBL - FILE-CONTROL entry for the purchases raw input.            
000300*---------------------------------------------------------------          
000400*  1989-03-14  RJP  CR-4410  Original.                                    
000500*---------------------------------------------------------------          
000600     SELECT PURCHASES-FILE                                                
000700         ASSIGN TO "PURCHASES"                                            
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-PUR-STATUS.                                    
