000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              SALES-SUMMARY.                                  
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  SALES-SUMMARY                                                          
001000*  Sorts the validated sales work file by vendor/brand and rolls          
001100*  each group's quantity, dollars, price and excise tax into one          
001200*  row per vendor/brand on SALES-SUMMARY-FILE.  Same sort and             
001300*  sequential detail-read skeleton as the old vendor-by-number            
001400*  listing, with the print line replaced by a summary write.              
001500*---------------------------------------------------------------          
001600*  CHANGE LOG                                                             
001700*  ----------                                                             
001800*  1989-03-14  RJP  CR-4410  Original program.                            
001900*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
002000*  2006-02-27  MDC  CR-5560  Rewritten from a per-sale detail             
002100*            listing to a vendor/brand roll-up for the summary            
002200*            merger (CR-5555).                                            
002300*---------------------------------------------------------------          
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-FORM.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000*                                                                         
003100     COPY "SLWSA.CBL".                                                    
003200     COPY "SLSSM.CBL".                                                    
003300     COPY "SLLOG.CBL".                                                    
003400*                                                                         
003500     SELECT WSA-SORT-WORK-FILE                                            
003600         ASSIGN TO "WSA-SRTWK"                                            
003700         ORGANIZATION IS SEQUENTIAL.                                      
003800*                                                                         
003900     SELECT SORT-FILE                                                     
004000         ASSIGN TO "SORTWK01".                                            
004100*                                                                         
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400*                                                                         
004500     COPY "FDWSA.CBL".                                                    
004600     COPY "FDSSM.CBL".                                                    
004700     COPY "FDLOG.CBL".                                                    
004800*                                                                         
004900 FD  WSA-SORT-WORK-FILE                                                   
005000     LABEL RECORDS ARE STANDARD.                                          
005100*                                                                         
005200 01  WSA-SORTED-RECORD.                                                   
005300     05  SW-VENDOR-NUMBER        PIC S9(10).                              
005400     05  SW-BRAND                PIC S9(10).                              
005500     05  SW-SALES-QUANTITY       PIC S9(10).                              
005600     05  SW-SALES-DOLLARS        PIC S9(16)V99.                           
005700     05  SW-SALES-PRICE          PIC S9(16)V99.                           
005800     05  SW-EXCISE-TAX           PIC S9(16)V99.                           
005900     05  FILLER                  PIC X(20).                               
006000*                                                                         
006100 01  WSA-SORTED-RECORD-R  REDEFINES WSA-SORTED-RECORD.                    
006200     05  FILLER                  PIC X(104).                              
006300*                                                                         
006400 SD  SORT-FILE.                                                           
006500*                                                                         
006600 01  SORT-RECORD.                                                         
006700     05  SR-VENDOR-NUMBER        PIC S9(10).                              
006800     05  SR-BRAND                PIC S9(10).                              
006900     05  SR-SALES-QUANTITY       PIC S9(10).                              
007000     05  SR-SALES-DOLLARS        PIC S9(16)V99.                           
007100     05  SR-SALES-PRICE          PIC S9(16)V99.                           
007200     05  SR-EXCISE-TAX           PIC S9(16)V99.                           
007300     05  FILLER                  PIC X(20).                               
007400*                                                                         
007500 WORKING-STORAGE SECTION.                                                 
007600*                                                                         
007700     COPY "WSRUNCTL.CBL".                                                 
007800*                                                                         
007900 01  WS-GROUP-KEY.                                                        
008000     05  WS-CUR-VENDOR-NUMBER    PIC S9(10)  VALUE ZERO.                  
008100     05  WS-CUR-BRAND            PIC S9(10)  VALUE ZERO.                  
008200*                                                                         
008300 01  WS-GROUP-KEY-R  REDEFINES WS-GROUP-KEY.                              
008400     05  FILLER                  PIC X(20).                               
008500*                                                                         
008600 01  WS-GROUP-TOTALS.                                                     
008700     05  WS-GROUP-QUANTITY       PIC S9(10)     VALUE ZERO.               
008800     05  WS-GROUP-DOLLARS        PIC S9(16)V99  VALUE ZERO.               
008900     05  WS-GROUP-PRICE          PIC S9(16)V99  VALUE ZERO.               
009000     05  WS-GROUP-TAX            PIC S9(16)V99  VALUE ZERO.               
009100*                                                                         
009200 01  WS-GROUP-TOTALS-R  REDEFINES WS-GROUP-TOTALS.                        
009300     05  FILLER                  PIC X(64).                               
009400*                                                                         
009500 01  WS-END-OF-SORT-SW           PIC X(01)  VALUE "N".                    
009600     88  END-OF-SORTED-SALES                VALUE "Y".                    
009700*                                                                         
009800 PROCEDURE DIVISION.                                                      
009900*                                                                         
010000 MAIN-CONTROL.                                                            
010100*                                                                         
010200     OPEN     EXTEND RUN-LOG-FILE.                                        
010300     MOVE     "SALES-SUMMARY STARTING"        TO LOG-TEXT.                
010400     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
010500*                                                                         
010600     SORT     SORT-FILE                                                   
010700         ON ASCENDING KEY SR-VENDOR-NUMBER                                
010800                          SR-BRAND                                        
010900         USING WORK-SALES-FILE                                            
011000         GIVING WSA-SORT-WORK-FILE.                                       
011100*                                                                         
011200     OPEN     INPUT  WSA-SORT-WORK-FILE.                                  
011300     OPEN     OUTPUT SALES-SUMMARY-FILE.                                  
011400*                                                                         
011500     READ     WSA-SORT-WORK-FILE                                          
011600         AT END                                                           
011700             MOVE "Y"           TO WS-END-OF-SORT-SW.                     
011800*                                                                         
011900     IF       END-OF-SORTED-SALES                                         
012000         MOVE "SALES-SUMMARY - NO SALES LINES TO SUMMARIZE"               
012100                                TO LOG-TEXT                               
012200         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
012300     ELSE                                                                 
012400         PERFORM ROLL-UP-ONE-GROUP THRU ROLL-UP-ONE-GROUP-EXIT            
012500             UNTIL END-OF-SORTED-SALES.                                   
012600*                                                                         
012700     STRING   "SALES-SUMMARY WROTE "          DELIMITED BY SIZE           
012800              WS-WRITE-CNT                    DELIMITED BY SIZE           
012900              " VENDOR/BRAND GROUPS"          DELIMITED BY SIZE           
013000         INTO LOG-TEXT.                                                   
013100     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
013200*                                                                         
013300     CLOSE    WSA-SORT-WORK-FILE                                          
013400              SALES-SUMMARY-FILE                                          
013500              RUN-LOG-FILE.                                               
013600*                                                                         
013700     EXIT PROGRAM.                                                        
013800     STOP RUN.                                                            
013900*-----------------------------------------------------------------        
014000 ROLL-UP-ONE-GROUP.                                                       
014100*                                                                         
014200     MOVE     SW-VENDOR-NUMBER      TO WS-CUR-VENDOR-NUMBER.              
014300     MOVE     SW-BRAND              TO WS-CUR-BRAND.                      
014400     MOVE     ZERO                  TO WS-GROUP-TOTALS.                   
014500*                                                                         
014600     PERFORM  ACCUMULATE-ONE-GROUP-MEMBER                                 
014700         THRU ACCUMULATE-ONE-GROUP-MEMBER-EXIT                            
014800         UNTIL SW-VENDOR-NUMBER NOT = WS-CUR-VENDOR-NUMBER                
014900            OR SW-BRAND         NOT = WS-CUR-BRAND                        
015000            OR END-OF-SORTED-SALES.                                       
015100*                                                                         
015200     MOVE     WS-CUR-VENDOR-NUMBER  TO SSM-VENDOR-NUMBER.                 
015300     MOVE     WS-CUR-BRAND          TO SSM-BRAND.                         
015400     MOVE     WS-GROUP-QUANTITY     TO SSM-TOT-SALES-QUANTITY.            
015500     MOVE     WS-GROUP-DOLLARS      TO SSM-TOT-SALES-DOLLARS.             
015600     MOVE     WS-GROUP-PRICE        TO SSM-TOT-SALES-PRICE.               
015700     MOVE     WS-GROUP-TAX          TO SSM-TOT-EXCISE-TAX.                
015800     WRITE    SSM-RECORD.                                                 
015900     ADD      1                    TO WS-WRITE-CNT.                       
016000*                                                                         
016100 ROLL-UP-ONE-GROUP-EXIT.                                                  
016200     EXIT.                                                                
016300*-----------------------------------------------------------------        
016400 ACCUMULATE-ONE-GROUP-MEMBER.                                             
016500*                                                                         
016600     ADD      SW-SALES-QUANTITY     TO WS-GROUP-QUANTITY.                 
016700     ADD      SW-SALES-DOLLARS      TO WS-GROUP-DOLLARS.                  
016800     ADD      SW-SALES-PRICE        TO WS-GROUP-PRICE.                    
016900     ADD      SW-EXCISE-TAX         TO WS-GROUP-TAX.                      
017000     ADD      1                     TO WS-READ-CNT.                       
017100*                                                                         
017200     READ     WSA-SORT-WORK-FILE                                          
017300         AT END                                                           
017400             MOVE "Y"           TO WS-END-OF-SORT-SW.                     
017500*                                                                         
017600 ACCUMULATE-ONE-GROUP-MEMBER-EXIT.                                        
017700     EXIT.                                                                
017800*-----------------------------------------------------------------        
017900     COPY "PLGENERAL.CBL".                                                
