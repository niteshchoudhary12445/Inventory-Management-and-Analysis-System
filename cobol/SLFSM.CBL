000100*---------------------------------------------------------------          
000200*  SLFSM.CBL - FILE-CONTROL entry for the final-summary output            
000300*  file, written by VENDOR-BRAND-MERGE sorted descending on               
000400*  total purchase dollars so the biggest accounts list first.             
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800     SELECT FINAL-SUMMARY-FILE                                            
000900         ASSIGN TO "FINAL-SUMMARY"                                        
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-FSM-STATUS.                                    
