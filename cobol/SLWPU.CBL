000100*---------------------------------------------------------------          
000200*  SLWPU.CBL - FILE-CONTROL entry for the validated purchases             
000300*  work file written by PURCHASES-INGEST and read by                      
000400*  PURCHASE-SUMMARY.                                                      
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800     SELECT WORK-PURCHASES-FILE                                           
000900         ASSIGN TO "WPU-WORK"                                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-WPU-STATUS.                                    
