000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              VENDOR-INVOICE-INGEST.                          
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  VENDOR-INVOICE-INGEST                                                  
001000*  Reads the raw vendor-invoice (freight) feed, edits the one             
001100*  required key (VendorNumber must be numeric) and writes the             
001200*  accepted rows to the validated work file consumed by                   
001300*  FREIGHT-SUMMARY.  Rejects are counted, not aborted.                    
001400*---------------------------------------------------------------          
001500*  CHANGE LOG                                                             
001600*  ----------                                                             
001700*  1989-03-14  RJP  CR-4410  Original program.                            
001800*  1998-12-14  RJP  CR-4433  Blank-line (empty file) guard added          
001900*            after the Simmons feed arrived as a zero-byte file           
002000*            and the job abended on the first READ.                       
002100*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
002200*  2003-06-19  THK  CR-5117  Reject count broken out by field in          
002300*            the run log instead of one combined total.                   
002400*---------------------------------------------------------------          
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SPECIAL-NAMES.                                                           
002800     C01 IS TOP-OF-FORM.                                                  
002900 INPUT-OUTPUT SECTION.                                                    
003000 FILE-CONTROL.                                                            
003100*                                                                         
003200     COPY "SLVINV.CBL".                                                   
003300     COPY "SLWVI.CBL".                                                    
003400     COPY "SLLOG.CBL".                                                    
003500*                                                                         
003600 DATA DIVISION.                                                           
003700 FILE SECTION.                                                            
003800*                                                                         
003900     COPY "FDVINV.CBL".                                                   
004000     COPY "FDWVI.CBL".                                                    
004100     COPY "FDLOG.CBL".                                                    
004200*                                                                         
004300 WORKING-STORAGE SECTION.                                                 
004400*                                                                         
004500     COPY "WSRUNCTL.CBL".                                                 
004600*                                                                         
004700 01  WS-VINV-TOKENS.                                                      
004800     05  WS-VINV-TOKEN-VENDOR    PIC X(15).                               
004900     05  WS-VINV-TOKEN-FREIGHT   PIC X(24).                               
005000*                                                                         
005100 01  WS-VINV-TOKENS-R  REDEFINES WS-VINV-TOKENS.                          
005200     05  FILLER                  PIC X(39).                               
005300*                                                                         
005400 01  WS-FREIGHT-SPLIT.                                                    
005500     05  WS-FREIGHT-INT-PART     PIC 9(16).                               
005600     05  WS-FREIGHT-DEC-PART     PIC 99.                                  
005700     05  FILLER                  PIC X(01).                               
005800*                                                                         
005900 01  WS-FREIGHT-SPLIT-R  REDEFINES WS-FREIGHT-SPLIT.                      
006000     05  WS-FREIGHT-DIGITS       PIC 9(18).                               
006100     05  FILLER                  PIC X(01).                               
006200*                                                                         
006300 01  WS-EDIT-SWITCHES.                                                    
006400     05  WS-VENDOR-NUMERIC-SW    PIC X(01)  VALUE "N".                    
006500         88  VENDOR-NUMBER-IS-NUMERIC       VALUE "Y".                    
006600     05  FILLER                  PIC X(01)  VALUE SPACES.                 
006700*                                                                         
006800 01  WS-EDIT-SWITCHES-R  REDEFINES WS-EDIT-SWITCHES.                      
006900     05  WS-EDIT-SWITCHES-COMBO  PIC X(02).                               
007000*                                                                         
007100 PROCEDURE DIVISION.                                                      
007200*                                                                         
007300 MAIN-CONTROL.                                                            
007400*                                                                         
007500     OPEN     INPUT  VENDOR-INVOICE-FILE.                                 
007600     OPEN     OUTPUT WORK-VENDOR-INVOICE-FILE.                            
007700     OPEN     EXTEND RUN-LOG-FILE.                                        
007800*                                                                         
007900     MOVE     "VENDOR-INVOICE-INGEST STARTING"  TO LOG-TEXT.              
008000     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
008100*                                                                         
008200     READ     VENDOR-INVOICE-FILE                                         
008300         AT END                                                           
008400             MOVE "Y"           TO WS-END-OF-INPUT.                       
008500*                                                                         
008600     IF       END-OF-INPUT                                                
008700         MOVE "VENDOR-INVOICE-INGEST - INPUT FILE IS EMPTY"               
008800                                TO LOG-TEXT                               
008900         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
009000     ELSE                                                                 
009100         PERFORM EDIT-ONE-RECORD THRU EDIT-ONE-RECORD-EXIT                
009200             UNTIL END-OF-INPUT.                                          
009300*                                                                         
009400     STRING   "VENDOR-INVOICE-INGEST READ "   DELIMITED BY SIZE           
009500              WS-READ-CNT                     DELIMITED BY SIZE           
009600              " ACCEPTED "                    DELIMITED BY SIZE           
009700              WS-ACCEPT-CNT                   DELIMITED BY SIZE           
009800              " REJECTED "                    DELIMITED BY SIZE           
009900              WS-REJECT-CNT                   DELIMITED BY SIZE           
010000         INTO LOG-TEXT.                                                   
010100     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
010200*                                                                         
010300     CLOSE    VENDOR-INVOICE-FILE                                         
010400              WORK-VENDOR-INVOICE-FILE                                    
010500              RUN-LOG-FILE.                                               
010600*                                                                         
010700     EXIT PROGRAM.                                                        
010800     STOP RUN.                                                            
010900*-----------------------------------------------------------------        
011000 EDIT-ONE-RECORD.                                                         
011100*                                                                         
011200     ADD      1                 TO WS-READ-CNT.                           
011300     MOVE     SPACES            TO WS-VINV-TOKENS.                        
011400     UNSTRING VENDOR-INVOICE-RAW-RECORD DELIMITED BY ","                  
011500         INTO WS-VINV-TOKEN-VENDOR                                        
011600              WS-VINV-TOKEN-FREIGHT.                                      
011700*                                                                         
011800     PERFORM  EDIT-VENDOR-NUMBER THRU EDIT-VENDOR-NUMBER-EXIT.            
011900*                                                                         
012000     IF       VENDOR-NUMBER-IS-NUMERIC                                    
012100         PERFORM EDIT-FREIGHT THRU EDIT-FREIGHT-EXIT                      
012200         WRITE   WVI-RECORD                                               
012300         ADD     1              TO WS-ACCEPT-CNT                          
012400     ELSE                                                                 
012500         ADD      1              TO WS-REJECT-CNT                         
012600         ADD      1              TO WS-VENDOR-REJECT-CNT.                 
012700*                                                                         
012800     READ     VENDOR-INVOICE-FILE                                         
012900         AT END                                                           
013000             MOVE "Y"           TO WS-END-OF-INPUT.                       
013100*                                                                         
013200 EDIT-ONE-RECORD-EXIT.                                                    
013300     EXIT.                                                                
013400*-----------------------------------------------------------------        
013500 EDIT-VENDOR-NUMBER.                                                      
013600*                                                                         
013700     MOVE     "N"               TO WS-VENDOR-NUMERIC-SW.                  
013800     IF       WS-VINV-TOKEN-VENDOR IS NUMERIC                             
013900         MOVE "Y"               TO WS-VENDOR-NUMERIC-SW                   
014000         MOVE WS-VINV-TOKEN-VENDOR TO WVI-VENDOR-NUMBER.                  
014100*                                                                         
014200 EDIT-VENDOR-NUMBER-EXIT.                                                 
014300     EXIT.                                                                
014400*-----------------------------------------------------------------        
014500 EDIT-FREIGHT.                                                            
014600*                                                                         
014700     MOVE     ZERO               TO WVI-FREIGHT.                          
014800     UNSTRING WS-VINV-TOKEN-FREIGHT DELIMITED BY "."                      
014900         INTO WS-FREIGHT-INT-PART                                         
015000              WS-FREIGHT-DEC-PART.                                        
015100     COMPUTE  WVI-FREIGHT = WS-FREIGHT-INT-PART                           
015200                           + (WS-FREIGHT-DEC-PART / 100).                 
015300*                                                                         
015400 EDIT-FREIGHT-EXIT.                                                       
015500     EXIT.                                                                
015600*-----------------------------------------------------------------        
015700     COPY "PLGENERAL.CBL".                                                
