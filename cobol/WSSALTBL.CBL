000100*---------------------------------------------------------------          
000200*  WSSALTBL.CBL - in-memory vendor/brand sales lookup table,              
000300*  loaded once from SALES-SUMMARY-FILE and searched by                    
000400*  PL-SEARCH-SALES-TABLE.CBL when the merge program needs a               
000500*  vendor/brand's sales totals.                                           
000600*---------------------------------------------------------------          
000700*  2006-02-27  MDC  CR-5560  Original.                                    
000800*---------------------------------------------------------------          
000900 01  SALES-TABLE.                                                         
001000     05  SALES-TABLE-ENTRY  OCCURS 1 TO 9999 TIMES                        
001100                             DEPENDING ON WS-SALES-TABLE-CNT              
001200                             ASCENDING KEY IS ST-VENDOR-NUMBER            
001300                                             ST-BRAND                     
001400                             INDEXED BY ST-IDX.                           
001500         10  ST-VENDOR-NUMBER      PIC S9(10).                            
001600         10  ST-BRAND              PIC S9(10).                            
001700         10  ST-SALES-QUANTITY     PIC S9(10).                            
001800         10  ST-SALES-DOLLARS      PIC S9(16)V99.                         
001900         10  ST-SALES-PRICE        PIC S9(16)V99.                         
002000         10  ST-EXCISE-TAX         PIC S9(16)V99.                         
002100         10  FILLER                PIC X(02).                             
002200*                                                                         
002300 01  WS-SALES-TABLE-CNT           PIC S9(05) COMP  VALUE ZERO.            
002400 01  WS-SALES-FOUND-SWITCH        PIC X(01)        VALUE "N".             
002500     88  SALES-FOUND                              VALUE "Y".              
