000100*---------------------------------------------------------------          
000200*  FDFRT.CBL - one row per vendor, total freight cost across all          
000300*  vendor-invoice records for that vendor (BATCH FLOW, freight            
000400*  summarizer).                                                           
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800 FD  FREIGHT-SUMMARY-FILE                                                 
000900     LABEL RECORDS ARE STANDARD.                                          
001000*                                                                         
001100 01  FRT-RECORD.                                                          
001200     05  FRT-VENDOR-NUMBER       PIC S9(10).                              
001300     05  FRT-FREIGHT-COST        PIC S9(16)V99.                           
001400     05  FILLER                  PIC X(12).                               
