000100*---------------------------------------------------------------          
000200*  SLSAL.CBL - FILE-CONTROL entry for the sales raw input.                
000300*---------------------------------------------------------------          
000400*  1989-03-14  RJP  CR-4410  Original.                                    
000500*---------------------------------------------------------------          
000600     SELECT SALES-FILE                                                    
000700         ASSIGN TO "SALES"                                                
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-SAL-STATUS.                                    
