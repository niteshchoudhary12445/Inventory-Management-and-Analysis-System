000100*---------------------------------------------------------------          
000200*  FDPRC.CBL - purchase-prices raw input file.  One brand's               
000300*  retail price/volume per line, comma-delimited; loaded as-is,           
000400*  no numeric edit applied to this feed.                                  
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800 FD  PURCHASE-PRICES-FILE                                                 
000900     LABEL RECORDS ARE STANDARD.                                          
001000*                                                                         
001100 01  PURCHASE-PRICES-RAW-RECORD  PIC X(300).                              
