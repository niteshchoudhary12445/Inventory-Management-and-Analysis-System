000100*---------------------------------------------------------------          
000200*  FDVINV.CBL - vendor-invoice raw input file.  One invoice per           
000300*  line, comma-delimited text exactly as dropped by the vendor            
000400*  freight feed; VENDOR-INVOICE-INGEST unstrings and edits it.            
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800 FD  VENDOR-INVOICE-FILE                                                  
000900     LABEL RECORDS ARE STANDARD.                                          
001000*                                                                         
001100 01  VENDOR-INVOICE-RAW-RECORD   PIC X(300).                              
