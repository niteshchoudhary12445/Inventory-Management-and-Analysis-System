000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              VENDOR-SUMMARY-BATCH.                           
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  VENDOR-SUMMARY-BATCH                                                   
001000*  Master schedule for the nightly vendor/brand inventory summary         
001100*  run.  CALLs the eight steps in the one order that makes sense -        
001200*  ingest/edit the four raw feeds, roll each validated work file          
001300*  up to vendor or vendor/brand level, then merge purchases with          
001400*  sales and freight into FINAL-SUMMARY-FILE.  Same CALL-chain            
001500*  idea as the old accounts-payable-system menu driver, minus the         
001600*  menu - this one just runs straight through, unattended.                
001700*---------------------------------------------------------------          
001800*  CHANGE LOG                                                             
001900*  ----------                                                             
002000*  1989-03-14  RJP  CR-4410  Original - four-step ingest/report           
002100*            chain.                                                       
002200*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
002300*  2006-02-27  MDC  CR-5560  Rebuilt end to end for the summary           
002400*            merger project (CR-5555) - nine steps now, ending in         
002500*            the consolidated FINAL-SUMMARY-FILE instead of three         
002600*            separate vendor reports.                                     
002700*---------------------------------------------------------------          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400*                                                                         
003500     COPY "SLLOG.CBL".                                                    
003600*                                                                         
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900*                                                                         
004000     COPY "FDLOG.CBL".                                                    
004100*                                                                         
004200 WORKING-STORAGE SECTION.                                                 
004300*                                                                         
004400     COPY "WSRUNCTL.CBL".                                                 
004500*                                                                         
004600 01  WS-STEP-NAME                 PIC X(24)  VALUE SPACES.                
004700*                                                                         
004800*    THE SHORT FORM IS WHAT GOES ON THE LOG LINE - THE FULL STEP          
004900*    NAME PLUS THE LOG PREFIX RUNS PAST THE 60-BYTE LOG-TEXT              
005000*    WIDTH, SO THE STEP-COMPLETE LINE USES THIS 8-BYTE VIEW.              
005100*                                                                         
005200 01  WS-STEP-NAME-R  REDEFINES WS-STEP-NAME.                              
005300     05  WS-STEP-NAME-SHORT       PIC X(08).                              
005400     05  FILLER                   PIC X(16).                              
005500*                                                                         
005600 01  WS-BATCH-TOTALS.                                                     
005700     05  WS-STEPS-RUN             PIC S9(05) COMP-3  VALUE ZERO.          
005800     05  WS-STEPS-EXPECTED        PIC S9(05) COMP-3  VALUE 8.             
005900*                                                                         
006000 01  WS-BATCH-TOTALS-R  REDEFINES WS-BATCH-TOTALS.                        
006100     05  FILLER                   PIC X(06).                              
006200*                                                                         
006300 PROCEDURE DIVISION.                                                      
006400*                                                                         
006500 MAIN-CONTROL.                                                            
006600*                                                                         
006700     OPEN     EXTEND RUN-LOG-FILE.                                        
006800     MOVE     "VENDOR-SUMMARY-BATCH STARTING"  TO LOG-TEXT.               
006900     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
007000     CLOSE    RUN-LOG-FILE.                                               
007100*                                                                         
007200     MOVE     "VENDOR-INVOICE-INGEST"    TO WS-STEP-NAME.                 
007300     CALL     "VENDOR-INVOICE-INGEST".                                    
007400     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.              
007500*                                                                         
007600     MOVE     "PURCHASES-INGEST"         TO WS-STEP-NAME.                 
007700     CALL     "PURCHASES-INGEST".                                         
007800     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.              
007900*                                                                         
008000     MOVE     "PURCHASE-PRICES-INGEST"   TO WS-STEP-NAME.                 
008100     CALL     "PURCHASE-PRICES-INGEST".                                   
008200     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.              
008300*                                                                         
008400     MOVE     "SALES-INGEST"             TO WS-STEP-NAME.                 
008500     CALL     "SALES-INGEST".                                             
008600     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.              
008700*                                                                         
008800     MOVE     "FREIGHT-SUMMARY"          TO WS-STEP-NAME.                 
008900     CALL     "FREIGHT-SUMMARY".                                          
009000     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.              
009100*                                                                         
009200     MOVE     "PURCHASE-SUMMARY"         TO WS-STEP-NAME.                 
009300     CALL     "PURCHASE-SUMMARY".                                         
009400     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.              
009500*                                                                         
009600     MOVE     "SALES-SUMMARY"            TO WS-STEP-NAME.                 
009700     CALL     "SALES-SUMMARY".                                            
009800     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.              
009900*                                                                         
010000     MOVE     "VENDOR-BRAND-MERGE"       TO WS-STEP-NAME.                 
010100     CALL     "VENDOR-BRAND-MERGE".                                       
010200     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.              
010300*                                                                         
010400     OPEN     EXTEND RUN-LOG-FILE.                                        
010500     STRING   "VENDOR-SUMMARY-BATCH COMPLETE - " DELIMITED BY SIZE        
010600              WS-STEPS-RUN                       DELIMITED BY SIZE        
010700              " STEPS RUN"                       DELIMITED BY SIZE        
010800         INTO LOG-TEXT.                                                   
010900     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
011000*                                                                         
011100     IF       WS-STEPS-RUN NOT = WS-STEPS-EXPECTED                        
011200         MOVE "VENDOR-SUMMARY-BATCH - STEP COUNT MISMATCH"                
011300                                TO LOG-TEXT                               
011400         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                       
011500*                                                                         
011600     CLOSE    RUN-LOG-FILE.                                               
011700*                                                                         
011800     EXIT PROGRAM.                                                        
011900     STOP RUN.                                                            
012000*-----------------------------------------------------------------        
012100 LOG-STEP-COMPLETE.                                                       
012200*                                                                         
012300     ADD      1                    TO WS-STEPS-RUN.                       
012400*                                                                         
012500     OPEN     EXTEND RUN-LOG-FILE.                                        
012600     STRING   "VENDOR-SUMMARY-BATCH STEP COMPLETE - "                     
012700                                        DELIMITED BY SIZE                 
012800              WS-STEP-NAME-SHORT        DELIMITED BY SIZE                 
012900         INTO LOG-TEXT.                                                   
013000     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
013100     CLOSE    RUN-LOG-FILE.                                               
013200*                                                                         
013300 LOG-STEP-COMPLETE-EXIT.                                                  
013400     EXIT.                                                                
013500*-----------------------------------------------------------------        
013600     COPY "PLGENERAL.CBL".                                                
