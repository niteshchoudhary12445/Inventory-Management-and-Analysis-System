000100*---------------------------------------------------------------          
000200*  SLSSM.CBL - FILE-CONTROL entry for the vendor/brand sales              
000300*  summary work file written by SALES-SUMMARY and loaded into             
000400*  the in-memory vendor/brand sales table by VENDOR-BRAND-MERGE.          
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800     SELECT SALES-SUMMARY-FILE                                            
000900         ASSIGN TO "SSM-WORK"                                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-SSM-STATUS.                                    
