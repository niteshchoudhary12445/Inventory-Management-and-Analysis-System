000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              PURCHASE-SUMMARY.                               
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  PURCHASE-SUMMARY                                                       
001000*  Sorts the validated purchases work file by vendor/brand, joins         
001100*  each group to the in-memory price-list table (brands with no           
001200*  price record on file are dropped) and rolls the group's                
001300*  quantity and dollars into one row per vendor/brand on                  
001400*  PURCHASE-SUMMARY-FILE.  Same SORT/control-break skeleton as the        
001500*  old voucher listing, with the indexed vendor lookup replaced by        
001600*  a table search.                                                        
001700*---------------------------------------------------------------          
001800*  CHANGE LOG                                                             
001900*  ----------                                                             
002000*  1989-03-14  RJP  CR-4410  Original program.                            
002100*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
002200*  2006-02-27  MDC  CR-5560  Rewritten to join the retail price           
002300*            list in memory instead of a second pass over the             
002400*            indexed price file, after the Simmons account pushed         
002500*            the price file past what the old READ-per-brand loop         
002600*            could do overnight.                                          
002700*  2006-03-16  MDC  CR-5562  LOAD-PRICE-TABLE was filling the             
002800*            table straight from the unsorted price work file,            
002900*            which broke the SEARCH ALL binary search the first           
003000*            time a customer's price extract did not come off the         
003100*            host in brand order.  Price work file is now sorted          
003200*            ascending on brand before the table load, same as            
003300*            the purchases/sales work files are sorted before             
003400*            their own SEARCH ALL tables are built.                       
003500*---------------------------------------------------------------          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200*                                                                         
004300     COPY "SLWPU.CBL".                                                    
004400     COPY "SLWPR.CBL".                                                    
004500     COPY "SLPSM.CBL".                                                    
004600     COPY "SLLOG.CBL".                                                    
004700*                                                                         
004800     SELECT WPU-SORT-WORK-FILE                                            
004900         ASSIGN TO "WPU-SRTWK"                                            
005000         ORGANIZATION IS SEQUENTIAL.                                      
005100*                                                                         
005200     SELECT SORT-FILE                                                     
005300         ASSIGN TO "SORTWK01".                                            
005400*                                                                         
005500     SELECT PRC-SORT-WORK-FILE                                            
005600         ASSIGN TO "PRC-SRTWK"                                            
005700         ORGANIZATION IS SEQUENTIAL.                                      
005800*                                                                         
005900     SELECT PRICE-SORT-FILE                                               
006000         ASSIGN TO "SORTWK02".                                            
006100*                                                                         
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*                                                                         
006500     COPY "FDWPU.CBL".                                                    
006600     COPY "FDWPR.CBL".                                                    
006700     COPY "FDPSM.CBL".                                                    
006800     COPY "FDLOG.CBL".                                                    
006900*                                                                         
007000 FD  WPU-SORT-WORK-FILE                                                   
007100     LABEL RECORDS ARE STANDARD.                                          
007200*                                                                         
007300 01  WPU-SORTED-RECORD.                                                   
007400     05  SW-VENDOR-NUMBER        PIC S9(10).                              
007500     05  SW-VENDOR-NAME          PIC X(50).                               
007600     05  SW-BRAND                PIC S9(10).                              
007700     05  SW-DESCRIPTION          PIC X(50).                               
007800     05  SW-PURCHASE-PRICE       PIC S9(16)V99.                           
007900     05  SW-QUANTITY             PIC S9(10).                              
008000     05  SW-DOLLARS              PIC S9(16)V99.                           
008100     05  FILLER                  PIC X(20).                               
008200*                                                                         
008300 01  WPU-SORTED-RECORD-R  REDEFINES WPU-SORTED-RECORD.                    
008400     05  FILLER                  PIC X(186).                              
008500*                                                                         
008600 FD  PRC-SORT-WORK-FILE                                                   
008700     LABEL RECORDS ARE STANDARD.                                          
008800*                                                                         
008900 01  PRC-SORTED-RECORD.                                                   
009000     05  PW-BRAND                PIC S9(10).                              
009100     05  PW-PRICE                PIC S9(16)V99.                           
009200     05  PW-VOLUME               PIC S9(10).                              
009300     05  FILLER                  PIC X(12).                               
009400*                                                                         
009500 01  PRC-SORTED-RECORD-R  REDEFINES PRC-SORTED-RECORD.                    
009600     05  FILLER                  PIC X(50).                               
009700*                                                                         
009800 SD  SORT-FILE.                                                           
009900*                                                                         
010000 01  SORT-RECORD.                                                         
010100     05  SR-VENDOR-NUMBER        PIC S9(10).                              
010200     05  SR-VENDOR-NAME          PIC X(50).                               
010300     05  SR-BRAND                PIC S9(10).                              
010400     05  SR-DESCRIPTION          PIC X(50).                               
010500     05  SR-PURCHASE-PRICE       PIC S9(16)V99.                           
010600     05  SR-QUANTITY             PIC S9(10).                              
010700     05  SR-DOLLARS              PIC S9(16)V99.                           
010800     05  FILLER                  PIC X(20).                               
010900*                                                                         
011000 SD  PRICE-SORT-FILE.                                                     
011100*                                                                         
011200 01  PRICE-SORT-RECORD.                                                   
011300     05  PSR-BRAND               PIC S9(10).                              
011400     05  PSR-PRICE               PIC S9(16)V99.                           
011500     05  PSR-VOLUME              PIC S9(10).                              
011600     05  FILLER                  PIC X(12).                               
011700*                                                                         
011800 WORKING-STORAGE SECTION.                                                 
011900*                                                                         
012000     COPY "WSRUNCTL.CBL".                                                 
012100     COPY "WSPRCTBL.CBL".                                                 
012200*                                                                         
012300 01  WS-GROUP-KEY.                                                        
012400     05  WS-CUR-VENDOR-NUMBER    PIC S9(10)  VALUE ZERO.                  
012500     05  WS-CUR-BRAND            PIC S9(10)  VALUE ZERO.                  
012600*                                                                         
012700 01  WS-GROUP-KEY-R  REDEFINES WS-GROUP-KEY.                              
012800     05  FILLER                  PIC X(20).                               
012900*                                                                         
013000 01  WS-GROUP-HOLD-AREA.                                                  
013100     05  WS-HOLD-VENDOR-NAME     PIC X(50).                               
013200     05  WS-HOLD-DESCRIPTION     PIC X(50).                               
013300     05  WS-HOLD-PURCHASE-PRICE  PIC S9(16)V99.                           
013400*                                                                         
013500 01  WS-GROUP-HOLD-AREA-R  REDEFINES WS-GROUP-HOLD-AREA.                  
013600     05  FILLER                  PIC X(118).                              
013700*                                                                         
013800 01  WS-GROUP-TOTALS.                                                     
013900     05  WS-GROUP-QUANTITY       PIC S9(10)     VALUE ZERO.               
014000     05  WS-GROUP-DOLLARS        PIC S9(16)V99  VALUE ZERO.               
014100*                                                                         
014200 01  WS-GROUP-TOTALS-R  REDEFINES WS-GROUP-TOTALS.                        
014300     05  FILLER                  PIC X(28).                               
014400*                                                                         
014500 01  WS-END-OF-SORT-SW           PIC X(01)  VALUE "N".                    
014600     88  END-OF-SORTED-PURCHASES            VALUE "Y".                    
014700*                                                                         
014800 PROCEDURE DIVISION.                                                      
014900*                                                                         
015000 MAIN-CONTROL.                                                            
015100*                                                                         
015200     OPEN     EXTEND RUN-LOG-FILE.                                        
015300     MOVE     "PURCHASE-SUMMARY STARTING"     TO LOG-TEXT.                
015400     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
015500*                                                                         
015600     SORT     PRICE-SORT-FILE                                             
015700         ON ASCENDING KEY PSR-BRAND                                       
015800         USING WORK-PURCHASE-PRICES-FILE                                  
015900         GIVING PRC-SORT-WORK-FILE.                                       
016000*                                                                         
016100     OPEN     INPUT  PRC-SORT-WORK-FILE.                                  
016200     PERFORM  LOAD-PRICE-TABLE THRU LOAD-PRICE-TABLE-EXIT.                
016300     CLOSE    PRC-SORT-WORK-FILE.                                         
016400*                                                                         
016500     SORT     SORT-FILE                                                   
016600         ON ASCENDING KEY SR-VENDOR-NUMBER                                
016700                          SR-BRAND                                        
016800         USING WORK-PURCHASES-FILE                                        
016900         GIVING WPU-SORT-WORK-FILE.                                       
017000*                                                                         
017100     OPEN     INPUT  WPU-SORT-WORK-FILE.                                  
017200     OPEN     OUTPUT PURCHASE-SUMMARY-FILE.                               
017300*                                                                         
017400     READ     WPU-SORT-WORK-FILE                                          
017500         AT END                                                           
017600             MOVE "Y"           TO WS-END-OF-SORT-SW.                     
017700*                                                                         
017800     IF       END-OF-SORTED-PURCHASES                                     
017900         MOVE "PURCHASE-SUMMARY - NO PURCHASE LINES TO SUMMARIZE"         
018000                                TO LOG-TEXT                               
018100         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
018200     ELSE                                                                 
018300         PERFORM ROLL-UP-ONE-GROUP THRU ROLL-UP-ONE-GROUP-EXIT            
018400             UNTIL END-OF-SORTED-PURCHASES.                               
018500*                                                                         
018600     STRING   "PURCHASE-SUMMARY WROTE "       DELIMITED BY SIZE           
018700              WS-WRITE-CNT                    DELIMITED BY SIZE           
018800              " GROUPS, DROPPED "             DELIMITED BY SIZE           
018900              WS-BRAND-REJECT-CNT             DELIMITED BY SIZE           
019000              " FOR NO PRICE MATCH"           DELIMITED BY SIZE           
019100         INTO LOG-TEXT.                                                   
019200     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
019300*                                                                         
019400     CLOSE    WPU-SORT-WORK-FILE                                          
019500              PURCHASE-SUMMARY-FILE                                       
019600              RUN-LOG-FILE.                                               
019700*                                                                         
019800     EXIT PROGRAM.                                                        
019900     STOP RUN.                                                            
020000*-----------------------------------------------------------------        
020100 ROLL-UP-ONE-GROUP.                                                       
020200*                                                                         
020300     MOVE     SW-VENDOR-NUMBER      TO WS-CUR-VENDOR-NUMBER.              
020400     MOVE     SW-BRAND              TO WS-CUR-BRAND.                      
020500     MOVE     SW-VENDOR-NAME        TO WS-HOLD-VENDOR-NAME.               
020600     MOVE     SW-DESCRIPTION        TO WS-HOLD-DESCRIPTION.               
020700     MOVE     SW-PURCHASE-PRICE     TO WS-HOLD-PURCHASE-PRICE.            
020800     MOVE     ZERO                  TO WS-GROUP-TOTALS.                   
020900*                                                                         
021000     MOVE     SW-BRAND              TO WPU-BRAND.                         
021100     PERFORM  SEARCH-PRICE-TABLE THRU SEARCH-PRICE-TABLE-EXIT.            
021200*                                                                         
021300     IF       PRICE-FOUND                                                 
021400         PERFORM ACCUMULATE-ONE-GROUP-MEMBER                              
021500             THRU ACCUMULATE-ONE-GROUP-MEMBER-EXIT                        
021600             UNTIL SW-VENDOR-NUMBER NOT = WS-CUR-VENDOR-NUMBER            
021700                OR SW-BRAND         NOT = WS-CUR-BRAND                    
021800                OR END-OF-SORTED-PURCHASES                                
021900         PERFORM WRITE-ONE-GROUP THRU WRITE-ONE-GROUP-EXIT                
022000     ELSE                                                                 
022100         ADD  1                    TO WS-BRAND-REJECT-CNT                 
022200         PERFORM SKIP-ONE-GROUP-MEMBER                                    
022300             THRU SKIP-ONE-GROUP-MEMBER-EXIT                              
022400             UNTIL SW-VENDOR-NUMBER NOT = WS-CUR-VENDOR-NUMBER            
022500                OR SW-BRAND         NOT = WS-CUR-BRAND                    
022600                OR END-OF-SORTED-PURCHASES.                               
022700*                                                                         
022800 ROLL-UP-ONE-GROUP-EXIT.                                                  
022900     EXIT.                                                                
023000*-----------------------------------------------------------------        
023100 ACCUMULATE-ONE-GROUP-MEMBER.                                             
023200*                                                                         
023300     ADD      SW-QUANTITY           TO WS-GROUP-QUANTITY.                 
023400     ADD      SW-DOLLARS            TO WS-GROUP-DOLLARS.                  
023500     ADD      1                     TO WS-READ-CNT.                       
023600*                                                                         
023700     READ     WPU-SORT-WORK-FILE                                          
023800         AT END                                                           
023900             MOVE "Y"           TO WS-END-OF-SORT-SW.                     
024000*                                                                         
024100 ACCUMULATE-ONE-GROUP-MEMBER-EXIT.                                        
024200     EXIT.                                                                
024300*-----------------------------------------------------------------        
024400 SKIP-ONE-GROUP-MEMBER.                                                   
024500*                                                                         
024600     ADD      1                     TO WS-READ-CNT.                       
024700     READ     WPU-SORT-WORK-FILE                                          
024800         AT END                                                           
024900             MOVE "Y"           TO WS-END-OF-SORT-SW.                     
025000*                                                                         
025100 SKIP-ONE-GROUP-MEMBER-EXIT.                                              
025200     EXIT.                                                                
025300*-----------------------------------------------------------------        
025400 WRITE-ONE-GROUP.                                                         
025500*                                                                         
025600     MOVE     WS-CUR-VENDOR-NUMBER  TO PSM-VENDOR-NUMBER.                 
025700     MOVE     WS-HOLD-VENDOR-NAME   TO PSM-VENDOR-NAME.                   
025800     MOVE     WS-CUR-BRAND          TO PSM-BRAND.                         
025900     MOVE     WS-HOLD-DESCRIPTION   TO PSM-DESCRIPTION.                   
026000     MOVE     WS-HOLD-PURCHASE-PRICE TO PSM-PURCHASE-PRICE.               
026100     MOVE     PT-PRICE (PT-IDX)     TO PSM-ACTUAL-PRICE.                  
026200     MOVE     PT-VOLUME (PT-IDX)    TO PSM-VOLUME.                        
026300     MOVE     WS-GROUP-QUANTITY     TO PSM-TOT-PUR-QUANTITY.              
026400     MOVE     WS-GROUP-DOLLARS      TO PSM-TOT-PUR-DOLLARS.               
026500*                                                                         
026600     WRITE    PSM-RECORD.                                                 
026700     ADD      1                    TO WS-WRITE-CNT.                       
026800*                                                                         
026900 WRITE-ONE-GROUP-EXIT.                                                    
027000     EXIT.                                                                
027100*-----------------------------------------------------------------        
027200     COPY "PL-SEARCH-PRICE-TABLE.CBL".                                    
027300     COPY "PLGENERAL.CBL".                                                
