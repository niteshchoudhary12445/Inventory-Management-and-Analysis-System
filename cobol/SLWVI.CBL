000100*---------------------------------------------------------------          
000200*  SLWVI.CBL - FILE-CONTROL entry for the validated vendor-               
000300*  invoice work file written by VENDOR-INVOICE-INGEST and read            
000400*  by FREIGHT-SUMMARY.                                                    
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800     SELECT WORK-VENDOR-INVOICE-FILE                                      
000900         ASSIGN TO "WVI-WORK"                                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-WVI-STATUS.                                    
