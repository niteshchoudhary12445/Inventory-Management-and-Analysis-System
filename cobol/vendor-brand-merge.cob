000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              VENDOR-BRAND-MERGE.                             
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  VENDOR-BRAND-MERGE                                                     
001000*  Drives off PURCHASE-SUMMARY-FILE (a vendor/brand with no               
001100*  purchases never appears), left-joins the in-memory sales and           
001200*  freight tables, derives the four profitability ratios, and             
001300*  writes FINAL-SUMMARY-FILE sorted descending by total purchase          
001400*  dollars so the biggest accounts list first.  The guarded-              
001500*  COMPUTE style below is the same one this shop has always used          
001600*  for money math that can divide by zero - see the old                   
001700*  voucher-payment balance calculation.                                   
001800*---------------------------------------------------------------          
001900*  CHANGE LOG                                                             
002000*  ----------                                                             
002100*  1989-03-14  RJP  CR-4410  Original program.                            
002200*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
002300*  2006-02-27  MDC  CR-5560  Added the in-memory sales/freight            
002400*            table lookups and the three profitability ratios             
002500*            when Accounting asked for the consolidated summary           
002600*            job instead of three separate reports.                       
002700*  2006-03-09  MDC  CR-5561  ProfitMargin/StockTurnover/SalesTo-          
002800*            PurchaseRatio guarded against zero denominators              
002900*            after the job abended on a brand with no sales.              
003000*---------------------------------------------------------------          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700*                                                                         
003800     COPY "SLPSM.CBL".                                                    
003900     COPY "SLSSM.CBL".                                                    
004000     COPY "SLFRT.CBL".                                                    
004100     COPY "SLFSM.CBL".                                                    
004200     COPY "SLLOG.CBL".                                                    
004300*                                                                         
004400     SELECT MW-WORK-FILE                                                  
004500         ASSIGN TO "MW-WORK"                                              
004600         ORGANIZATION IS SEQUENTIAL.                                      
004700*                                                                         
004800     SELECT SORT-FILE                                                     
004900         ASSIGN TO "SORTWK01".                                            
005000*                                                                         
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300*                                                                         
005400     COPY "FDPSM.CBL".                                                    
005500     COPY "FDSSM.CBL".                                                    
005600     COPY "FDFRT.CBL".                                                    
005700     COPY "FDFSM.CBL".                                                    
005800     COPY "FDLOG.CBL".                                                    
005900*                                                                         
006000 FD  MW-WORK-FILE                                                         
006100     LABEL RECORDS ARE STANDARD.                                          
006200*                                                                         
006300 01  MW-RECORD.                                                           
006400     05  MW-VENDOR-NUMBER        PIC S9(10).                              
006500     05  MW-VENDOR-NAME          PIC X(50).                               
006600     05  MW-BRAND                PIC S9(10).                              
006700     05  MW-DESCRIPTION          PIC X(50).                               
006800     05  MW-PURCHASE-PRICE       PIC S9(16)V99.                           
006900     05  MW-ACTUAL-PRICE         PIC S9(16)V99.                           
007000     05  MW-VOLUME               PIC S9(10).                              
007100     05  MW-TOT-PUR-QUANTITY     PIC S9(10).                              
007200     05  MW-TOT-PUR-DOLLARS      PIC S9(16)V99.                           
007300     05  MW-TOT-SALES-QUANTITY   PIC S9(10).                              
007400     05  MW-TOT-SALES-DOLLARS    PIC S9(16)V99.                           
007500     05  MW-TOT-SALES-PRICE      PIC S9(16)V99.                           
007600     05  MW-TOT-EXCISE-TAX       PIC S9(16)V99.                           
007700     05  MW-FREIGHT-COST         PIC S9(16)V99.                           
007800     05  MW-GROSS-PROFIT         PIC S9(16)V99.                           
007900     05  MW-PROFIT-MARGIN        PIC S9(14)V99.                           
008000     05  MW-STOCK-TURNOVER       PIC S9(14)V99.                           
008100     05  MW-SALES-TO-PUR-RATIO   PIC S9(14)V99.                           
008200     05  FILLER                  PIC X(24).                               
008300*                                                                         
008400 01  MW-RECORD-R  REDEFINES MW-RECORD.                                    
008500     05  FILLER                  PIC X(366).                              
008600*                                                                         
008700 SD  SORT-FILE.                                                           
008800*                                                                         
008900 01  SORT-RECORD.                                                         
009000     05  SR-VENDOR-NUMBER        PIC S9(10).                              
009100     05  SR-VENDOR-NAME          PIC X(50).                               
009200     05  SR-BRAND                PIC S9(10).                              
009300     05  SR-DESCRIPTION          PIC X(50).                               
009400     05  SR-PURCHASE-PRICE       PIC S9(16)V99.                           
009500     05  SR-ACTUAL-PRICE         PIC S9(16)V99.                           
009600     05  SR-VOLUME               PIC S9(10).                              
009700     05  SR-TOT-PUR-QUANTITY     PIC S9(10).                              
009800     05  SR-TOT-PUR-DOLLARS      PIC S9(16)V99.                           
009900     05  SR-TOT-SALES-QUANTITY   PIC S9(10).                              
010000     05  SR-TOT-SALES-DOLLARS    PIC S9(16)V99.                           
010100     05  SR-TOT-SALES-PRICE      PIC S9(16)V99.                           
010200     05  SR-TOT-EXCISE-TAX       PIC S9(16)V99.                           
010300     05  SR-FREIGHT-COST         PIC S9(16)V99.                           
010400     05  SR-GROSS-PROFIT         PIC S9(16)V99.                           
010500     05  SR-PROFIT-MARGIN        PIC S9(14)V99.                           
010600     05  SR-STOCK-TURNOVER       PIC S9(14)V99.                           
010700     05  SR-SALES-TO-PUR-RATIO   PIC S9(14)V99.                           
010800     05  FILLER                  PIC X(24).                               
010900*                                                                         
011000 01  SORT-RECORD-R  REDEFINES SORT-RECORD.                                
011100     05  FILLER                  PIC X(366).                              
011200*                                                                         
011300 WORKING-STORAGE SECTION.                                                 
011400*                                                                         
011500     COPY "WSRUNCTL.CBL".                                                 
011600     COPY "WSSALTBL.CBL".                                                 
011700     COPY "WSFRTTBL.CBL".                                                 
011800*                                                                         
011900 01  WS-LOOKUP-COUNTERS.                                                  
012000     05  WS-SALES-MATCH-CNT      PIC S9(09) COMP-3  VALUE ZERO.           
012100     05  WS-FREIGHT-MATCH-CNT    PIC S9(09) COMP-3  VALUE ZERO.           
012200*                                                                         
012300 01  WS-LOOKUP-COUNTERS-R  REDEFINES WS-LOOKUP-COUNTERS.                  
012400     05  FILLER                  PIC X(10).                               
012500*                                                                         
012600 PROCEDURE DIVISION.                                                      
012700*                                                                         
012800 MAIN-CONTROL.                                                            
012900*                                                                         
013000     OPEN     EXTEND RUN-LOG-FILE.                                        
013100     MOVE     "VENDOR-BRAND-MERGE STARTING"   TO LOG-TEXT.                
013200     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
013300*                                                                         
013400     OPEN     INPUT  SALES-SUMMARY-FILE.                                  
013500     PERFORM  LOAD-SALES-TABLE THRU LOAD-SALES-TABLE-EXIT.                
013600     CLOSE    SALES-SUMMARY-FILE.                                         
013700*                                                                         
013800     OPEN     INPUT  FREIGHT-SUMMARY-FILE.                                
013900     PERFORM  LOAD-FREIGHT-TABLE THRU LOAD-FREIGHT-TABLE-EXIT.            
014000     CLOSE    FREIGHT-SUMMARY-FILE.                                       
014100*                                                                         
014200     OPEN     INPUT  PURCHASE-SUMMARY-FILE.                               
014300     OPEN     OUTPUT MW-WORK-FILE.                                        
014400*                                                                         
014500     READ     PURCHASE-SUMMARY-FILE                                       
014600         AT END                                                           
014700             MOVE "Y"           TO WS-END-OF-INPUT.                       
014800*                                                                         
014900     IF       END-OF-INPUT                                                
015000         MOVE "VENDOR-BRAND-MERGE - NO PURCHASE GROUPS TO MERGE"          
015100                                TO LOG-TEXT                               
015200         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
015300     ELSE                                                                 
015400         PERFORM MERGE-ONE-RECORD THRU MERGE-ONE-RECORD-EXIT              
015500             UNTIL END-OF-INPUT.                                          
015600*                                                                         
015700     CLOSE    PURCHASE-SUMMARY-FILE                                       
015800              MW-WORK-FILE.                                               
015900*                                                                         
016000     SORT     SORT-FILE                                                   
016100         ON DESCENDING KEY SR-TOT-PUR-DOLLARS                             
016200         USING MW-WORK-FILE                                               
016300         GIVING FINAL-SUMMARY-FILE.                                       
016400*                                                                         
016500     STRING   "VENDOR-BRAND-MERGE WROTE "     DELIMITED BY SIZE           
016600              WS-WRITE-CNT                    DELIMITED BY SIZE           
016700              " ROWS, SALES MATCHED "         DELIMITED BY SIZE           
016800              WS-SALES-MATCH-CNT              DELIMITED BY SIZE           
016900              " FREIGHT MATCHED "             DELIMITED BY SIZE           
017000              WS-FREIGHT-MATCH-CNT            DELIMITED BY SIZE           
017100         INTO LOG-TEXT.                                                   
017200     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
017300*                                                                         
017400     CLOSE    RUN-LOG-FILE.                                               
017500*                                                                         
017600     EXIT PROGRAM.                                                        
017700     STOP RUN.                                                            
017800*-----------------------------------------------------------------        
017900 MERGE-ONE-RECORD.                                                        
018000*                                                                         
018100     ADD      1                 TO WS-READ-CNT.                           
018200*                                                                         
018300     MOVE     PSM-VENDOR-NUMBER     TO MW-VENDOR-NUMBER.                  
018400     MOVE     PSM-VENDOR-NAME       TO MW-VENDOR-NAME.                    
018500     MOVE     PSM-BRAND             TO MW-BRAND.                          
018600     MOVE     PSM-DESCRIPTION       TO MW-DESCRIPTION.                    
018700     MOVE     PSM-PURCHASE-PRICE    TO MW-PURCHASE-PRICE.                 
018800     MOVE     PSM-ACTUAL-PRICE      TO MW-ACTUAL-PRICE.                   
018900     MOVE     PSM-VOLUME            TO MW-VOLUME.                         
019000     MOVE     PSM-TOT-PUR-QUANTITY  TO MW-TOT-PUR-QUANTITY.               
019100     MOVE     PSM-TOT-PUR-DOLLARS   TO MW-TOT-PUR-DOLLARS.                
019200*                                                                         
019300     PERFORM  SEARCH-SALES-TABLE THRU SEARCH-SALES-TABLE-EXIT.            
019400     IF       SALES-FOUND                                                 
019500         ADD  1                    TO WS-SALES-MATCH-CNT                  
019600         MOVE ST-SALES-QUANTITY (ST-IDX) TO MW-TOT-SALES-QUANTITY         
019700         MOVE ST-SALES-DOLLARS  (ST-IDX) TO MW-TOT-SALES-DOLLARS          
019800         MOVE ST-SALES-PRICE    (ST-IDX) TO MW-TOT-SALES-PRICE            
019900         MOVE ST-EXCISE-TAX     (ST-IDX) TO MW-TOT-EXCISE-TAX             
020000     ELSE                                                                 
020100         MOVE ZERO                 TO MW-TOT-SALES-QUANTITY               
020200                                       MW-TOT-SALES-DOLLARS               
020300                                       MW-TOT-SALES-PRICE                 
020400                                       MW-TOT-EXCISE-TAX.                 
020500*                                                                         
020600     PERFORM  SEARCH-FREIGHT-TABLE THRU SEARCH-FREIGHT-TABLE-EXIT.        
020700     IF       FREIGHT-FOUND                                               
020800         ADD  1                    TO WS-FREIGHT-MATCH-CNT                
020900         MOVE FT-FREIGHT-COST (FT-IDX)   TO MW-FREIGHT-COST               
021000     ELSE                                                                 
021100         MOVE ZERO                 TO MW-FREIGHT-COST.                    
021200*                                                                         
021300     PERFORM  COMPUTE-METRICS THRU COMPUTE-METRICS-EXIT.                  
021400*                                                                         
021500     WRITE    MW-RECORD.                                                  
021600     ADD      1                    TO WS-WRITE-CNT.                       
021700*                                                                         
021800     READ     PURCHASE-SUMMARY-FILE                                       
021900         AT END                                                           
022000             MOVE "Y"           TO WS-END-OF-INPUT.                       
022100*                                                                         
022200 MERGE-ONE-RECORD-EXIT.                                                   
022300     EXIT.                                                                
022400*-----------------------------------------------------------------        
022500 COMPUTE-METRICS.                                                         
022600*                                                                         
022700*    GROSS PROFIT IS SALES LESS PURCHASE COST - IT CAN GO                 
022800*    NEGATIVE ON A LOSING BRAND, SO NO GUARD IS NEEDED HERE.              
022900*                                                                         
023000     COMPUTE  MW-GROSS-PROFIT = MW-TOT-SALES-DOLLARS                      
023100                               - MW-TOT-PUR-DOLLARS.                      
023200*                                                                         
023300*    PROFIT MARGIN DIVIDES BY SALES DOLLARS - GUARDED THE SAME            
023400*    WAY THE OLD VOUCHER BALANCE COMPUTE WAS, SINCE A VENDOR/             
023500*    BRAND CAN REACH HERE WITH PURCHASES BOOKED BUT NO SALES YET.         
023600*                                                                         
023700     IF       MW-TOT-SALES-DOLLARS = ZERO                                 
023800         MOVE ZERO                 TO MW-PROFIT-MARGIN                    
023900     ELSE                                                                 
024000         COMPUTE MW-PROFIT-MARGIN ROUNDED =                               
024100                 (MW-GROSS-PROFIT / MW-TOT-SALES-DOLLARS) * 100.          
024200*                                                                         
024300*    STOCK TURNOVER DIVIDES BY PURCHASE QUANTITY - GUARDED FOR            
024400*    THE SAME NO-PURCHASES-BOOKED-YET CASE.                               
024500*                                                                         
024600     IF       MW-TOT-PUR-QUANTITY = ZERO                                  
024700         MOVE ZERO                 TO MW-STOCK-TURNOVER                   
024800     ELSE                                                                 
024900         COMPUTE MW-STOCK-TURNOVER ROUNDED =                              
025000                 MW-TOT-SALES-QUANTITY / MW-TOT-PUR-QUANTITY.             
025100*                                                                         
025200*    SALES-TO-PURCHASE RATIO DIVIDES BY PURCHASE DOLLARS -                
025300*    GUARDED THE SAME WAY AS THE TWO RATIOS ABOVE.                        
025400*                                                                         
025500     IF       MW-TOT-PUR-DOLLARS = ZERO                                   
025600         MOVE ZERO                 TO MW-SALES-TO-PUR-RATIO               
025700     ELSE                                                                 
025800         COMPUTE MW-SALES-TO-PUR-RATIO ROUNDED =                          
025900                 MW-TOT-SALES-DOLLARS / MW-TOT-PUR-DOLLARS.               
026000*                                                                         
026100 COMPUTE-METRICS-EXIT.                                                    
026200     EXIT.                                                                
026300*-----------------------------------------------------------------        
026400     COPY "PL-SEARCH-SALES-TABLE.CBL".                                    
026500     COPY "PL-SEARCH-FREIGHT-TABLE.CBL".                                  
026600     COPY "PLGENERAL.CBL".                                                
