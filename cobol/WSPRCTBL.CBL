000100*---------------------------------------------------------------          
000200*  WSPRCTBL.CBL - in-memory brand/price lookup table, loaded              
000300*  once from the brand-sorted purchase-prices work file and               
000400*  searched by PL-SEARCH-PRICE-TABLE.CBL for PURCHASE-SUMMARY's           
000500*  brand join.                                                            
000600*---------------------------------------------------------------          
000700*  2006-02-27  MDC  CR-5560  Table carried in from the old                
000800*            indexed price file; capacity matches                         
000900*            WS-PRICE-TABLE-MAX in WSRUNCTL.CBL.                          
001000*---------------------------------------------------------------          
001100 01  PRICE-TABLE.                                                         
001200     05  PRICE-TABLE-ENTRY  OCCURS 1 TO 9999 TIMES                        
001300                             DEPENDING ON WS-PRICE-TABLE-CNT              
001400                             ASCENDING KEY IS PT-BRAND                    
001500                             INDEXED BY PT-IDX.                           
001600         10  PT-BRAND            PIC S9(10).                              
001700         10  PT-PRICE            PIC S9(16)V99.                           
001800         10  PT-VOLUME           PIC S9(10).                              
001900         10  FILLER              PIC X(02).                               
002000*                                                                         
002100 01  WS-PRICE-TABLE-CNT          PIC S9(05) COMP  VALUE ZERO.             
002200 01  WS-PRICE-FOUND-SWITCH       PIC X(01)        VALUE "N".              
002300     88  PRICE-FOUND                             VALUE "Y".               
