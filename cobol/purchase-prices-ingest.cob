000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              PURCHASE-PRICES-INGEST.                         
000300 AUTHOR.                  R J PETTIGREW.                                  
000400 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.           
000500 DATE-WRITTEN.            MARCH 1989.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.           
000800*---------------------------------------------------------------          
000900*  PURCHASE-PRICES-INGEST                                                 
001000*  Reads the retail price list feed and writes every row to the           
001100*  work file as-is.  The price list is the one feed with no               
001200*  required-field edit - it never carries a vendor number or              
001300*  other key field worth checking - PURCHASE-SUMMARY loads it             
001400*  whole into an in-memory brand/price table.                             
001500*---------------------------------------------------------------          
001600*  CHANGE LOG                                                             
001700*  ----------                                                             
001800*  1989-03-14  RJP  CR-4410  Original program.                            
001900*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.         
002000*  2006-02-27  MDC  CR-5560  Split off from what had been a single        
002100*            combined price/freight loader, to match the Simmons          
002200*            feed layout change.                                          
002300*---------------------------------------------------------------          
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-FORM.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000*                                                                         
003100     COPY "SLPRC.CBL".                                                    
003200     COPY "SLWPR.CBL".                                                    
003300     COPY "SLLOG.CBL".                                                    
003400*                                                                         
003500 DATA DIVISION.                                                           
003600 FILE SECTION.                                                            
003700*                                                                         
003800     COPY "FDPRC.CBL".                                                    
003900     COPY "FDWPR.CBL".                                                    
004000     COPY "FDLOG.CBL".                                                    
004100*                                                                         
004200 WORKING-STORAGE SECTION.                                                 
004300*                                                                         
004400     COPY "WSRUNCTL.CBL".                                                 
004500*                                                                         
004600 01  WS-PRC-TOKENS.                                                       
004700     05  WS-PRC-TOKEN-BRAND      PIC X(15).                               
004800     05  WS-PRC-TOKEN-PRICE      PIC X(24).                               
004900     05  WS-PRC-TOKEN-VOLUME     PIC X(15).                               
005000*                                                                         
005100 01  WS-PRC-TOKENS-R  REDEFINES WS-PRC-TOKENS.                            
005200     05  FILLER                  PIC X(54).                               
005300*                                                                         
005400 01  WS-AMOUNT-SPLIT.                                                     
005500     05  WS-AMOUNT-INT-PART      PIC 9(16).                               
005600     05  WS-AMOUNT-DEC-PART      PIC 99.                                  
005700     05  FILLER                  PIC X(01).                               
005800*                                                                         
005900 01  WS-AMOUNT-SPLIT-R  REDEFINES WS-AMOUNT-SPLIT.                        
006000     05  WS-AMOUNT-DIGITS        PIC 9(18).                               
006100     05  FILLER                  PIC X(01).                               
006200*                                                                         
006300 01  WS-LOAD-COUNTERS.                                                    
006400     05  WS-PRC-RECS-WRITTEN     PIC S9(09) COMP-3  VALUE ZERO.           
006500*                                                                         
006600 01  WS-LOAD-COUNTERS-R  REDEFINES WS-LOAD-COUNTERS.                      
006700     05  FILLER                  PIC X(05).                               
006800*                                                                         
006900 PROCEDURE DIVISION.                                                      
007000*                                                                         
007100 MAIN-CONTROL.                                                            
007200*                                                                         
007300     OPEN     INPUT  PURCHASE-PRICES-FILE.                                
007400     OPEN     OUTPUT WORK-PURCHASE-PRICES-FILE.                           
007500     OPEN     EXTEND RUN-LOG-FILE.                                        
007600*                                                                         
007700     MOVE     "PURCHASE-PRICES-INGEST STARTING" TO LOG-TEXT.              
007800     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
007900*                                                                         
008000     READ     PURCHASE-PRICES-FILE                                        
008100         AT END                                                           
008200             MOVE "Y"           TO WS-END-OF-INPUT.                       
008300*                                                                         
008400     IF       END-OF-INPUT                                                
008500         MOVE "PURCHASE-PRICES-INGEST - INPUT FILE IS EMPTY"              
008600                                TO LOG-TEXT                               
008700         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT                        
008800     ELSE                                                                 
008900         PERFORM LOAD-ONE-RECORD THRU LOAD-ONE-RECORD-EXIT                
009000             UNTIL END-OF-INPUT.                                          
009100*                                                                         
009200     STRING   "PURCHASE-PRICES-INGEST READ "   DELIMITED BY SIZE          
009300              WS-READ-CNT                      DELIMITED BY SIZE          
009400              " WRITTEN "                      DELIMITED BY SIZE          
009500              WS-PRC-RECS-WRITTEN              DELIMITED BY SIZE          
009600         INTO LOG-TEXT.                                                   
009700     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.                          
009800*                                                                         
009900     CLOSE    PURCHASE-PRICES-FILE                                        
010000              WORK-PURCHASE-PRICES-FILE                                   
010100              RUN-LOG-FILE.                                               
010200*                                                                         
010300     EXIT PROGRAM.                                                        
010400     STOP RUN.                                                            
010500*-----------------------------------------------------------------        
010600 LOAD-ONE-RECORD.                                                         
010700*                                                                         
010800     ADD      1                 TO WS-READ-CNT.                           
010900     MOVE     SPACES            TO WS-PRC-TOKENS.                         
011000     UNSTRING PURCHASE-PRICES-RAW-RECORD DELIMITED BY ","                 
011100         INTO WS-PRC-TOKEN-BRAND                                          
011200              WS-PRC-TOKEN-PRICE                                          
011300              WS-PRC-TOKEN-VOLUME.                                        
011400*                                                                         
011500     MOVE     WS-PRC-TOKEN-BRAND     TO WPR-BRAND.                        
011600     MOVE     WS-PRC-TOKEN-VOLUME    TO WPR-VOLUME.                       
011700*                                                                         
011800     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.                  
011900     UNSTRING WS-PRC-TOKEN-PRICE DELIMITED BY "."                         
012000         INTO WS-AMOUNT-INT-PART                                          
012100              WS-AMOUNT-DEC-PART.                                         
012200     COMPUTE  WPR-PRICE = WS-AMOUNT-INT-PART                              
012300                         + (WS-AMOUNT-DEC-PART / 100).                    
012400*                                                                         
012500     WRITE    WPR-RECORD.                                                 
012600     ADD      1                 TO WS-PRC-RECS-WRITTEN.                   
012700*                                                                         
012800     READ     PURCHASE-PRICES-FILE                                        
012900         AT END                                                           
013000             MOVE "Y"           TO WS-END-OF-INPUT.                       
013100*                                                                         
013200 LOAD-ONE-RECORD-EXIT.                                                    
013300     EXIT.                                                                
013400*-----------------------------------------------------------------        
013500     COPY "PLGENERAL.CBL".                                                
