000100*---------------------------------------------------------------          
000200*  FDSSM.CBL - one row per vendor/brand sales group (BATCH FLOW,          
000300*  sales summarizer).                                                     
000400*---------------------------------------------------------------          
000500*  1989-03-14  RJP  CR-4410  Original.                                    
000600*---------------------------------------------------------------          
000700 FD  SALES-SUMMARY-FILE                                                   
000800     LABEL RECORDS ARE STANDARD.                                          
000900*                                                                         
001000 01  SSM-RECORD.                                                          
001100     05  SSM-VENDOR-NUMBER       PIC S9(10).                              
001200     05  SSM-BRAND               PIC S9(10).                              
001300     05  SSM-TOT-SALES-QUANTITY  PIC S9(10).                              
001400     05  SSM-TOT-SALES-DOLLARS   PIC S9(16)V99.                           
001500     05  SSM-TOT-SALES-PRICE     PIC S9(16)V99.                           
001600     05  SSM-TOT-EXCISE-TAX      PIC S9(16)V99.                           
001700     05  FILLER                  PIC X(20).                               
