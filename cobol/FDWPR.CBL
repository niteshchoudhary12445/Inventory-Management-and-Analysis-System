000100*---------------------------------------------------------------          
000200*  FDWPR.CBL - purchase-prices work record (one row per brand,            
000300*  the retail price/volume lookup list).  Loaded as-is from the           
000400*  raw feed, no edit filter.                                              
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800 FD  WORK-PURCHASE-PRICES-FILE                                            
000900     LABEL RECORDS ARE STANDARD.                                          
001000*                                                                         
001100 01  WPR-RECORD.                                                          
001200     05  WPR-BRAND               PIC S9(10).                              
001300     05  WPR-PRICE               PIC S9(16)V99.                           
001400     05  WPR-VOLUME              PIC S9(10).                              
001500     05  FILLER                  PIC X(12).                               
