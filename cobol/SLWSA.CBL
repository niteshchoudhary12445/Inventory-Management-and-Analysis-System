000100*---------------------------------------------------------------          
000200*  SLWSA.CBL - FILE-CONTROL entry for the validated sales work            
000300*  file written by SALES-INGEST and read by SALES-SUMMARY.                
000400*---------------------------------------------------------------          
000500*  1989-03-14  RJP  CR-4410  Original.                                    
000600*---------------------------------------------------------------          
000700     SELECT WORK-SALES-FILE                                               
000800         ASSIGN TO "WSA-WORK"                                             
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
001000         FILE STATUS IS WS-WSA-STATUS.                                    
