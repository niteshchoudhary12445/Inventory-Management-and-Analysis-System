000100*---------------------------------------------------------------          
000200*  SLLOG.CBL - FILE-CONTROL entry for the batch run log, opened           
000300*  EXTEND by every step program so one log accumulates the whole          
000400*  run (BATCH FLOW step 3/5, FILES table "run log").                      
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800     SELECT RUN-LOG-FILE                                                  
000900         ASSIGN TO "RUN-LOG"                                              
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-LOG-STATUS.                                    
