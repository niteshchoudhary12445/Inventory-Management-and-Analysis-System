000100*---------------------------------------------------------------          
000200*  SLPSM.CBL - FILE-CONTROL entry for the vendor/brand purchase           
000300*  summary work file written by PURCHASE-SUMMARY and read (as             
000400*  the driver set) by VENDOR-BRAND-MERGE.                                 
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800     SELECT PURCHASE-SUMMARY-FILE                                         
000900         ASSIGN TO "PSM-WORK"                                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-PSM-STATUS.                                    
