000100*---------------------------------------------------------------          
000200*  SLVINV.CBL - FILE-CONTROL entry for the vendor-invoice                 
000300*  (freight) raw input file.                                              
000400*---------------------------------------------------------------          
000500*  1989-03-14  RJP  CR-4410  Original.                                    
000600*---------------------------------------------------------------          
000700     SELECT VENDOR-INVOICE-FILE                                           
000800         ASSIGN TO "VENDOR-INVOICE"                                       
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
001000         FILE STATUS IS WS-VINV-STATUS.                                   
