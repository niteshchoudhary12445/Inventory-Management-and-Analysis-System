000100*---------------------------------------------------------------          
000200*  PLGENERAL.CBL                                                          
000300*  General-purpose paragraphs COPY'd into the bottom of the               
000400*  PROCEDURE DIVISION of every batch-step program.  Keeps the             
000500*  run-log line format identical across all eight steps.                  
000600*---------------------------------------------------------------          
000700*  1989-03-14  RJP  CR-4410  Original - LOG-MESSAGE only.                 
000800*  2001-07-30  THK  CR-4900  Added STAMP-RUN-DATE-TIME so the log         
000900*            line carries the clock instead of just a counter.            
001000*---------------------------------------------------------------          
001100 STAMP-RUN-DATE-TIME.                                                     
001200*                                                                         
001300     ACCEPT   WS-RUN-CCYYMMDD  FROM DATE YYYYMMDD.                        
001400     ACCEPT   WS-RUN-HHMMSS    FROM TIME.                                 
001500*                                                                         
001600 STAMP-RUN-DATE-TIME-EXIT.                                                
001700     EXIT.                                                                
001800*-----------------------------------------------------------------        
001900 LOG-MESSAGE.                                                             
002000*                                                                         
002100     PERFORM  STAMP-RUN-DATE-TIME                                         
002200         THRU STAMP-RUN-DATE-TIME-EXIT.                                   
002300*                                                                         
002400     MOVE     SPACES           TO LOG-RECORD.                             
002500     STRING   WS-RUN-CCYY      DELIMITED BY SIZE                          
002600              "-"              DELIMITED BY SIZE                          
002700              WS-RUN-MM        DELIMITED BY SIZE                          
002800              "-"              DELIMITED BY SIZE                          
002900              WS-RUN-DD        DELIMITED BY SIZE                          
003000              " "              DELIMITED BY SIZE                          
003100              WS-RUN-HH        DELIMITED BY SIZE                          
003200              ":"              DELIMITED BY SIZE                          
003300              WS-RUN-MN        DELIMITED BY SIZE                          
003400              ":"              DELIMITED BY SIZE                          
003500              WS-RUN-SS        DELIMITED BY SIZE                          
003600              "  "             DELIMITED BY SIZE                          
003700              LOG-TEXT         DELIMITED BY SIZE                          
003800         INTO LOG-RECORD.                                                 
003900     WRITE    LOG-RECORD.                                                 
004000*                                                                         
004100 LOG-MESSAGE-EXIT.                                                        
004200     EXIT.                                                                
