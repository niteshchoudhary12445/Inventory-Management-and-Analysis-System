000100*---------------------------------------------------------------          
000200*  FDWSA.CBL - validated sales work record, rebuilt off the old           
000300*  SALES layout; VendorNo/Brand have already passed SALES-                
000400*  INGEST's numeric edit by the time a record lands here.                 
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*  2003-06-19  THK  CR-5117  Trailing FILLER pad widened to the           
000800*            shop standard; see WVI change of the same date.              
000900*---------------------------------------------------------------          
001000 FD  WORK-SALES-FILE                                                      
001100     LABEL RECORDS ARE STANDARD.                                          
001200*                                                                         
001300 01  WSA-RECORD.                                                          
001400     05  WSA-VENDOR-NUMBER       PIC S9(10).                              
001500     05  WSA-BRAND               PIC S9(10).                              
001600     05  WSA-SALES-QUANTITY      PIC S9(10).                              
001700     05  WSA-SALES-DOLLARS       PIC S9(16)V99.                           
001800     05  WSA-SALES-PRICE         PIC S9(16)V99.                           
001900     05  WSA-EXCISE-TAX          PIC S9(16)V99.                           
002000     05  FILLER                  PIC X(20).                               
