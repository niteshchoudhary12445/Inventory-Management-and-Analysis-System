000100*---------------------------------------------------------------          
000200*  FDPUR.CBL - purchases raw input file.  One purchase line item          
000300*  per line, comma-delimited; PURCHASES-INGEST unstrings and              
000400*  edits it into WORK-PURCHASES-FILE.                                     
000500*---------------------------------------------------------------          
000600*  1989-03-14  RJP  CR-4410  Original.                                    
000700*---------------------------------------------------------------          
000800 FD  PURCHASES-FILE                                                       
000900     LABEL RECORDS ARE STANDARD.                                          
001000*                                                                         
001100 01  PURCHASES-RAW-RECORD        PIC X(300).                              
