*---------------------------------------------------------------
*  SLLOG.CBL - FILE-CONTROL entry for the batch run log, opened
*  EXTEND by every step program so one log accumulates the whole
*  run (BATCH FLOW step 3/5, FILES table "run log").
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT RUN-LOG-FILE
         ASSIGN TO "RUN-LOG"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-LOG-STATUS.
