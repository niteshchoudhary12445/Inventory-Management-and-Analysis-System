*---------------------------------------------------------------
*  FDFSM.CBL - final-summary output record.  One row per
*  vendor/brand, purchase/sales/freight totals plus the four
*  derived profitability metrics (gross profit, profit margin,
*  stock turnover, sales-to-purchase ratio).
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*  2006-02-27  MDC  CR-5560  Widened FSM-PROFIT-MARGIN and the
*            other two ratio fields from S9(9)V99 after the
*            Crown Royal line tripped the old limit.
*---------------------------------------------------------------
 FD  FINAL-SUMMARY-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  FSM-RECORD.
     05  FSM-VENDOR-NUMBER       PIC S9(10).
     05  FSM-VENDOR-NAME         PIC X(50).
     05  FSM-BRAND               PIC S9(10).
     05  FSM-DESCRIPTION         PIC X(50).
     05  FSM-PURCHASE-PRICE      PIC S9(16)V99.
     05  FSM-ACTUAL-PRICE        PIC S9(16)V99.
     05  FSM-VOLUME              PIC S9(10).
     05  FSM-TOT-PUR-QUANTITY    PIC S9(10).
     05  FSM-TOT-PUR-DOLLARS     PIC S9(16)V99.
     05  FSM-TOT-SALES-QUANTITY  PIC S9(10).
     05  FSM-TOT-SALES-DOLLARS   PIC S9(16)V99.
     05  FSM-TOT-SALES-PRICE     PIC S9(16)V99.
     05  FSM-TOT-EXCISE-TAX      PIC S9(16)V99.
     05  FSM-FREIGHT-COST        PIC S9(16)V99.
     05  FSM-GROSS-PROFIT        PIC S9(16)V99.
     05  FSM-PROFIT-MARGIN       PIC S9(14)V99.
     05  FSM-STOCK-TURNOVER      PIC S9(14)V99.
     05  FSM-SALES-TO-PUR-RATIO  PIC S9(14)V99.
     05  FILLER                  PIC X(24).
