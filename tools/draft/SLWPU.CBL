*---------------------------------------------------------------
*  SLWPU.CBL - FILE-CONTROL entry for the validated purchases
*  work file written by PURCHASES-INGEST and read by
*  PURCHASE-SUMMARY.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT WORK-PURCHASES-FILE
         ASSIGN TO "WPU-WORK"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-WPU-STATUS.
