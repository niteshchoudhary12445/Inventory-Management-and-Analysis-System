*---------------------------------------------------------------
*  FDWPR.CBL - purchase-prices work record (one row per brand,
*  the retail price/volume lookup list).  Loaded as-is from the
*  raw feed, no edit filter.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  WORK-PURCHASE-PRICES-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  WPR-RECORD.
     05  WPR-BRAND               PIC S9(10).
     05  WPR-PRICE               PIC S9(16)V99.
     05  WPR-VOLUME              PIC S9(10).
     05  FILLER                  PIC X(12).
