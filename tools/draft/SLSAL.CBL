*---------------------------------------------------------------
*  SLSAL.CBL - FILE-CONTROL entry for the sales raw input.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT SALES-FILE
         ASSIGN TO "SALES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-SAL-STATUS.
