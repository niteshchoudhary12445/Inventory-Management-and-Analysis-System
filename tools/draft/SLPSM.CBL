*---------------------------------------------------------------
*  SLPSM.CBL - FILE-CONTROL entry for the vendor/brand purchase
*  summary work file written by PURCHASE-SUMMARY and read (as
*  the driver set) by VENDOR-BRAND-MERGE.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT PURCHASE-SUMMARY-FILE
         ASSIGN TO "PSM-WORK"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-PSM-STATUS.
