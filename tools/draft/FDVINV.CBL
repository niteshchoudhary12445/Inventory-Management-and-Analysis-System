*---------------------------------------------------------------
*  FDVINV.CBL - vendor-invoice raw input file.  One invoice per
*  line, comma-delimited text exactly as dropped by the vendor
*  freight feed; VENDOR-INVOICE-INGEST unstrings and edits it.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  VENDOR-INVOICE-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  VENDOR-INVOICE-RAW-RECORD   PIC X(300).
