*---------------------------------------------------------------
*  PLGENERAL.CBL
*  General-purpose paragraphs COPY'd into the bottom of the
*  PROCEDURE DIVISION of every batch-step program.  Keeps the
*  run-log line format identical across all eight steps.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original - LOG-MESSAGE only.
*  2001-07-30  THK  CR-4900  Added STAMP-RUN-DATE-TIME so the log
*            line carries the clock instead of just a counter.
*---------------------------------------------------------------
 STAMP-RUN-DATE-TIME.
*
     ACCEPT   WS-RUN-CCYYMMDD  FROM DATE YYYYMMDD.
     ACCEPT   WS-RUN-HHMMSS    FROM TIME.
*
 STAMP-RUN-DATE-TIME-EXIT.
     EXIT.
*-----------------------------------------------------------------
 LOG-MESSAGE.
*
     PERFORM  STAMP-RUN-DATE-TIME
         THRU STAMP-RUN-DATE-TIME-EXIT.
*
     MOVE     SPACES           TO LOG-RECORD.
     STRING   WS-RUN-CCYY      DELIMITED BY SIZE
              "-"              DELIMITED BY SIZE
              WS-RUN-MM        DELIMITED BY SIZE
              "-"              DELIMITED BY SIZE
              WS-RUN-DD        DELIMITED BY SIZE
              " "              DELIMITED BY SIZE
              WS-RUN-HH        DELIMITED BY SIZE
              ":"              DELIMITED BY SIZE
              WS-RUN-MN        DELIMITED BY SIZE
              ":"              DELIMITED BY SIZE
              WS-RUN-SS        DELIMITED BY SIZE
              "  "             DELIMITED BY SIZE
              LOG-TEXT         DELIMITED BY SIZE
         INTO LOG-RECORD.
     WRITE    LOG-RECORD.
*
 LOG-MESSAGE-EXIT.
     EXIT.
