*---------------------------------------------------------------
*  FDSSM.CBL - one row per vendor/brand sales group (BATCH FLOW,
*  sales summarizer).
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  SALES-SUMMARY-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  SSM-RECORD.
     05  SSM-VENDOR-NUMBER       PIC S9(10).
     05  SSM-BRAND               PIC S9(10).
     05  SSM-TOT-SALES-QUANTITY  PIC S9(10).
     05  SSM-TOT-SALES-DOLLARS   PIC S9(16)V99.
     05  SSM-TOT-SALES-PRICE     PIC S9(16)V99.
     05  SSM-TOT-EXCISE-TAX      PIC S9(16)V99.
     05  FILLER                  PIC X(20).
