*---------------------------------------------------------------
*  FDPUR.CBL - purchases raw input file.  One purchase line item
*  per line, comma-delimited; PURCHASES-INGEST unstrings and
*  edits it into WORK-PURCHASES-FILE.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  PURCHASES-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  PURCHASES-RAW-RECORD        PIC X(300).
