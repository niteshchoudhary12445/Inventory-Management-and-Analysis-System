*---------------------------------------------------------------
*  SLPUR.CBL - FILE-CONTROL entry for the purchases raw input.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT PURCHASES-FILE
         ASSIGN TO "PURCHASES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-PUR-STATUS.
