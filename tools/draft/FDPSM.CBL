*---------------------------------------------------------------
*  FDPSM.CBL - one row per vendor/brand purchase group (BATCH
*  FLOW, purchase summarizer).  Carries the price-list lookup
*  fields (ActualPrice/Volume) picked up on the inner join so
*  VENDOR-BRAND-MERGE does not have to re-derive them.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  PURCHASE-SUMMARY-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  PSM-RECORD.
     05  PSM-VENDOR-NUMBER       PIC S9(10).
     05  PSM-VENDOR-NAME         PIC X(50).
     05  PSM-BRAND               PIC S9(10).
     05  PSM-DESCRIPTION         PIC X(50).
     05  PSM-PURCHASE-PRICE      PIC S9(16)V99.
     05  PSM-ACTUAL-PRICE        PIC S9(16)V99.
     05  PSM-VOLUME              PIC S9(10).
     05  PSM-TOT-PUR-QUANTITY    PIC S9(10).
     05  PSM-TOT-PUR-DOLLARS     PIC S9(16)V99.
     05  FILLER                  PIC X(20).
