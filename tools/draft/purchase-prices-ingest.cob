 IDENTIFICATION DIVISION.
 PROGRAM-ID.              PURCHASE-PRICES-INGEST.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  PURCHASE-PRICES-INGEST
*  Reads the retail price list feed and writes every row to the
*  work file as-is.  The price list is the one feed with no
*  required-field edit - it never carries a vendor number or
*  other key field worth checking - PURCHASE-SUMMARY loads it
*  whole into an in-memory brand/price table.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original program.
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2006-02-27  MDC  CR-5560  Split off from what had been a single
*            combined price/freight loader, to match the Simmons
*            feed layout change.
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLPRC.CBL".
     COPY "SLWPR.CBL".
     COPY "SLLOG.CBL".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDPRC.CBL".
     COPY "FDWPR.CBL".
     COPY "FDLOG.CBL".
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
*
 01  WS-PRC-TOKENS.
     05  WS-PRC-TOKEN-BRAND      PIC X(15).
     05  WS-PRC-TOKEN-PRICE      PIC X(24).
     05  WS-PRC-TOKEN-VOLUME     PIC X(15).
*
 01  WS-PRC-TOKENS-R  REDEFINES WS-PRC-TOKENS.
     05  FILLER                  PIC X(54).
*
 01  WS-AMOUNT-SPLIT.
     05  WS-AMOUNT-INT-PART      PIC 9(16).
     05  WS-AMOUNT-DEC-PART      PIC 99.
     05  FILLER                  PIC X(01).
*
 01  WS-AMOUNT-SPLIT-R  REDEFINES WS-AMOUNT-SPLIT.
     05  WS-AMOUNT-DIGITS        PIC 9(18).
     05  FILLER                  PIC X(01).
*
 01  WS-LOAD-COUNTERS.
     05  WS-PRC-RECS-WRITTEN     PIC S9(09) COMP-3  VALUE ZERO.
*
 01  WS-LOAD-COUNTERS-R  REDEFINES WS-LOAD-COUNTERS.
     05  FILLER                  PIC X(05).
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     INPUT  PURCHASE-PRICES-FILE.
     OPEN     OUTPUT WORK-PURCHASE-PRICES-FILE.
     OPEN     EXTEND RUN-LOG-FILE.
*
     MOVE     "PURCHASE-PRICES-INGEST STARTING" TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     READ     PURCHASE-PRICES-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
     IF       END-OF-INPUT
         MOVE "PURCHASE-PRICES-INGEST - INPUT FILE IS EMPTY"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
     ELSE
         PERFORM LOAD-ONE-RECORD THRU LOAD-ONE-RECORD-EXIT
             UNTIL END-OF-INPUT.
*
     STRING   "PURCHASE-PRICES-INGEST READ "   DELIMITED BY SIZE
              WS-READ-CNT                      DELIMITED BY SIZE
              " WRITTEN "                      DELIMITED BY SIZE
              WS-PRC-RECS-WRITTEN              DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    PURCHASE-PRICES-FILE
              WORK-PURCHASE-PRICES-FILE
              RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 LOAD-ONE-RECORD.
*
     ADD      1                 TO WS-READ-CNT.
     MOVE     SPACES            TO WS-PRC-TOKENS.
     UNSTRING PURCHASE-PRICES-RAW-RECORD DELIMITED BY ","
         INTO WS-PRC-TOKEN-BRAND
              WS-PRC-TOKEN-PRICE
              WS-PRC-TOKEN-VOLUME.
*
     MOVE     WS-PRC-TOKEN-BRAND     TO WPR-BRAND.
     MOVE     WS-PRC-TOKEN-VOLUME    TO WPR-VOLUME.
*
     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.
     UNSTRING WS-PRC-TOKEN-PRICE DELIMITED BY "."
         INTO WS-AMOUNT-INT-PART
              WS-AMOUNT-DEC-PART.
     COMPUTE  WPR-PRICE = WS-AMOUNT-INT-PART
                         + (WS-AMOUNT-DEC-PART / 100).
*
     WRITE    WPR-RECORD.
     ADD      1                 TO WS-PRC-RECS-WRITTEN.
*
     READ     PURCHASE-PRICES-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
 LOAD-ONE-RECORD-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PLGENERAL.CBL".
