*---------------------------------------------------------------
*  SLWPR.CBL - FILE-CONTROL entry for the purchase-prices work
*  file written by PURCHASE-PRICES-INGEST and loaded into the
*  in-memory brand/price table by PURCHASE-SUMMARY.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT WORK-PURCHASE-PRICES-FILE
         ASSIGN TO "WPR-WORK"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-WPR-STATUS.
