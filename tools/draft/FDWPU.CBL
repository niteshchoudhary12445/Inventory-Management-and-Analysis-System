*---------------------------------------------------------------
*  FDWPU.CBL - validated purchases work record, rebuilt off the
*  old PURCHASE layout; VendorName has already had its leading
*  blanks trimmed and VendorNumber/Brand/PurchasePrice have
*  already passed PURCHASES-INGEST's numeric/positive edit by
*  the time a record lands here - no downstream program has to
*  repeat either check.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*  2003-06-19  THK  CR-5117  Trailing FILLER pad widened to the
*            shop standard; see WVI change of the same date.
*---------------------------------------------------------------
 FD  WORK-PURCHASES-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  WPU-RECORD.
     05  WPU-VENDOR-NUMBER       PIC S9(10).
     05  WPU-VENDOR-NAME         PIC X(50).
     05  WPU-BRAND               PIC S9(10).
     05  WPU-DESCRIPTION         PIC X(50).
     05  WPU-PURCHASE-PRICE      PIC S9(16)V99.
     05  WPU-QUANTITY            PIC S9(10).
     05  WPU-DOLLARS             PIC S9(16)V99.
     05  FILLER                  PIC X(20).
