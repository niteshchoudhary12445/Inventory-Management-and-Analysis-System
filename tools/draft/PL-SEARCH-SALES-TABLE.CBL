*---------------------------------------------------------------
*  PL-SEARCH-SALES-TABLE.CBL
*  Loads the vendor/brand sales table once (ascending on vendor
*  then brand, a precondition of SEARCH ALL) and offers
*  SEARCH-SALES-TABLE so a purchase group with no matching sales
*  group defaults all four sales totals to zero.
*---------------------------------------------------------------
*  2006-02-27  MDC  CR-5560  Original.
*  2006-03-16  MDC  CR-5562  LOAD-ONE-SALES-ENTRY now checks the
*            load count against WS-SALES-TABLE-MAX before the
*            table is stuffed any further, same guard added to
*            the price and freight table loaders.
*---------------------------------------------------------------
 LOAD-SALES-TABLE.
*
     MOVE     ZERO              TO WS-SALES-TABLE-CNT.
     MOVE     "N"               TO WS-END-OF-SALES-LOAD.
*
     READ     SALES-SUMMARY-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SALES-LOAD.
*
     PERFORM  LOAD-ONE-SALES-ENTRY
         THRU LOAD-ONE-SALES-ENTRY-EXIT
         UNTIL END-OF-SALES-LOAD.
*
 LOAD-SALES-TABLE-EXIT.
     EXIT.
*-----------------------------------------------------------------
 LOAD-ONE-SALES-ENTRY.
*
     ADD      1                 TO WS-SALES-TABLE-CNT.
*
     IF       WS-SALES-TABLE-CNT > WS-SALES-TABLE-MAX
         MOVE "Y"               TO WS-ABEND-SWITCH
         MOVE "SALES TABLE CAPACITY EXCEEDED - RUN ABENDED"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
         STOP RUN.
*
     MOVE     SSM-VENDOR-NUMBER TO ST-VENDOR-NUMBER
                                    (WS-SALES-TABLE-CNT).
     MOVE     SSM-BRAND         TO ST-BRAND
                                    (WS-SALES-TABLE-CNT).
     MOVE     SSM-TOT-SALES-QUANTITY
                                TO ST-SALES-QUANTITY
                                    (WS-SALES-TABLE-CNT).
     MOVE     SSM-TOT-SALES-DOLLARS
                                TO ST-SALES-DOLLARS
                                    (WS-SALES-TABLE-CNT).
     MOVE     SSM-TOT-SALES-PRICE
                                TO ST-SALES-PRICE
                                    (WS-SALES-TABLE-CNT).
     MOVE     SSM-TOT-EXCISE-TAX
                                TO ST-EXCISE-TAX
                                    (WS-SALES-TABLE-CNT).
*
     READ     SALES-SUMMARY-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SALES-LOAD.
*
 LOAD-ONE-SALES-ENTRY-EXIT.
     EXIT.
*-----------------------------------------------------------------
 SEARCH-SALES-TABLE.
*
     MOVE     "N"               TO WS-SALES-FOUND-SWITCH.
     SEARCH ALL SALES-TABLE-ENTRY
         AT END
             MOVE "N"           TO WS-SALES-FOUND-SWITCH
         WHEN ST-VENDOR-NUMBER (ST-IDX) = PSM-VENDOR-NUMBER
          AND ST-BRAND (ST-IDX)         = PSM-BRAND
             MOVE "Y"           TO WS-SALES-FOUND-SWITCH.
*
 SEARCH-SALES-TABLE-EXIT.
     EXIT.
