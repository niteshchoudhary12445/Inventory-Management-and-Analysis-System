*---------------------------------------------------------------
*  WSSALTBL.CBL - in-memory vendor/brand sales lookup table,
*  loaded once from SALES-SUMMARY-FILE and searched by
*  PL-SEARCH-SALES-TABLE.CBL when the merge program needs a
*  vendor/brand's sales totals.
*---------------------------------------------------------------
*  2006-02-27  MDC  CR-5560  Original.
*---------------------------------------------------------------
 01  SALES-TABLE.
     05  SALES-TABLE-ENTRY  OCCURS 1 TO 9999 TIMES
                             DEPENDING ON WS-SALES-TABLE-CNT
                             ASCENDING KEY IS ST-VENDOR-NUMBER
                                             ST-BRAND
                             INDEXED BY ST-IDX.
         10  ST-VENDOR-NUMBER      PIC S9(10).
         10  ST-BRAND              PIC S9(10).
         10  ST-SALES-QUANTITY     PIC S9(10).
         10  ST-SALES-DOLLARS      PIC S9(16)V99.
         10  ST-SALES-PRICE        PIC S9(16)V99.
         10  ST-EXCISE-TAX         PIC S9(16)V99.
         10  FILLER                PIC X(02).
*
 01  WS-SALES-TABLE-CNT           PIC S9(05) COMP  VALUE ZERO.
 01  WS-SALES-FOUND-SWITCH        PIC X(01)        VALUE "N".
     88  SALES-FOUND                              VALUE "Y".
