 IDENTIFICATION DIVISION.
 PROGRAM-ID.              SALES-INGEST.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  SALES-INGEST
*  Reads the raw sales feed, edits VendorNo and Brand numeric and
*  writes accepted rows to the validated work file consumed by
*  SALES-SUMMARY.  Rejects are counted, not aborted.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original program.
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2003-06-19  THK  CR-5117  Reject count broken out by field in
*            the run log instead of one combined total.
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLSAL.CBL".
     COPY "SLWSA.CBL".
     COPY "SLLOG.CBL".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDSAL.CBL".
     COPY "FDWSA.CBL".
     COPY "FDLOG.CBL".
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
*
 01  WS-SAL-TOKENS.
     05  WS-SAL-TOKEN-VENDOR     PIC X(15).
     05  WS-SAL-TOKEN-BRAND      PIC X(15).
     05  WS-SAL-TOKEN-QUANTITY   PIC X(15).
     05  WS-SAL-TOKEN-DOLLARS    PIC X(24).
     05  WS-SAL-TOKEN-PRICE      PIC X(24).
     05  WS-SAL-TOKEN-TAX        PIC X(24).
*
 01  WS-SAL-TOKENS-R  REDEFINES WS-SAL-TOKENS.
     05  FILLER                  PIC X(117).
*
 01  WS-AMOUNT-SPLIT.
     05  WS-AMOUNT-INT-PART      PIC 9(16).
     05  WS-AMOUNT-DEC-PART      PIC 99.
     05  FILLER                  PIC X(01).
*
 01  WS-AMOUNT-SPLIT-R  REDEFINES WS-AMOUNT-SPLIT.
     05  WS-AMOUNT-DIGITS        PIC 9(18).
     05  FILLER                  PIC X(01).
*
 01  WS-EDIT-SWITCHES.
     05  WS-VENDOR-NUMERIC-SW    PIC X(01)  VALUE "N".
         88  VENDOR-NUMBER-IS-NUMERIC       VALUE "Y".
     05  WS-BRAND-NUMERIC-SW     PIC X(01)  VALUE "N".
         88  BRAND-IS-NUMERIC               VALUE "Y".
     05  FILLER                  PIC X(01)  VALUE SPACES.
*
 01  WS-EDIT-SWITCHES-R  REDEFINES WS-EDIT-SWITCHES.
     05  WS-EDIT-SWITCHES-COMBO  PIC X(03).
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     INPUT  SALES-FILE.
     OPEN     OUTPUT WORK-SALES-FILE.
     OPEN     EXTEND RUN-LOG-FILE.
*
     MOVE     "SALES-INGEST STARTING"         TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     READ     SALES-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
     IF       END-OF-INPUT
         MOVE "SALES-INGEST - INPUT FILE IS EMPTY"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
     ELSE
         PERFORM EDIT-ONE-RECORD THRU EDIT-ONE-RECORD-EXIT
             UNTIL END-OF-INPUT.
*
     STRING   "SALES-INGEST READ "            DELIMITED BY SIZE
              WS-READ-CNT                     DELIMITED BY SIZE
              " ACCEPTED "                    DELIMITED BY SIZE
              WS-ACCEPT-CNT                   DELIMITED BY SIZE
              " REJECTED "                    DELIMITED BY SIZE
              WS-REJECT-CNT                   DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    SALES-FILE
              WORK-SALES-FILE
              RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 EDIT-ONE-RECORD.
*
     ADD      1                 TO WS-READ-CNT.
     MOVE     SPACES            TO WS-SAL-TOKENS.
     UNSTRING SALES-RAW-RECORD DELIMITED BY ","
         INTO WS-SAL-TOKEN-VENDOR
              WS-SAL-TOKEN-BRAND
              WS-SAL-TOKEN-QUANTITY
              WS-SAL-TOKEN-DOLLARS
              WS-SAL-TOKEN-PRICE
              WS-SAL-TOKEN-TAX.
*
     PERFORM  EDIT-VENDOR-NUMBER THRU EDIT-VENDOR-NUMBER-EXIT.
     PERFORM  EDIT-BRAND THRU EDIT-BRAND-EXIT.
*
     IF       VENDOR-NUMBER-IS-NUMERIC
          AND BRAND-IS-NUMERIC
         PERFORM BUILD-AND-WRITE-WORK-RECORD
             THRU BUILD-AND-WRITE-WORK-RECORD-EXIT
         ADD     1              TO WS-ACCEPT-CNT
     ELSE
         ADD      1              TO WS-REJECT-CNT.
*
     READ     SALES-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
 EDIT-ONE-RECORD-EXIT.
     EXIT.
*-----------------------------------------------------------------
 EDIT-VENDOR-NUMBER.
*
     MOVE     "N"               TO WS-VENDOR-NUMERIC-SW.
     IF       WS-SAL-TOKEN-VENDOR IS NUMERIC
         MOVE "Y"               TO WS-VENDOR-NUMERIC-SW
     ELSE
         ADD  1                 TO WS-VENDOR-REJECT-CNT.
*
 EDIT-VENDOR-NUMBER-EXIT.
     EXIT.
*-----------------------------------------------------------------
 EDIT-BRAND.
*
     MOVE     "N"               TO WS-BRAND-NUMERIC-SW.
     IF       WS-SAL-TOKEN-BRAND IS NUMERIC
         MOVE "Y"               TO WS-BRAND-NUMERIC-SW
     ELSE
         ADD  1                 TO WS-BRAND-REJECT-CNT.
*
 EDIT-BRAND-EXIT.
     EXIT.
*-----------------------------------------------------------------
 BUILD-AND-WRITE-WORK-RECORD.
*
     MOVE     WS-SAL-TOKEN-VENDOR    TO WSA-VENDOR-NUMBER.
     MOVE     WS-SAL-TOKEN-BRAND     TO WSA-BRAND.
     MOVE     WS-SAL-TOKEN-QUANTITY  TO WSA-SALES-QUANTITY.
*
     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.
     UNSTRING WS-SAL-TOKEN-DOLLARS DELIMITED BY "."
         INTO WS-AMOUNT-INT-PART
              WS-AMOUNT-DEC-PART.
     COMPUTE  WSA-SALES-DOLLARS = WS-AMOUNT-INT-PART
                           + (WS-AMOUNT-DEC-PART / 100).
*
     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.
     UNSTRING WS-SAL-TOKEN-PRICE DELIMITED BY "."
         INTO WS-AMOUNT-INT-PART
              WS-AMOUNT-DEC-PART.
     COMPUTE  WSA-SALES-PRICE = WS-AMOUNT-INT-PART
                           + (WS-AMOUNT-DEC-PART / 100).
*
     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.
     UNSTRING WS-SAL-TOKEN-TAX DELIMITED BY "."
         INTO WS-AMOUNT-INT-PART
              WS-AMOUNT-DEC-PART.
     COMPUTE  WSA-EXCISE-TAX = WS-AMOUNT-INT-PART
                           + (WS-AMOUNT-DEC-PART / 100).
*
     WRITE    WSA-RECORD.
*
 BUILD-AND-WRITE-WORK-RECORD-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PLGENERAL.CBL".
