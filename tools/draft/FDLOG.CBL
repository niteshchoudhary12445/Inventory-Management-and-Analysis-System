*---------------------------------------------------------------
*  FDLOG.CBL - run-log output record; one stamped progress or
*  warning line per WRITE (see PLGENERAL.CBL LOG-MESSAGE).
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  RUN-LOG-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  LOG-RECORD                  PIC X(80).
