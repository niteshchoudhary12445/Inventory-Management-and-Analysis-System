 IDENTIFICATION DIVISION.
 PROGRAM-ID.              FREIGHT-SUMMARY.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  FREIGHT-SUMMARY
*  Sorts the validated vendor-invoice work file by VendorNumber
*  and rolls every invoice line for a vendor into one freight
*  total, one row per vendor, on FREIGHT-SUMMARY-FILE.  Modeled
*  on the old deductibles sort/control-break job - same SORT ...
*  USING ... GIVING skeleton, different key and accumulator.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original program.
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2006-02-27  MDC  CR-5560  Rewritten from the old per-invoice
*            freight report to a vendor-level roll-up after the
*            summary merger was introduced (CR-5555).
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLWVI.CBL".
     COPY "SLFRT.CBL".
     COPY "SLLOG.CBL".
*
     SELECT WVI-SORT-WORK-FILE
         ASSIGN TO "WVI-SRTWK"
         ORGANIZATION IS SEQUENTIAL.
*
     SELECT SORT-FILE
         ASSIGN TO "SORTWK01".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDWVI.CBL".
     COPY "FDFRT.CBL".
     COPY "FDLOG.CBL".
*
 FD  WVI-SORT-WORK-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  WVI-SORTED-RECORD.
     05  SW-VENDOR-NUMBER        PIC S9(10).
     05  SW-FREIGHT              PIC S9(16)V99.
     05  FILLER                  PIC X(12).
*
 01  WVI-SORTED-RECORD-R  REDEFINES WVI-SORTED-RECORD.
     05  FILLER                  PIC X(40).
*
 SD  SORT-FILE.
*
 01  SORT-RECORD.
     05  SR-VENDOR-NUMBER        PIC S9(10).
     05  SR-FREIGHT              PIC S9(16)V99.
     05  FILLER                  PIC X(12).
*
 01  SORT-RECORD-R  REDEFINES SORT-RECORD.
     05  FILLER                  PIC X(40).
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
*
 01  WS-FREIGHT-ACCUM.
     05  WS-CURRENT-VENDOR       PIC S9(10) COMP-3  VALUE ZERO.
     05  WS-VENDOR-FREIGHT-TOT   PIC S9(16)V99      VALUE ZERO.
*
 01  WS-FREIGHT-ACCUM-R  REDEFINES WS-FREIGHT-ACCUM.
     05  FILLER                  PIC X(24).
*
 01  WS-END-OF-SORT-SW           PIC X(01)  VALUE "N".
     88  END-OF-SORTED-INVOICES             VALUE "Y".
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     EXTEND RUN-LOG-FILE.
     MOVE     "FREIGHT-SUMMARY STARTING"      TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     SORT     SORT-FILE
         ON ASCENDING KEY SR-VENDOR-NUMBER
         USING WORK-VENDOR-INVOICE-FILE
         GIVING WVI-SORT-WORK-FILE.
*
     OPEN     INPUT  WVI-SORT-WORK-FILE.
     OPEN     OUTPUT FREIGHT-SUMMARY-FILE.
*
     READ     WVI-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SORT-SW.
*
     IF       END-OF-SORTED-INVOICES
         MOVE "FREIGHT-SUMMARY - NO INVOICE LINES TO SUMMARIZE"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
     ELSE
         PERFORM ROLL-UP-ONE-VENDOR THRU ROLL-UP-ONE-VENDOR-EXIT
             UNTIL END-OF-SORTED-INVOICES.
*
     STRING   "FREIGHT-SUMMARY WROTE "        DELIMITED BY SIZE
              WS-WRITE-CNT                    DELIMITED BY SIZE
              " VENDOR TOTALS"                DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    WVI-SORT-WORK-FILE
              FREIGHT-SUMMARY-FILE
              RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 ROLL-UP-ONE-VENDOR.
*
     MOVE     SW-VENDOR-NUMBER      TO WS-CURRENT-VENDOR.
     MOVE     ZERO                  TO WS-VENDOR-FREIGHT-TOT.
*
     PERFORM  ACCUMULATE-ONE-LINE THRU ACCUMULATE-ONE-LINE-EXIT
         UNTIL SW-VENDOR-NUMBER NOT = WS-CURRENT-VENDOR
            OR END-OF-SORTED-INVOICES.
*
     MOVE     WS-CURRENT-VENDOR     TO FRT-VENDOR-NUMBER.
     MOVE     WS-VENDOR-FREIGHT-TOT TO FRT-FREIGHT-COST.
     WRITE    FRT-RECORD.
     ADD      1                    TO WS-WRITE-CNT.
*
 ROLL-UP-ONE-VENDOR-EXIT.
     EXIT.
*-----------------------------------------------------------------
 ACCUMULATE-ONE-LINE.
*
     ADD      SW-FREIGHT            TO WS-VENDOR-FREIGHT-TOT.
     ADD      1                     TO WS-READ-CNT.
*
     READ     WVI-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SORT-SW.
*
 ACCUMULATE-ONE-LINE-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PLGENERAL.CBL".
