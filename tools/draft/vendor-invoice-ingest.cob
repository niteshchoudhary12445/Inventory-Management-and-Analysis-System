 IDENTIFICATION DIVISION.
 PROGRAM-ID.              VENDOR-INVOICE-INGEST.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  VENDOR-INVOICE-INGEST
*  Reads the raw vendor-invoice (freight) feed, edits the one
*  required key (VendorNumber must be numeric) and writes the
*  accepted rows to the validated work file consumed by
*  FREIGHT-SUMMARY.  Rejects are counted, not aborted.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original program.
*  1998-12-14  RJP  CR-4433  Blank-line (empty file) guard added
*            after the Simmons feed arrived as a zero-byte file
*            and the job abended on the first READ.
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2003-06-19  THK  CR-5117  Reject count broken out by field in
*            the run log instead of one combined total.
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLVINV.CBL".
     COPY "SLWVI.CBL".
     COPY "SLLOG.CBL".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDVINV.CBL".
     COPY "FDWVI.CBL".
     COPY "FDLOG.CBL".
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
*
 01  WS-VINV-TOKENS.
     05  WS-VINV-TOKEN-VENDOR    PIC X(15).
     05  WS-VINV-TOKEN-FREIGHT   PIC X(24).
*
 01  WS-VINV-TOKENS-R  REDEFINES WS-VINV-TOKENS.
     05  FILLER                  PIC X(39).
*
 01  WS-FREIGHT-SPLIT.
     05  WS-FREIGHT-INT-PART     PIC 9(16).
     05  WS-FREIGHT-DEC-PART     PIC 99.
     05  FILLER                  PIC X(01).
*
 01  WS-FREIGHT-SPLIT-R  REDEFINES WS-FREIGHT-SPLIT.
     05  WS-FREIGHT-DIGITS       PIC 9(18).
     05  FILLER                  PIC X(01).
*
 01  WS-EDIT-SWITCHES.
     05  WS-VENDOR-NUMERIC-SW    PIC X(01)  VALUE "N".
         88  VENDOR-NUMBER-IS-NUMERIC       VALUE "Y".
     05  FILLER                  PIC X(01)  VALUE SPACES.
*
 01  WS-EDIT-SWITCHES-R  REDEFINES WS-EDIT-SWITCHES.
     05  WS-EDIT-SWITCHES-COMBO  PIC X(02).
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     INPUT  VENDOR-INVOICE-FILE.
     OPEN     OUTPUT WORK-VENDOR-INVOICE-FILE.
     OPEN     EXTEND RUN-LOG-FILE.
*
     MOVE     "VENDOR-INVOICE-INGEST STARTING"  TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     READ     VENDOR-INVOICE-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
     IF       END-OF-INPUT
         MOVE "VENDOR-INVOICE-INGEST - INPUT FILE IS EMPTY"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
     ELSE
         PERFORM EDIT-ONE-RECORD THRU EDIT-ONE-RECORD-EXIT
             UNTIL END-OF-INPUT.
*
     STRING   "VENDOR-INVOICE-INGEST READ "   DELIMITED BY SIZE
              WS-READ-CNT                     DELIMITED BY SIZE
              " ACCEPTED "                    DELIMITED BY SIZE
              WS-ACCEPT-CNT                   DELIMITED BY SIZE
              " REJECTED "                    DELIMITED BY SIZE
              WS-REJECT-CNT                   DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    VENDOR-INVOICE-FILE
              WORK-VENDOR-INVOICE-FILE
              RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 EDIT-ONE-RECORD.
*
     ADD      1                 TO WS-READ-CNT.
     MOVE     SPACES            TO WS-VINV-TOKENS.
     UNSTRING VENDOR-INVOICE-RAW-RECORD DELIMITED BY ","
         INTO WS-VINV-TOKEN-VENDOR
              WS-VINV-TOKEN-FREIGHT.
*
     PERFORM  EDIT-VENDOR-NUMBER THRU EDIT-VENDOR-NUMBER-EXIT.
*
     IF       VENDOR-NUMBER-IS-NUMERIC
         PERFORM EDIT-FREIGHT THRU EDIT-FREIGHT-EXIT
         WRITE   WVI-RECORD
         ADD     1              TO WS-ACCEPT-CNT
     ELSE
         ADD      1              TO WS-REJECT-CNT
         ADD      1              TO WS-VENDOR-REJECT-CNT.
*
     READ     VENDOR-INVOICE-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
 EDIT-ONE-RECORD-EXIT.
     EXIT.
*-----------------------------------------------------------------
 EDIT-VENDOR-NUMBER.
*
     MOVE     "N"               TO WS-VENDOR-NUMERIC-SW.
     IF       WS-VINV-TOKEN-VENDOR IS NUMERIC
         MOVE "Y"               TO WS-VENDOR-NUMERIC-SW
         MOVE WS-VINV-TOKEN-VENDOR TO WVI-VENDOR-NUMBER.
*
 EDIT-VENDOR-NUMBER-EXIT.
     EXIT.
*-----------------------------------------------------------------
 EDIT-FREIGHT.
*
     MOVE     ZERO               TO WVI-FREIGHT.
     UNSTRING WS-VINV-TOKEN-FREIGHT DELIMITED BY "."
         INTO WS-FREIGHT-INT-PART
              WS-FREIGHT-DEC-PART.
     COMPUTE  WVI-FREIGHT = WS-FREIGHT-INT-PART
                           + (WS-FREIGHT-DEC-PART / 100).
*
 EDIT-FREIGHT-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PLGENERAL.CBL".
