*---------------------------------------------------------------
*  FDSAL.CBL - sales raw input file.  One sale line item per
*  line, comma-delimited; SALES-INGEST unstrings and edits it
*  into WORK-SALES-FILE.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  SALES-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  SALES-RAW-RECORD            PIC X(300).
