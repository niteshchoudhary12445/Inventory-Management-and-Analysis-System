*---------------------------------------------------------------
*  FDPRC.CBL - purchase-prices raw input file.  One brand's
*  retail price/volume per line, comma-delimited; loaded as-is,
*  no numeric edit applied to this feed.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  PURCHASE-PRICES-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  PURCHASE-PRICES-RAW-RECORD  PIC X(300).
