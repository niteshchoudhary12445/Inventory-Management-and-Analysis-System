 IDENTIFICATION DIVISION.
 PROGRAM-ID.              PURCHASE-SUMMARY.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  PURCHASE-SUMMARY
*  Sorts the validated purchases work file by vendor/brand, joins
*  each group to the in-memory price-list table (brands with no
*  price record on file are dropped) and rolls the group's
*  quantity and dollars into one row per vendor/brand on
*  PURCHASE-SUMMARY-FILE.  Same SORT/control-break skeleton as the
*  old voucher listing, with the indexed vendor lookup replaced by
*  a table search.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original program.
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2006-02-27  MDC  CR-5560  Rewritten to join the retail price
*            list in memory instead of a second pass over the
*            indexed price file, after the Simmons account pushed
*            the price file past what the old READ-per-brand loop
*            could do overnight.
*  2006-03-16  MDC  CR-5562  LOAD-PRICE-TABLE was filling the
*            table straight from the unsorted price work file,
*            which broke the SEARCH ALL binary search the first
*            time a customer's price extract did not come off the
*            host in brand order.  Price work file is now sorted
*            ascending on brand before the table load, same as
*            the purchases/sales work files are sorted before
*            their own SEARCH ALL tables are built.
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLWPU.CBL".
     COPY "SLWPR.CBL".
     COPY "SLPSM.CBL".
     COPY "SLLOG.CBL".
*
     SELECT WPU-SORT-WORK-FILE
         ASSIGN TO "WPU-SRTWK"
         ORGANIZATION IS SEQUENTIAL.
*
     SELECT SORT-FILE
         ASSIGN TO "SORTWK01".
*
     SELECT PRC-SORT-WORK-FILE
         ASSIGN TO "PRC-SRTWK"
         ORGANIZATION IS SEQUENTIAL.
*
     SELECT PRICE-SORT-FILE
         ASSIGN TO "SORTWK02".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDWPU.CBL".
     COPY "FDWPR.CBL".
     COPY "FDPSM.CBL".
     COPY "FDLOG.CBL".
*
 FD  WPU-SORT-WORK-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  WPU-SORTED-RECORD.
     05  SW-VENDOR-NUMBER        PIC S9(10).
     05  SW-VENDOR-NAME          PIC X(50).
     05  SW-BRAND                PIC S9(10).
     05  SW-DESCRIPTION          PIC X(50).
     05  SW-PURCHASE-PRICE       PIC S9(16)V99.
     05  SW-QUANTITY             PIC S9(10).
     05  SW-DOLLARS              PIC S9(16)V99.
     05  FILLER                  PIC X(20).
*
 01  WPU-SORTED-RECORD-R  REDEFINES WPU-SORTED-RECORD.
     05  FILLER                  PIC X(186).
*
 FD  PRC-SORT-WORK-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  PRC-SORTED-RECORD.
     05  PW-BRAND                PIC S9(10).
     05  PW-PRICE                PIC S9(16)V99.
     05  PW-VOLUME               PIC S9(10).
     05  FILLER                  PIC X(12).
*
 01  PRC-SORTED-RECORD-R  REDEFINES PRC-SORTED-RECORD.
     05  FILLER                  PIC X(50).
*
 SD  SORT-FILE.
*
 01  SORT-RECORD.
     05  SR-VENDOR-NUMBER        PIC S9(10).
     05  SR-VENDOR-NAME          PIC X(50).
     05  SR-BRAND                PIC S9(10).
     05  SR-DESCRIPTION          PIC X(50).
     05  SR-PURCHASE-PRICE       PIC S9(16)V99.
     05  SR-QUANTITY             PIC S9(10).
     05  SR-DOLLARS              PIC S9(16)V99.
     05  FILLER                  PIC X(20).
*
 SD  PRICE-SORT-FILE.
*
 01  PRICE-SORT-RECORD.
     05  PSR-BRAND               PIC S9(10).
     05  PSR-PRICE               PIC S9(16)V99.
     05  PSR-VOLUME              PIC S9(10).
     05  FILLER                  PIC X(12).
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
     COPY "WSPRCTBL.CBL".
*
 01  WS-GROUP-KEY.
     05  WS-CUR-VENDOR-NUMBER    PIC S9(10)  VALUE ZERO.
     05  WS-CUR-BRAND            PIC S9(10)  VALUE ZERO.
*
 01  WS-GROUP-KEY-R  REDEFINES WS-GROUP-KEY.
     05  FILLER                  PIC X(20).
*
 01  WS-GROUP-HOLD-AREA.
     05  WS-HOLD-VENDOR-NAME     PIC X(50).
     05  WS-HOLD-DESCRIPTION     PIC X(50).
     05  WS-HOLD-PURCHASE-PRICE  PIC S9(16)V99.
*
 01  WS-GROUP-HOLD-AREA-R  REDEFINES WS-GROUP-HOLD-AREA.
     05  FILLER                  PIC X(118).
*
 01  WS-GROUP-TOTALS.
     05  WS-GROUP-QUANTITY       PIC S9(10)     VALUE ZERO.
     05  WS-GROUP-DOLLARS        PIC S9(16)V99  VALUE ZERO.
*
 01  WS-GROUP-TOTALS-R  REDEFINES WS-GROUP-TOTALS.
     05  FILLER                  PIC X(28).
*
 01  WS-END-OF-SORT-SW           PIC X(01)  VALUE "N".
     88  END-OF-SORTED-PURCHASES            VALUE "Y".
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     EXTEND RUN-LOG-FILE.
     MOVE     "PURCHASE-SUMMARY STARTING"     TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     SORT     PRICE-SORT-FILE
         ON ASCENDING KEY PSR-BRAND
         USING WORK-PURCHASE-PRICES-FILE
         GIVING PRC-SORT-WORK-FILE.
*
     OPEN     INPUT  PRC-SORT-WORK-FILE.
     PERFORM  LOAD-PRICE-TABLE THRU LOAD-PRICE-TABLE-EXIT.
     CLOSE    PRC-SORT-WORK-FILE.
*
     SORT     SORT-FILE
         ON ASCENDING KEY SR-VENDOR-NUMBER
                          SR-BRAND
         USING WORK-PURCHASES-FILE
         GIVING WPU-SORT-WORK-FILE.
*
     OPEN     INPUT  WPU-SORT-WORK-FILE.
     OPEN     OUTPUT PURCHASE-SUMMARY-FILE.
*
     READ     WPU-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SORT-SW.
*
     IF       END-OF-SORTED-PURCHASES
         MOVE "PURCHASE-SUMMARY - NO PURCHASE LINES TO SUMMARIZE"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
     ELSE
         PERFORM ROLL-UP-ONE-GROUP THRU ROLL-UP-ONE-GROUP-EXIT
             UNTIL END-OF-SORTED-PURCHASES.
*
     STRING   "PURCHASE-SUMMARY WROTE "       DELIMITED BY SIZE
              WS-WRITE-CNT                    DELIMITED BY SIZE
              " GROUPS, DROPPED "             DELIMITED BY SIZE
              WS-BRAND-REJECT-CNT             DELIMITED BY SIZE
              " FOR NO PRICE MATCH"           DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    WPU-SORT-WORK-FILE
              PURCHASE-SUMMARY-FILE
              RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 ROLL-UP-ONE-GROUP.
*
     MOVE     SW-VENDOR-NUMBER      TO WS-CUR-VENDOR-NUMBER.
     MOVE     SW-BRAND              TO WS-CUR-BRAND.
     MOVE     SW-VENDOR-NAME        TO WS-HOLD-VENDOR-NAME.
     MOVE     SW-DESCRIPTION        TO WS-HOLD-DESCRIPTION.
     MOVE     SW-PURCHASE-PRICE     TO WS-HOLD-PURCHASE-PRICE.
     MOVE     ZERO                  TO WS-GROUP-TOTALS.
*
     MOVE     SW-BRAND              TO WPU-BRAND.
     PERFORM  SEARCH-PRICE-TABLE THRU SEARCH-PRICE-TABLE-EXIT.
*
     IF       PRICE-FOUND
         PERFORM ACCUMULATE-ONE-GROUP-MEMBER
             THRU ACCUMULATE-ONE-GROUP-MEMBER-EXIT
             UNTIL SW-VENDOR-NUMBER NOT = WS-CUR-VENDOR-NUMBER
                OR SW-BRAND         NOT = WS-CUR-BRAND
                OR END-OF-SORTED-PURCHASES
         PERFORM WRITE-ONE-GROUP THRU WRITE-ONE-GROUP-EXIT
     ELSE
         ADD  1                    TO WS-BRAND-REJECT-CNT
         PERFORM SKIP-ONE-GROUP-MEMBER
             THRU SKIP-ONE-GROUP-MEMBER-EXIT
             UNTIL SW-VENDOR-NUMBER NOT = WS-CUR-VENDOR-NUMBER
                OR SW-BRAND         NOT = WS-CUR-BRAND
                OR END-OF-SORTED-PURCHASES.
*
 ROLL-UP-ONE-GROUP-EXIT.
     EXIT.
*-----------------------------------------------------------------
 ACCUMULATE-ONE-GROUP-MEMBER.
*
     ADD      SW-QUANTITY           TO WS-GROUP-QUANTITY.
     ADD      SW-DOLLARS            TO WS-GROUP-DOLLARS.
     ADD      1                     TO WS-READ-CNT.
*
     READ     WPU-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SORT-SW.
*
 ACCUMULATE-ONE-GROUP-MEMBER-EXIT.
     EXIT.
*-----------------------------------------------------------------
 SKIP-ONE-GROUP-MEMBER.
*
     ADD      1                     TO WS-READ-CNT.
     READ     WPU-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SORT-SW.
*
 SKIP-ONE-GROUP-MEMBER-EXIT.
     EXIT.
*-----------------------------------------------------------------
 WRITE-ONE-GROUP.
*
     MOVE     WS-CUR-VENDOR-NUMBER  TO PSM-VENDOR-NUMBER.
     MOVE     WS-HOLD-VENDOR-NAME   TO PSM-VENDOR-NAME.
     MOVE     WS-CUR-BRAND          TO PSM-BRAND.
     MOVE     WS-HOLD-DESCRIPTION   TO PSM-DESCRIPTION.
     MOVE     WS-HOLD-PURCHASE-PRICE TO PSM-PURCHASE-PRICE.
     MOVE     PT-PRICE (PT-IDX)     TO PSM-ACTUAL-PRICE.
     MOVE     PT-VOLUME (PT-IDX)    TO PSM-VOLUME.
     MOVE     WS-GROUP-QUANTITY     TO PSM-TOT-PUR-QUANTITY.
     MOVE     WS-GROUP-DOLLARS      TO PSM-TOT-PUR-DOLLARS.
*
     WRITE    PSM-RECORD.
     ADD      1                    TO WS-WRITE-CNT.
*
 WRITE-ONE-GROUP-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PL-SEARCH-PRICE-TABLE.CBL".
     COPY "PLGENERAL.CBL".
