 IDENTIFICATION DIVISION.
 PROGRAM-ID.              VENDOR-BRAND-MERGE.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  VENDOR-BRAND-MERGE
*  Drives off PURCHASE-SUMMARY-FILE (a vendor/brand with no
*  purchases never appears), left-joins the in-memory sales and
*  freight tables, derives the four profitability ratios, and
*  writes FINAL-SUMMARY-FILE sorted descending by total purchase
*  dollars so the biggest accounts list first.  The guarded-
*  COMPUTE style below is the same one this shop has always used
*  for money math that can divide by zero - see the old
*  voucher-payment balance calculation.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original program.
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2006-02-27  MDC  CR-5560  Added the in-memory sales/freight
*            table lookups and the three profitability ratios
*            when Accounting asked for the consolidated summary
*            job instead of three separate reports.
*  2006-03-09  MDC  CR-5561  ProfitMargin/StockTurnover/SalesTo-
*            PurchaseRatio guarded against zero denominators
*            after the job abended on a brand with no sales.
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLPSM.CBL".
     COPY "SLSSM.CBL".
     COPY "SLFRT.CBL".
     COPY "SLFSM.CBL".
     COPY "SLLOG.CBL".
*
     SELECT MW-WORK-FILE
         ASSIGN TO "MW-WORK"
         ORGANIZATION IS SEQUENTIAL.
*
     SELECT SORT-FILE
         ASSIGN TO "SORTWK01".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDPSM.CBL".
     COPY "FDSSM.CBL".
     COPY "FDFRT.CBL".
     COPY "FDFSM.CBL".
     COPY "FDLOG.CBL".
*
 FD  MW-WORK-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  MW-RECORD.
     05  MW-VENDOR-NUMBER        PIC S9(10).
     05  MW-VENDOR-NAME          PIC X(50).
     05  MW-BRAND                PIC S9(10).
     05  MW-DESCRIPTION          PIC X(50).
     05  MW-PURCHASE-PRICE       PIC S9(16)V99.
     05  MW-ACTUAL-PRICE         PIC S9(16)V99.
     05  MW-VOLUME               PIC S9(10).
     05  MW-TOT-PUR-QUANTITY     PIC S9(10).
     05  MW-TOT-PUR-DOLLARS      PIC S9(16)V99.
     05  MW-TOT-SALES-QUANTITY   PIC S9(10).
     05  MW-TOT-SALES-DOLLARS    PIC S9(16)V99.
     05  MW-TOT-SALES-PRICE      PIC S9(16)V99.
     05  MW-TOT-EXCISE-TAX       PIC S9(16)V99.
     05  MW-FREIGHT-COST         PIC S9(16)V99.
     05  MW-GROSS-PROFIT         PIC S9(16)V99.
     05  MW-PROFIT-MARGIN        PIC S9(14)V99.
     05  MW-STOCK-TURNOVER       PIC S9(14)V99.
     05  MW-SALES-TO-PUR-RATIO   PIC S9(14)V99.
     05  FILLER                  PIC X(24).
*
 01  MW-RECORD-R  REDEFINES MW-RECORD.
     05  FILLER                  PIC X(366).
*
 SD  SORT-FILE.
*
 01  SORT-RECORD.
     05  SR-VENDOR-NUMBER        PIC S9(10).
     05  SR-VENDOR-NAME          PIC X(50).
     05  SR-BRAND                PIC S9(10).
     05  SR-DESCRIPTION          PIC X(50).
     05  SR-PURCHASE-PRICE       PIC S9(16)V99.
     05  SR-ACTUAL-PRICE         PIC S9(16)V99.
     05  SR-VOLUME               PIC S9(10).
     05  SR-TOT-PUR-QUANTITY     PIC S9(10).
     05  SR-TOT-PUR-DOLLARS      PIC S9(16)V99.
     05  SR-TOT-SALES-QUANTITY   PIC S9(10).
     05  SR-TOT-SALES-DOLLARS    PIC S9(16)V99.
     05  SR-TOT-SALES-PRICE      PIC S9(16)V99.
     05  SR-TOT-EXCISE-TAX       PIC S9(16)V99.
     05  SR-FREIGHT-COST         PIC S9(16)V99.
     05  SR-GROSS-PROFIT         PIC S9(16)V99.
     05  SR-PROFIT-MARGIN        PIC S9(14)V99.
     05  SR-STOCK-TURNOVER       PIC S9(14)V99.
     05  SR-SALES-TO-PUR-RATIO   PIC S9(14)V99.
     05  FILLER                  PIC X(24).
*
 01  SORT-RECORD-R  REDEFINES SORT-RECORD.
     05  FILLER                  PIC X(366).
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
     COPY "WSSALTBL.CBL".
     COPY "WSFRTTBL.CBL".
*
 01  WS-LOOKUP-COUNTERS.
     05  WS-SALES-MATCH-CNT      PIC S9(09) COMP-3  VALUE ZERO.
     05  WS-FREIGHT-MATCH-CNT    PIC S9(09) COMP-3  VALUE ZERO.
*
 01  WS-LOOKUP-COUNTERS-R  REDEFINES WS-LOOKUP-COUNTERS.
     05  FILLER                  PIC X(10).
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     EXTEND RUN-LOG-FILE.
     MOVE     "VENDOR-BRAND-MERGE STARTING"   TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     OPEN     INPUT  SALES-SUMMARY-FILE.
     PERFORM  LOAD-SALES-TABLE THRU LOAD-SALES-TABLE-EXIT.
     CLOSE    SALES-SUMMARY-FILE.
*
     OPEN     INPUT  FREIGHT-SUMMARY-FILE.
     PERFORM  LOAD-FREIGHT-TABLE THRU LOAD-FREIGHT-TABLE-EXIT.
     CLOSE    FREIGHT-SUMMARY-FILE.
*
     OPEN     INPUT  PURCHASE-SUMMARY-FILE.
     OPEN     OUTPUT MW-WORK-FILE.
*
     READ     PURCHASE-SUMMARY-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
     IF       END-OF-INPUT
         MOVE "VENDOR-BRAND-MERGE - NO PURCHASE GROUPS TO MERGE"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
     ELSE
         PERFORM MERGE-ONE-RECORD THRU MERGE-ONE-RECORD-EXIT
             UNTIL END-OF-INPUT.
*
     CLOSE    PURCHASE-SUMMARY-FILE
              MW-WORK-FILE.
*
     SORT     SORT-FILE
         ON DESCENDING KEY SR-TOT-PUR-DOLLARS
         USING MW-WORK-FILE
         GIVING FINAL-SUMMARY-FILE.
*
     STRING   "VENDOR-BRAND-MERGE WROTE "     DELIMITED BY SIZE
              WS-WRITE-CNT                    DELIMITED BY SIZE
              " ROWS, SALES MATCHED "         DELIMITED BY SIZE
              WS-SALES-MATCH-CNT              DELIMITED BY SIZE
              " FREIGHT MATCHED "             DELIMITED BY SIZE
              WS-FREIGHT-MATCH-CNT            DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 MERGE-ONE-RECORD.
*
     ADD      1                 TO WS-READ-CNT.
*
     MOVE     PSM-VENDOR-NUMBER     TO MW-VENDOR-NUMBER.
     MOVE     PSM-VENDOR-NAME       TO MW-VENDOR-NAME.
     MOVE     PSM-BRAND             TO MW-BRAND.
     MOVE     PSM-DESCRIPTION       TO MW-DESCRIPTION.
     MOVE     PSM-PURCHASE-PRICE    TO MW-PURCHASE-PRICE.
     MOVE     PSM-ACTUAL-PRICE      TO MW-ACTUAL-PRICE.
     MOVE     PSM-VOLUME            TO MW-VOLUME.
     MOVE     PSM-TOT-PUR-QUANTITY  TO MW-TOT-PUR-QUANTITY.
     MOVE     PSM-TOT-PUR-DOLLARS   TO MW-TOT-PUR-DOLLARS.
*
     PERFORM  SEARCH-SALES-TABLE THRU SEARCH-SALES-TABLE-EXIT.
     IF       SALES-FOUND
         ADD  1                    TO WS-SALES-MATCH-CNT
         MOVE ST-SALES-QUANTITY (ST-IDX) TO MW-TOT-SALES-QUANTITY
         MOVE ST-SALES-DOLLARS  (ST-IDX) TO MW-TOT-SALES-DOLLARS
         MOVE ST-SALES-PRICE    (ST-IDX) TO MW-TOT-SALES-PRICE
         MOVE ST-EXCISE-TAX     (ST-IDX) TO MW-TOT-EXCISE-TAX
     ELSE
         MOVE ZERO                 TO MW-TOT-SALES-QUANTITY
                                       MW-TOT-SALES-DOLLARS
                                       MW-TOT-SALES-PRICE
                                       MW-TOT-EXCISE-TAX.
*
     PERFORM  SEARCH-FREIGHT-TABLE THRU SEARCH-FREIGHT-TABLE-EXIT.
     IF       FREIGHT-FOUND
         ADD  1                    TO WS-FREIGHT-MATCH-CNT
         MOVE FT-FREIGHT-COST (FT-IDX)   TO MW-FREIGHT-COST
     ELSE
         MOVE ZERO                 TO MW-FREIGHT-COST.
*
     PERFORM  COMPUTE-METRICS THRU COMPUTE-METRICS-EXIT.
*
     WRITE    MW-RECORD.
     ADD      1                    TO WS-WRITE-CNT.
*
     READ     PURCHASE-SUMMARY-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
 MERGE-ONE-RECORD-EXIT.
     EXIT.
*-----------------------------------------------------------------
 COMPUTE-METRICS.
*
*    GROSS PROFIT IS SALES LESS PURCHASE COST - IT CAN GO
*    NEGATIVE ON A LOSING BRAND, SO NO GUARD IS NEEDED HERE.
*
     COMPUTE  MW-GROSS-PROFIT = MW-TOT-SALES-DOLLARS
                               - MW-TOT-PUR-DOLLARS.
*
*    PROFIT MARGIN DIVIDES BY SALES DOLLARS - GUARDED THE SAME
*    WAY THE OLD VOUCHER BALANCE COMPUTE WAS, SINCE A VENDOR/
*    BRAND CAN REACH HERE WITH PURCHASES BOOKED BUT NO SALES YET.
*
     IF       MW-TOT-SALES-DOLLARS = ZERO
         MOVE ZERO                 TO MW-PROFIT-MARGIN
     ELSE
         COMPUTE MW-PROFIT-MARGIN ROUNDED =
                 (MW-GROSS-PROFIT / MW-TOT-SALES-DOLLARS) * 100.
*
*    STOCK TURNOVER DIVIDES BY PURCHASE QUANTITY - GUARDED FOR
*    THE SAME NO-PURCHASES-BOOKED-YET CASE.
*
     IF       MW-TOT-PUR-QUANTITY = ZERO
         MOVE ZERO                 TO MW-STOCK-TURNOVER
     ELSE
         COMPUTE MW-STOCK-TURNOVER ROUNDED =
                 MW-TOT-SALES-QUANTITY / MW-TOT-PUR-QUANTITY.
*
*    SALES-TO-PURCHASE RATIO DIVIDES BY PURCHASE DOLLARS -
*    GUARDED THE SAME WAY AS THE TWO RATIOS ABOVE.
*
     IF       MW-TOT-PUR-DOLLARS = ZERO
         MOVE ZERO                 TO MW-SALES-TO-PUR-RATIO
     ELSE
         COMPUTE MW-SALES-TO-PUR-RATIO ROUNDED =
                 MW-TOT-SALES-DOLLARS / MW-TOT-PUR-DOLLARS.
*
 COMPUTE-METRICS-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PL-SEARCH-SALES-TABLE.CBL".
     COPY "PL-SEARCH-FREIGHT-TABLE.CBL".
     COPY "PLGENERAL.CBL".
