*---------------------------------------------------------------
*  FDWSA.CBL - validated sales work record, rebuilt off the old
*  SALES layout; VendorNo/Brand have already passed SALES-
*  INGEST's numeric edit by the time a record lands here.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*  2003-06-19  THK  CR-5117  Trailing FILLER pad widened to the
*            shop standard; see WVI change of the same date.
*---------------------------------------------------------------
 FD  WORK-SALES-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  WSA-RECORD.
     05  WSA-VENDOR-NUMBER       PIC S9(10).
     05  WSA-BRAND               PIC S9(10).
     05  WSA-SALES-QUANTITY      PIC S9(10).
     05  WSA-SALES-DOLLARS       PIC S9(16)V99.
     05  WSA-SALES-PRICE         PIC S9(16)V99.
     05  WSA-EXCISE-TAX          PIC S9(16)V99.
     05  FILLER                  PIC X(20).
