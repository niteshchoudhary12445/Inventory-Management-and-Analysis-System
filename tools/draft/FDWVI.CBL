*---------------------------------------------------------------
*  FDWVI.CBL - validated vendor-invoice work record, rebuilt at
*  production width off the old VENDOR-INVOICE layout;
*  VendorNumber has already passed VENDOR-INVOICE-INGEST's
*  numeric edit by the time a record lands here.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*  2003-06-19  THK  CR-5117  Added trailing FILLER pad to bring
*            the record up to the shop standard 40-byte work
*            record width (room to grow without a file rebuild).
*---------------------------------------------------------------
 FD  WORK-VENDOR-INVOICE-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  WVI-RECORD.
     05  WVI-VENDOR-NUMBER       PIC S9(10).
     05  WVI-FREIGHT             PIC S9(16)V99.
     05  FILLER                  PIC X(12).
