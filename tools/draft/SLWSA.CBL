*---------------------------------------------------------------
*  SLWSA.CBL - FILE-CONTROL entry for the validated sales work
*  file written by SALES-INGEST and read by SALES-SUMMARY.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT WORK-SALES-FILE
         ASSIGN TO "WSA-WORK"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-WSA-STATUS.
