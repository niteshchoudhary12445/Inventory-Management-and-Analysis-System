*---------------------------------------------------------------
*  WSRUNCTL.CBL
*  Shared run-control working storage for the vendor/brand
*  inventory summary batch.  COPY'd into every step program so
*  the record counters, switches and run date/time stamp are
*  kept in one place and do not drift between programs.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original copybook - four-file load.
*  1999-01-08  RJP  CR-4410  Y2K - WS-RUN-CCYYMMDD widened to
*            century; callers no longer windowing the year.
*  2003-06-19  THK  CR-5117  Added WS-BRAND-REJECT-CNT for the
*            purchases/sales per-field reject breakdown.
*  2006-02-27  MDC  CR-5560  FREIGHT/PRICE table sizes bumped to
*            9999 entries after the Simmons account blew the old
*            limit of 999 vendors.
*  2006-03-09  MDC  CR-5561  WS-RUN-CCYYMMDD and WS-RUN-HHMMSS
*            taken off COMP - the log line was showing garbage
*            for the date/time once the ACCEPT FROM DATE value
*            got split through WS-RUN-DATE-TIME-R.
*  2006-03-16  MDC  CR-5562  WS-PRICE-TABLE-MAX/WS-FREIGHT-TABLE-
*            MAX/WS-SALES-TABLE-MAX are now actually checked by
*            the three table loaders before each entry is added,
*            so the CR-5560 size bump is enforced at run time and
*            not just carried in the OCCURS clause literal.
*---------------------------------------------------------------
*    1999-01-08 Y2K FIX ALSO DROPPED THE COMP USAGE ON THE TWO
*    FIELDS BELOW - A BINARY FIELD CANNOT BE SPLIT BY A DISPLAY
*    REDEFINES AND GIVE BACK ITS DECIMAL DIGITS, SO CCYYMMDD AND
*    HHMMSS HAVE TO STAY ZONED DECIMAL FOR WS-RUN-DATE-TIME-R TO
*    WORK.
*
 01  WS-RUN-DATE-TIME.
     05  WS-RUN-CCYYMMDD         PIC 9(08).
     05  WS-RUN-HHMMSS           PIC 9(06).
     05  FILLER                  PIC X(02).
*
 01  WS-RUN-DATE-TIME-R  REDEFINES WS-RUN-DATE-TIME.
     05  WS-RUN-CCYY             PIC 9(04).
     05  WS-RUN-MM               PIC 9(02).
     05  WS-RUN-DD               PIC 9(02).
     05  WS-RUN-HH               PIC 9(02).
     05  WS-RUN-MN               PIC 9(02).
     05  WS-RUN-SS               PIC 9(02).
     05  FILLER                  PIC X(02).
*
 01  WS-FILE-STATUS-SWITCHES.
     05  WS-VINV-STATUS          PIC X(02)  VALUE SPACES.
     05  WS-PUR-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-PRC-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-SAL-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-FRT-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-PSM-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-SSM-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-FSM-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-LOG-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-WVI-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-WPU-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-WPR-STATUS           PIC X(02)  VALUE SPACES.
     05  WS-WSA-STATUS           PIC X(02)  VALUE SPACES.
     05  FILLER                  PIC X(02).
*
 01  WS-END-OF-FILE-SWITCHES.
     05  WS-END-OF-INPUT         PIC X(01)  VALUE "N".
         88  END-OF-INPUT                   VALUE "Y".
     05  WS-END-OF-PRICE-LOAD    PIC X(01)  VALUE "N".
         88  END-OF-PRICE-LOAD              VALUE "Y".
     05  WS-END-OF-FREIGHT-LOAD  PIC X(01)  VALUE "N".
         88  END-OF-FREIGHT-LOAD            VALUE "Y".
     05  WS-END-OF-SALES-LOAD    PIC X(01)  VALUE "N".
         88  END-OF-SALES-LOAD              VALUE "Y".
     05  FILLER                  PIC X(01).
*
 01  WS-RUN-COUNTERS.
     05  WS-READ-CNT             PIC S9(09) COMP-3  VALUE ZERO.
     05  WS-ACCEPT-CNT           PIC S9(09) COMP-3  VALUE ZERO.
     05  WS-REJECT-CNT           PIC S9(09) COMP-3  VALUE ZERO.
     05  WS-VENDOR-REJECT-CNT    PIC S9(09) COMP-3  VALUE ZERO.
     05  WS-BRAND-REJECT-CNT     PIC S9(09) COMP-3  VALUE ZERO.
     05  WS-PRICE-REJECT-CNT     PIC S9(09) COMP-3  VALUE ZERO.
     05  WS-GROUP-CNT            PIC S9(09) COMP-3  VALUE ZERO.
     05  WS-WRITE-CNT            PIC S9(09) COMP-3  VALUE ZERO.
     05  FILLER                  PIC X(02).
*
 01  WS-TABLE-LIMITS.
     05  WS-PRICE-TABLE-MAX      PIC S9(05) COMP    VALUE 9999.
     05  WS-FREIGHT-TABLE-MAX    PIC S9(05) COMP    VALUE 9999.
     05  WS-SALES-TABLE-MAX      PIC S9(05) COMP    VALUE 9999.
     05  FILLER                  PIC X(02).
*
 01  WS-ABEND-SWITCH             PIC X(01)  VALUE "N".
     88  WS-EMPTY-FILE-WARNING               VALUE "Y".
*
 01  LOG-TEXT                    PIC X(60)  VALUE SPACES.
