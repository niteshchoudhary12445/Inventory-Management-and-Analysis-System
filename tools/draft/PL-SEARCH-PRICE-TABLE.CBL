*---------------------------------------------------------------
*  PL-SEARCH-PRICE-TABLE.CBL
*  Loads the brand/price lookup table once (ascending on brand,
*  a precondition of SEARCH ALL) and offers SEARCH-PRICE-TABLE
*  for the per-purchase-record inner join.  Replaces the
*  indexed-file READ idiom the rest of this shop's CRUD programs
*  use for lookups with an in-memory table, since the price list
*  fits in storage and the purchase side is already sorted for
*  its own control break.
*---------------------------------------------------------------
*  2006-02-27  MDC  CR-5560  Original - table-driven brand join.
*  2006-03-16  MDC  CR-5562  Now loads off PRC-SORT-WORK-FILE (the
*            brand-sorted price work file) instead of the raw
*            price work file - the raw file is not guaranteed to
*            come off the host in brand order, and SEARCH ALL
*            silently misses or mismatches entries when its key
*            is not actually ascending.
*  2006-03-16  MDC  CR-5562  LOAD-ONE-PRICE-ENTRY now checks the
*            load count against WS-PRICE-TABLE-MAX before the
*            table is stuffed any further, so a price list bigger
*            than the table's OCCURS capacity abends with a log
*            message instead of running past the table and
*            corrupting working storage.
*---------------------------------------------------------------
 LOAD-PRICE-TABLE.
*
     MOVE     ZERO             TO WS-PRICE-TABLE-CNT.
     MOVE     "N"               TO WS-END-OF-PRICE-LOAD.
*
     READ     PRC-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-PRICE-LOAD.
*
     PERFORM  LOAD-ONE-PRICE-ENTRY
         THRU LOAD-ONE-PRICE-ENTRY-EXIT
         UNTIL END-OF-PRICE-LOAD.
*
 LOAD-PRICE-TABLE-EXIT.
     EXIT.
*-----------------------------------------------------------------
 LOAD-ONE-PRICE-ENTRY.
*
     ADD      1                 TO WS-PRICE-TABLE-CNT.
*
     IF       WS-PRICE-TABLE-CNT > WS-PRICE-TABLE-MAX
         MOVE "Y"               TO WS-ABEND-SWITCH
         MOVE "PRICE TABLE CAPACITY EXCEEDED - RUN ABENDED"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
         STOP RUN.
*
     MOVE     PW-BRAND          TO PT-BRAND (WS-PRICE-TABLE-CNT).
     MOVE     PW-PRICE          TO PT-PRICE (WS-PRICE-TABLE-CNT).
     MOVE     PW-VOLUME         TO PT-VOLUME (WS-PRICE-TABLE-CNT).
*
     READ     PRC-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-PRICE-LOAD.
*
 LOAD-ONE-PRICE-ENTRY-EXIT.
     EXIT.
*-----------------------------------------------------------------
 SEARCH-PRICE-TABLE.
*
     MOVE     "N"               TO WS-PRICE-FOUND-SWITCH.
     SEARCH ALL PRICE-TABLE-ENTRY
         AT END
             MOVE "N"           TO WS-PRICE-FOUND-SWITCH
         WHEN PT-BRAND (PT-IDX) = WPU-BRAND
             MOVE "Y"           TO WS-PRICE-FOUND-SWITCH.
*
 SEARCH-PRICE-TABLE-EXIT.
     EXIT.
