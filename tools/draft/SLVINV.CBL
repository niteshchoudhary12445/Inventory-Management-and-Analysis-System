*---------------------------------------------------------------
*  SLVINV.CBL - FILE-CONTROL entry for the vendor-invoice
*  (freight) raw input file.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT VENDOR-INVOICE-FILE
         ASSIGN TO "VENDOR-INVOICE"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-VINV-STATUS.
