*---------------------------------------------------------------
*  SLFRT.CBL - FILE-CONTROL entry for the vendor-level freight
*  summary work file written by FREIGHT-SUMMARY and loaded into
*  the in-memory vendor/freight table by VENDOR-BRAND-MERGE.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT FREIGHT-SUMMARY-FILE
         ASSIGN TO "FRT-WORK"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-FRT-STATUS.
