*---------------------------------------------------------------
*  FDFRT.CBL - one row per vendor, total freight cost across all
*  vendor-invoice records for that vendor (BATCH FLOW, freight
*  summarizer).
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
 FD  FREIGHT-SUMMARY-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  FRT-RECORD.
     05  FRT-VENDOR-NUMBER       PIC S9(10).
     05  FRT-FREIGHT-COST        PIC S9(16)V99.
     05  FILLER                  PIC X(12).
