*---------------------------------------------------------------
*  WSFRTTBL.CBL - in-memory vendor/freight lookup table, loaded
*  once from FREIGHT-SUMMARY-FILE and searched by
*  PL-SEARCH-FREIGHT-TABLE.CBL when the merge program needs a
*  vendor's freight total.
*---------------------------------------------------------------
*  2006-02-27  MDC  CR-5560  Original.
*---------------------------------------------------------------
 01  FREIGHT-TABLE.
     05  FREIGHT-TABLE-ENTRY  OCCURS 1 TO 9999 TIMES
                               DEPENDING ON WS-FREIGHT-TABLE-CNT
                               ASCENDING KEY IS FT-VENDOR-NUMBER
                               INDEXED BY FT-IDX.
         10  FT-VENDOR-NUMBER      PIC S9(10).
         10  FT-FREIGHT-COST       PIC S9(16)V99.
         10  FILLER                PIC X(02).
*
 01  WS-FREIGHT-TABLE-CNT         PIC S9(05) COMP  VALUE ZERO.
 01  WS-FREIGHT-FOUND-SWITCH      PIC X(01)        VALUE "N".
     88  FREIGHT-FOUND                            VALUE "Y".
