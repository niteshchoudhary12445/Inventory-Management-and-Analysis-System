*---------------------------------------------------------------
*  SLWVI.CBL - FILE-CONTROL entry for the validated vendor-
*  invoice work file written by VENDOR-INVOICE-INGEST and read
*  by FREIGHT-SUMMARY.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT WORK-VENDOR-INVOICE-FILE
         ASSIGN TO "WVI-WORK"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-WVI-STATUS.
