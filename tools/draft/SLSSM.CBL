*---------------------------------------------------------------
*  SLSSM.CBL - FILE-CONTROL entry for the vendor/brand sales
*  summary work file written by SALES-SUMMARY and loaded into
*  the in-memory vendor/brand sales table by VENDOR-BRAND-MERGE.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT SALES-SUMMARY-FILE
         ASSIGN TO "SSM-WORK"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-SSM-STATUS.
