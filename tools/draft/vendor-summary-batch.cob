 IDENTIFICATION DIVISION.
 PROGRAM-ID.              VENDOR-SUMMARY-BATCH.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  VENDOR-SUMMARY-BATCH
*  Master schedule for the nightly vendor/brand inventory summary
*  run.  CALLs the eight steps in the one order that makes sense -
*  ingest/edit the four raw feeds, roll each validated work file
*  up to vendor or vendor/brand level, then merge purchases with
*  sales and freight into FINAL-SUMMARY-FILE.  Same CALL-chain
*  idea as the old accounts-payable-system menu driver, minus the
*  menu - this one just runs straight through, unattended.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original - four-step ingest/report
*            chain.
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2006-02-27  MDC  CR-5560  Rebuilt end to end for the summary
*            merger project (CR-5555) - nine steps now, ending in
*            the consolidated FINAL-SUMMARY-FILE instead of three
*            separate vendor reports.
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLLOG.CBL".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDLOG.CBL".
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
*
 01  WS-STEP-NAME                 PIC X(24)  VALUE SPACES.
*
*    THE SHORT FORM IS WHAT GOES ON THE LOG LINE - THE FULL STEP
*    NAME PLUS THE LOG PREFIX RUNS PAST THE 60-BYTE LOG-TEXT
*    WIDTH, SO THE STEP-COMPLETE LINE USES THIS 8-BYTE VIEW.
*
 01  WS-STEP-NAME-R  REDEFINES WS-STEP-NAME.
     05  WS-STEP-NAME-SHORT       PIC X(08).
     05  FILLER                   PIC X(16).
*
 01  WS-BATCH-TOTALS.
     05  WS-STEPS-RUN             PIC S9(05) COMP-3  VALUE ZERO.
     05  WS-STEPS-EXPECTED        PIC S9(05) COMP-3  VALUE 8.
*
 01  WS-BATCH-TOTALS-R  REDEFINES WS-BATCH-TOTALS.
     05  FILLER                   PIC X(06).
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     EXTEND RUN-LOG-FILE.
     MOVE     "VENDOR-SUMMARY-BATCH STARTING"  TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
     CLOSE    RUN-LOG-FILE.
*
     MOVE     "VENDOR-INVOICE-INGEST"    TO WS-STEP-NAME.
     CALL     "VENDOR-INVOICE-INGEST".
     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.
*
     MOVE     "PURCHASES-INGEST"         TO WS-STEP-NAME.
     CALL     "PURCHASES-INGEST".
     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.
*
     MOVE     "PURCHASE-PRICES-INGEST"   TO WS-STEP-NAME.
     CALL     "PURCHASE-PRICES-INGEST".
     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.
*
     MOVE     "SALES-INGEST"             TO WS-STEP-NAME.
     CALL     "SALES-INGEST".
     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.
*
     MOVE     "FREIGHT-SUMMARY"          TO WS-STEP-NAME.
     CALL     "FREIGHT-SUMMARY".
     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.
*
     MOVE     "PURCHASE-SUMMARY"         TO WS-STEP-NAME.
     CALL     "PURCHASE-SUMMARY".
     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.
*
     MOVE     "SALES-SUMMARY"            TO WS-STEP-NAME.
     CALL     "SALES-SUMMARY".
     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.
*
     MOVE     "VENDOR-BRAND-MERGE"       TO WS-STEP-NAME.
     CALL     "VENDOR-BRAND-MERGE".
     PERFORM  LOG-STEP-COMPLETE THRU LOG-STEP-COMPLETE-EXIT.
*
     OPEN     EXTEND RUN-LOG-FILE.
     STRING   "VENDOR-SUMMARY-BATCH COMPLETE - " DELIMITED BY SIZE
              WS-STEPS-RUN                       DELIMITED BY SIZE
              " STEPS RUN"                       DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     IF       WS-STEPS-RUN NOT = WS-STEPS-EXPECTED
         MOVE "VENDOR-SUMMARY-BATCH - STEP COUNT MISMATCH"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 LOG-STEP-COMPLETE.
*
     ADD      1                    TO WS-STEPS-RUN.
*
     OPEN     EXTEND RUN-LOG-FILE.
     STRING   "VENDOR-SUMMARY-BATCH STEP COMPLETE - "
                                        DELIMITED BY SIZE
              WS-STEP-NAME-SHORT        DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
     CLOSE    RUN-LOG-FILE.
*
 LOG-STEP-COMPLETE-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PLGENERAL.CBL".
