*---------------------------------------------------------------
*  PL-SEARCH-FREIGHT-TABLE.CBL
*  Loads the vendor-level freight table once (ascending on
*  vendor, a precondition of SEARCH ALL) and offers
*  SEARCH-FREIGHT-TABLE so every purchase-group row of a vendor
*  can carry that vendor's full freight total - vendor with no
*  freight invoice on file defaults to zero.
*---------------------------------------------------------------
*  2006-02-27  MDC  CR-5560  Original.
*  2006-03-16  MDC  CR-5562  LOAD-ONE-FREIGHT-ENTRY now checks the
*            load count against WS-FREIGHT-TABLE-MAX before the
*            table is stuffed any further, same guard added to
*            the price and sales table loaders.
*---------------------------------------------------------------
 LOAD-FREIGHT-TABLE.
*
     MOVE     ZERO              TO WS-FREIGHT-TABLE-CNT.
     MOVE     "N"               TO WS-END-OF-FREIGHT-LOAD.
*
     READ     FREIGHT-SUMMARY-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-FREIGHT-LOAD.
*
     PERFORM  LOAD-ONE-FREIGHT-ENTRY
         THRU LOAD-ONE-FREIGHT-ENTRY-EXIT
         UNTIL END-OF-FREIGHT-LOAD.
*
 LOAD-FREIGHT-TABLE-EXIT.
     EXIT.
*-----------------------------------------------------------------
 LOAD-ONE-FREIGHT-ENTRY.
*
     ADD      1                 TO WS-FREIGHT-TABLE-CNT.
*
     IF       WS-FREIGHT-TABLE-CNT > WS-FREIGHT-TABLE-MAX
         MOVE "Y"               TO WS-ABEND-SWITCH
         MOVE "FREIGHT TABLE CAPACITY EXCEEDED - RUN ABENDED"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
         STOP RUN.
*
     MOVE     FRT-VENDOR-NUMBER TO FT-VENDOR-NUMBER
                                    (WS-FREIGHT-TABLE-CNT).
     MOVE     FRT-FREIGHT-COST  TO FT-FREIGHT-COST
                                    (WS-FREIGHT-TABLE-CNT).
*
     READ     FREIGHT-SUMMARY-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-FREIGHT-LOAD.
*
 LOAD-ONE-FREIGHT-ENTRY-EXIT.
     EXIT.
*-----------------------------------------------------------------
 SEARCH-FREIGHT-TABLE.
*
     MOVE     "N"               TO WS-FREIGHT-FOUND-SWITCH.
     SEARCH ALL FREIGHT-TABLE-ENTRY
         AT END
             MOVE "N"           TO WS-FREIGHT-FOUND-SWITCH
         WHEN FT-VENDOR-NUMBER (FT-IDX) = PSM-VENDOR-NUMBER
             MOVE "Y"           TO WS-FREIGHT-FOUND-SWITCH.
*
 SEARCH-FREIGHT-TABLE-EXIT.
     EXIT.
