*---------------------------------------------------------------
*  WSPRCTBL.CBL - in-memory brand/price lookup table, loaded
*  once from the brand-sorted purchase-prices work file and
*  searched by PL-SEARCH-PRICE-TABLE.CBL for PURCHASE-SUMMARY's
*  brand join.
*---------------------------------------------------------------
*  2006-02-27  MDC  CR-5560  Table carried in from the old
*            indexed price file; capacity matches
*            WS-PRICE-TABLE-MAX in WSRUNCTL.CBL.
*---------------------------------------------------------------
 01  PRICE-TABLE.
     05  PRICE-TABLE-ENTRY  OCCURS 1 TO 9999 TIMES
                             DEPENDING ON WS-PRICE-TABLE-CNT
                             ASCENDING KEY IS PT-BRAND
                             INDEXED BY PT-IDX.
         10  PT-BRAND            PIC S9(10).
         10  PT-PRICE            PIC S9(16)V99.
         10  PT-VOLUME           PIC S9(10).
         10  FILLER              PIC X(02).
*
 01  WS-PRICE-TABLE-CNT          PIC S9(05) COMP  VALUE ZERO.
 01  WS-PRICE-FOUND-SWITCH       PIC X(01)        VALUE "N".
     88  PRICE-FOUND                             VALUE "Y".
