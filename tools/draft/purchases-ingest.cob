 IDENTIFICATION DIVISION.
 PROGRAM-ID.              PURCHASES-INGEST.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  PURCHASES-INGEST
*  Reads the raw purchases feed, trims the leading blanks off
*  VendorName, edits VendorNumber/Brand numeric and
*  PurchasePrice numeric-and-positive, and writes accepted rows
*  to the validated work file consumed by PURCHASE-SUMMARY.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original program (patterned after
*            the field-by-field edit style in the old vendor
*            maintenance screen).
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2003-06-19  THK  CR-5117  Reject count broken out per field.
*  2006-02-27  MDC  CR-5560  PurchasePrice zero/negative rows now
*            counted separately from non-numeric ones so Ops can
*            tell a bad feed from a credit-memo line.
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLPUR.CBL".
     COPY "SLWPU.CBL".
     COPY "SLLOG.CBL".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDPUR.CBL".
     COPY "FDWPU.CBL".
     COPY "FDLOG.CBL".
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
*
 01  WS-PUR-TOKENS.
     05  WS-PUR-TOKEN-VENDOR     PIC X(15).
     05  WS-PUR-TOKEN-NAME       PIC X(50).
     05  WS-PUR-TOKEN-BRAND      PIC X(15).
     05  WS-PUR-TOKEN-DESC       PIC X(50).
     05  WS-PUR-TOKEN-PRICE      PIC X(24).
     05  WS-PUR-TOKEN-QUANTITY   PIC X(15).
     05  WS-PUR-TOKEN-DOLLARS    PIC X(24).
*
 01  WS-PUR-TOKENS-R  REDEFINES WS-PUR-TOKENS.
     05  FILLER                  PIC X(193).
*
 01  WS-AMOUNT-SPLIT.
     05  WS-AMOUNT-INT-PART      PIC 9(16).
     05  WS-AMOUNT-DEC-PART      PIC 99.
     05  FILLER                  PIC X(01).
*
 01  WS-AMOUNT-SPLIT-R  REDEFINES WS-AMOUNT-SPLIT.
     05  WS-AMOUNT-DIGITS        PIC 9(18).
     05  FILLER                  PIC X(01).
*
 01  WS-EDIT-SWITCHES.
     05  WS-VENDOR-NUMERIC-SW    PIC X(01)  VALUE "N".
         88  VENDOR-NUMBER-IS-NUMERIC       VALUE "Y".
     05  WS-BRAND-NUMERIC-SW     PIC X(01)  VALUE "N".
         88  BRAND-IS-NUMERIC                VALUE "Y".
     05  WS-PRICE-VALID-SW       PIC X(01)  VALUE "N".
         88  PURCHASE-PRICE-IS-VALID         VALUE "Y".
     05  FILLER                  PIC X(01)  VALUE SPACES.
*
 01  WS-EDIT-SWITCHES-R  REDEFINES WS-EDIT-SWITCHES.
     05  WS-EDIT-SWITCHES-COMBO  PIC X(04).
*
 01  WS-TRIM-WORK-AREA.
     05  WS-TRIM-LEAD-CNT        PIC S9(04) COMP  VALUE ZERO.
     05  WS-TRIM-POINTER         PIC S9(04) COMP  VALUE ZERO.
     05  FILLER                  PIC X(02).
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     INPUT  PURCHASES-FILE.
     OPEN     OUTPUT WORK-PURCHASES-FILE.
     OPEN     EXTEND RUN-LOG-FILE.
*
     MOVE     "PURCHASES-INGEST STARTING"      TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     READ     PURCHASES-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
     IF       END-OF-INPUT
         MOVE "PURCHASES-INGEST - INPUT FILE IS EMPTY"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
     ELSE
         PERFORM EDIT-ONE-RECORD THRU EDIT-ONE-RECORD-EXIT
             UNTIL END-OF-INPUT.
*
     STRING   "PURCHASES-INGEST READ "        DELIMITED BY SIZE
              WS-READ-CNT                     DELIMITED BY SIZE
              " ACCEPTED "                    DELIMITED BY SIZE
              WS-ACCEPT-CNT                   DELIMITED BY SIZE
              " REJECTED "                    DELIMITED BY SIZE
              WS-REJECT-CNT                   DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    PURCHASES-FILE
              WORK-PURCHASES-FILE
              RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 EDIT-ONE-RECORD.
*
     ADD      1                 TO WS-READ-CNT.
     MOVE     SPACES            TO WS-PUR-TOKENS.
     UNSTRING PURCHASES-RAW-RECORD DELIMITED BY ","
         INTO WS-PUR-TOKEN-VENDOR
              WS-PUR-TOKEN-NAME
              WS-PUR-TOKEN-BRAND
              WS-PUR-TOKEN-DESC
              WS-PUR-TOKEN-PRICE
              WS-PUR-TOKEN-QUANTITY
              WS-PUR-TOKEN-DOLLARS.
*
     PERFORM  EDIT-VENDOR-NUMBER THRU EDIT-VENDOR-NUMBER-EXIT.
     PERFORM  EDIT-BRAND THRU EDIT-BRAND-EXIT.
     PERFORM  EDIT-PURCHASE-PRICE THRU EDIT-PURCHASE-PRICE-EXIT.
*
     IF       VENDOR-NUMBER-IS-NUMERIC
          AND BRAND-IS-NUMERIC
          AND PURCHASE-PRICE-IS-VALID
         PERFORM BUILD-AND-WRITE-WORK-RECORD
             THRU BUILD-AND-WRITE-WORK-RECORD-EXIT
         ADD     1              TO WS-ACCEPT-CNT
     ELSE
         ADD      1              TO WS-REJECT-CNT.
*
     READ     PURCHASES-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-INPUT.
*
 EDIT-ONE-RECORD-EXIT.
     EXIT.
*-----------------------------------------------------------------
 EDIT-VENDOR-NUMBER.
*
     MOVE     "N"               TO WS-VENDOR-NUMERIC-SW.
     IF       WS-PUR-TOKEN-VENDOR IS NUMERIC
         MOVE "Y"               TO WS-VENDOR-NUMERIC-SW
     ELSE
         ADD  1                 TO WS-VENDOR-REJECT-CNT.
*
 EDIT-VENDOR-NUMBER-EXIT.
     EXIT.
*-----------------------------------------------------------------
 EDIT-BRAND.
*
     MOVE     "N"               TO WS-BRAND-NUMERIC-SW.
     IF       WS-PUR-TOKEN-BRAND IS NUMERIC
         MOVE "Y"               TO WS-BRAND-NUMERIC-SW
     ELSE
         ADD  1                 TO WS-BRAND-REJECT-CNT.
*-----------------------------------------------------------------
 EDIT-BRAND-EXIT.
     EXIT.
*-----------------------------------------------------------------
 EDIT-PURCHASE-PRICE.
*
     MOVE     "N"               TO WS-PRICE-VALID-SW.
     MOVE     ZERO               TO WS-AMOUNT-SPLIT.
     UNSTRING WS-PUR-TOKEN-PRICE DELIMITED BY "."
         INTO WS-AMOUNT-INT-PART
              WS-AMOUNT-DEC-PART.
*
     IF       WS-AMOUNT-DIGITS IS NUMERIC
         COMPUTE WPU-PURCHASE-PRICE = WS-AMOUNT-INT-PART
                               + (WS-AMOUNT-DEC-PART / 100)
         IF   WPU-PURCHASE-PRICE > ZERO
             MOVE "Y"           TO WS-PRICE-VALID-SW
         ELSE
             ADD 1              TO WS-PRICE-REJECT-CNT
     ELSE
         ADD  1                 TO WS-PRICE-REJECT-CNT.
*
 EDIT-PURCHASE-PRICE-EXIT.
     EXIT.
*-----------------------------------------------------------------
 BUILD-AND-WRITE-WORK-RECORD.
*
     MOVE     WS-PUR-TOKEN-VENDOR    TO WPU-VENDOR-NUMBER.
     MOVE     WS-PUR-TOKEN-BRAND     TO WPU-BRAND.
     MOVE     WS-PUR-TOKEN-DESC      TO WPU-DESCRIPTION.
*
     PERFORM  TRIM-VENDOR-NAME THRU TRIM-VENDOR-NAME-EXIT.
*
     MOVE     WS-PUR-TOKEN-QUANTITY  TO WPU-QUANTITY.
*
     MOVE     ZERO                   TO WS-AMOUNT-SPLIT.
     UNSTRING WS-PUR-TOKEN-DOLLARS DELIMITED BY "."
         INTO WS-AMOUNT-INT-PART
              WS-AMOUNT-DEC-PART.
     COMPUTE  WPU-DOLLARS = WS-AMOUNT-INT-PART
                           + (WS-AMOUNT-DEC-PART / 100).
*
     WRITE    WPU-RECORD.
*
 BUILD-AND-WRITE-WORK-RECORD-EXIT.
     EXIT.
*-----------------------------------------------------------------
 TRIM-VENDOR-NAME.
*
*    LEADING BLANKS COME OUT BEFORE THE NAME EVER REACHES A
*    WORK FILE, SO NO DOWNSTREAM PROGRAM HAS TO REPEAT THE TRIM.
*    TRAILING BLANKS NEED NO WORK - THE RECEIVING PIC X FIELD IS
*    SPACE-FILLED ON THE MOVE/UNSTRING.
*
     MOVE     SPACES                 TO WPU-VENDOR-NAME.
     MOVE     ZERO                   TO WS-TRIM-LEAD-CNT.
     INSPECT  WS-PUR-TOKEN-NAME TALLYING WS-TRIM-LEAD-CNT
                  FOR LEADING SPACE.
*
     IF       WS-TRIM-LEAD-CNT = 50
         CONTINUE
     ELSE
         ADD  1                      TO WS-TRIM-LEAD-CNT
              GIVING WS-TRIM-POINTER
         UNSTRING WS-PUR-TOKEN-NAME DELIMITED BY SIZE
             INTO WPU-VENDOR-NAME
             WITH POINTER WS-TRIM-POINTER.
*
 TRIM-VENDOR-NAME-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PLGENERAL.CBL".
