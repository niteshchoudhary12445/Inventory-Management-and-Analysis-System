*---------------------------------------------------------------
*  SLFSM.CBL - FILE-CONTROL entry for the final-summary output
*  file, written by VENDOR-BRAND-MERGE sorted descending on
*  total purchase dollars so the biggest accounts list first.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT FINAL-SUMMARY-FILE
         ASSIGN TO "FINAL-SUMMARY"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-FSM-STATUS.
