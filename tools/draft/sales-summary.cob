 IDENTIFICATION DIVISION.
 PROGRAM-ID.              SALES-SUMMARY.
 AUTHOR.                  R J PETTIGREW.
 INSTALLATION.            MIDSTATE BEVERAGE DISTRIBUTING - EDP.
 DATE-WRITTEN.            MARCH 1989.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - EDP DEPT ONLY.
*---------------------------------------------------------------
*  SALES-SUMMARY
*  Sorts the validated sales work file by vendor/brand and rolls
*  each group's quantity, dollars, price and excise tax into one
*  row per vendor/brand on SALES-SUMMARY-FILE.  Same sort and
*  sequential detail-read skeleton as the old vendor-by-number
*  listing, with the print line replaced by a summary write.
*---------------------------------------------------------------
*  CHANGE LOG
*  ----------
*  1989-03-14  RJP  CR-4410  Original program.
*  1999-01-08  RJP  CR-4410  Y2K - see WSRUNCTL.CBL of same date.
*  2006-02-27  MDC  CR-5560  Rewritten from a per-sale detail
*            listing to a vendor/brand roll-up for the summary
*            merger (CR-5555).
*---------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     COPY "SLWSA.CBL".
     COPY "SLSSM.CBL".
     COPY "SLLOG.CBL".
*
     SELECT WSA-SORT-WORK-FILE
         ASSIGN TO "WSA-SRTWK"
         ORGANIZATION IS SEQUENTIAL.
*
     SELECT SORT-FILE
         ASSIGN TO "SORTWK01".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDWSA.CBL".
     COPY "FDSSM.CBL".
     COPY "FDLOG.CBL".
*
 FD  WSA-SORT-WORK-FILE
     LABEL RECORDS ARE STANDARD.
*
 01  WSA-SORTED-RECORD.
     05  SW-VENDOR-NUMBER        PIC S9(10).
     05  SW-BRAND                PIC S9(10).
     05  SW-SALES-QUANTITY       PIC S9(10).
     05  SW-SALES-DOLLARS        PIC S9(16)V99.
     05  SW-SALES-PRICE          PIC S9(16)V99.
     05  SW-EXCISE-TAX           PIC S9(16)V99.
     05  FILLER                  PIC X(20).
*
 01  WSA-SORTED-RECORD-R  REDEFINES WSA-SORTED-RECORD.
     05  FILLER                  PIC X(104).
*
 SD  SORT-FILE.
*
 01  SORT-RECORD.
     05  SR-VENDOR-NUMBER        PIC S9(10).
     05  SR-BRAND                PIC S9(10).
     05  SR-SALES-QUANTITY       PIC S9(10).
     05  SR-SALES-DOLLARS        PIC S9(16)V99.
     05  SR-SALES-PRICE          PIC S9(16)V99.
     05  SR-EXCISE-TAX           PIC S9(16)V99.
     05  FILLER                  PIC X(20).
*
 WORKING-STORAGE SECTION.
*
     COPY "WSRUNCTL.CBL".
*
 01  WS-GROUP-KEY.
     05  WS-CUR-VENDOR-NUMBER    PIC S9(10)  VALUE ZERO.
     05  WS-CUR-BRAND            PIC S9(10)  VALUE ZERO.
*
 01  WS-GROUP-KEY-R  REDEFINES WS-GROUP-KEY.
     05  FILLER                  PIC X(20).
*
 01  WS-GROUP-TOTALS.
     05  WS-GROUP-QUANTITY       PIC S9(10)     VALUE ZERO.
     05  WS-GROUP-DOLLARS        PIC S9(16)V99  VALUE ZERO.
     05  WS-GROUP-PRICE          PIC S9(16)V99  VALUE ZERO.
     05  WS-GROUP-TAX            PIC S9(16)V99  VALUE ZERO.
*
 01  WS-GROUP-TOTALS-R  REDEFINES WS-GROUP-TOTALS.
     05  FILLER                  PIC X(64).
*
 01  WS-END-OF-SORT-SW           PIC X(01)  VALUE "N".
     88  END-OF-SORTED-SALES                VALUE "Y".
*
 PROCEDURE DIVISION.
*
 MAIN-CONTROL.
*
     OPEN     EXTEND RUN-LOG-FILE.
     MOVE     "SALES-SUMMARY STARTING"        TO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     SORT     SORT-FILE
         ON ASCENDING KEY SR-VENDOR-NUMBER
                          SR-BRAND
         USING WORK-SALES-FILE
         GIVING WSA-SORT-WORK-FILE.
*
     OPEN     INPUT  WSA-SORT-WORK-FILE.
     OPEN     OUTPUT SALES-SUMMARY-FILE.
*
     READ     WSA-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SORT-SW.
*
     IF       END-OF-SORTED-SALES
         MOVE "SALES-SUMMARY - NO SALES LINES TO SUMMARIZE"
                                TO LOG-TEXT
         PERFORM LOG-MESSAGE THRU LOG-MESSAGE-EXIT
     ELSE
         PERFORM ROLL-UP-ONE-GROUP THRU ROLL-UP-ONE-GROUP-EXIT
             UNTIL END-OF-SORTED-SALES.
*
     STRING   "SALES-SUMMARY WROTE "          DELIMITED BY SIZE
              WS-WRITE-CNT                    DELIMITED BY SIZE
              " VENDOR/BRAND GROUPS"          DELIMITED BY SIZE
         INTO LOG-TEXT.
     PERFORM  LOG-MESSAGE THRU LOG-MESSAGE-EXIT.
*
     CLOSE    WSA-SORT-WORK-FILE
              SALES-SUMMARY-FILE
              RUN-LOG-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------------
 ROLL-UP-ONE-GROUP.
*
     MOVE     SW-VENDOR-NUMBER      TO WS-CUR-VENDOR-NUMBER.
     MOVE     SW-BRAND              TO WS-CUR-BRAND.
     MOVE     ZERO                  TO WS-GROUP-TOTALS.
*
     PERFORM  ACCUMULATE-ONE-GROUP-MEMBER
         THRU ACCUMULATE-ONE-GROUP-MEMBER-EXIT
         UNTIL SW-VENDOR-NUMBER NOT = WS-CUR-VENDOR-NUMBER
            OR SW-BRAND         NOT = WS-CUR-BRAND
            OR END-OF-SORTED-SALES.
*
     MOVE     WS-CUR-VENDOR-NUMBER  TO SSM-VENDOR-NUMBER.
     MOVE     WS-CUR-BRAND          TO SSM-BRAND.
     MOVE     WS-GROUP-QUANTITY     TO SSM-TOT-SALES-QUANTITY.
     MOVE     WS-GROUP-DOLLARS      TO SSM-TOT-SALES-DOLLARS.
     MOVE     WS-GROUP-PRICE        TO SSM-TOT-SALES-PRICE.
     MOVE     WS-GROUP-TAX          TO SSM-TOT-EXCISE-TAX.
     WRITE    SSM-RECORD.
     ADD      1                    TO WS-WRITE-CNT.
*
 ROLL-UP-ONE-GROUP-EXIT.
     EXIT.
*-----------------------------------------------------------------
 ACCUMULATE-ONE-GROUP-MEMBER.
*
     ADD      SW-SALES-QUANTITY     TO WS-GROUP-QUANTITY.
     ADD      SW-SALES-DOLLARS      TO WS-GROUP-DOLLARS.
     ADD      SW-SALES-PRICE        TO WS-GROUP-PRICE.
     ADD      SW-EXCISE-TAX         TO WS-GROUP-TAX.
     ADD      1                     TO WS-READ-CNT.
*
     READ     WSA-SORT-WORK-FILE
         AT END
             MOVE "Y"           TO WS-END-OF-SORT-SW.
*
 ACCUMULATE-ONE-GROUP-MEMBER-EXIT.
     EXIT.
*-----------------------------------------------------------------
     COPY "PLGENERAL.CBL".
