*---------------------------------------------------------------
*  SLPRC.CBL - FILE-CONTROL entry for the purchase-prices
*  (retail price list) raw input.
*---------------------------------------------------------------
*  1989-03-14  RJP  CR-4410  Original.
*---------------------------------------------------------------
     SELECT PURCHASE-PRICES-FILE
         ASSIGN TO "PURCHASE-PRICES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-PRC-STATUS.
